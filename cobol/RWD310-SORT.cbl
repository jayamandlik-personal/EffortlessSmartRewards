000100*****************************************************************
000200*  PROGRAM:    RWD310-SORT
000300*  SYSTEM:     EFFORTLESS SMART REWARDS - NIGHTLY POSTING BATCH
000400*  STAGE:      STEP 3 OF 4 - SEQUENCE POSTED TRANSACTIONS FOR
000500*              THE DASHBOARD CONTROL BREAK
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     RWD310-SORT.
000900 AUTHOR.         D K OKAFOR.
001000 INSTALLATION.   EFFORTLESS FINANCIAL SVCS - BATCH SYSTEMS.
001100 DATE-WRITTEN.   09/19/1988.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY -
001400*                SEE DATA PROCESSING STANDARDS MANUAL SEC. 4.
001500*****************************************************************
001600*  CHANGE LOG
001700*  ----------
001800*  DATE     WHO  REQUEST     DESCRIPTION
001900*  -------- ---  ----------  ----------------------------------
002000*  09/19/88 DKO  CR-88-0149  ORIGINAL CODING - CUSTOMER ASCENDING
002100*                            ONLY, NEEDED FOR FIRST DASHBOARD
002200*                            PROTOTYPE RUN.
002300*  11/21/91 MPL  CR-91-0207  ADDED TRANS-DATE DESCENDING MINOR
002400*                            KEY SO "RECENT FIRST" LISTS IN THE
002500*                            DASHBOARD DO NOT NEED RE-SORTING.
002600*  11/04/98 DKO  CR-98-0233  Y2K - TRANS-DATE SORT KEY CONFIRMED
002700*                            4-DIGIT YEAR, CENTURY SAFE. NO
002800*                            LOGIC CHANGE REQUIRED.
002900*  03/15/99 DKO  CR-99-0011  YEAR 2000 SIGN-OFF - REGRESSION RUN
003000*                            AGAINST 1999/2000 BOUNDARY TEST
003100*                            DECK. NO FINDINGS.
003200*  11/09/01 BWK  CR-01-0083  FILE STATUS FIELDS MOVED TO 77-LEVEL
003300*                            STANDALONE ITEMS PER SHOP STANDARD -
003400*                            WERE WRONGLY GROUPED UNDER ONE 01.
003500*                            NO LOGIC CHANGE.
003600*****************************************************************
003700*  PROGRAM NOTES
003800*  -------------
003900*  THIS IS STEP 3 OF THE FOUR-STEP NIGHTLY REWARDS RUN.  IT DOES
004000*  NO BUSINESS DECISIONING OF ITS OWN - THE ONLY JOB HERE IS TO
004100*  PUT POSTED TRANSACTIONS IN THE ORDER THE DASHBOARD STEP NEEDS
004200*  FOR ITS CUSTOMER CONTROL BREAK: ASCENDING BY CUSTOMER SO EACH
004300*  CUSTOMER'S TRANSACTIONS GROUP TOGETHER, DESCENDING BY TRANS
004400*  DATE WITHIN CUSTOMER SO THE MOST RECENT ACTIVITY IS ALREADY ON
004500*  TOP WHEN RWD410 BUILDS ITS "RECENT TRANSACTIONS" LISTS.  A
004600*  PLAIN SORT ... USING ... GIVING IS ALL THIS STEP NEEDS - THERE
004700*  IS NO RELEASE/RETURN PROCESSING BECAUSE NOTHING HAS TO HAPPEN
004800*  TO A RECORD BETWEEN READ AND SORT.
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200*    UPSI-0 LETS OPERATIONS FORCE A RERUN WITHOUT RECOMPILING -
005300*    SET VIA THE JCL PARM CARD AHEAD OF THE EXECUTE STEP.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     SWT-RERUN-FLAG IS UPSI-0
005700         ON STATUS IS RERUN-REQUESTED
005800         OFF STATUS IS NORMAL-RUN.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    POSTED TRANSACTIONS - INPUT TO THIS STEP, ARRIVES UNSORTED
006200     SELECT TRANS-OUT  ASSIGN TO TRANSOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-TO-STATUS.
006500*    SORTED OUTPUT - HANDED OFF TO RWD410-DASHBOARD, STEP 4
006600     SELECT TRANS-SRT  ASSIGN TO TRANSSRT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-TS-STATUS.
006900*    SORT SCRATCH WORK FILE - MANAGED ENTIRELY BY THE SORT VERB,
007000*    NEVER OPENED OR CLOSED EXPLICITLY BY THIS PROGRAM
007100     SELECT SORT-WORK  ASSIGN TO DISK.
007200*****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500*    POSTED TRANSACTIONS - PRODUCED BY RWD210-MATCH, ANY ORDER.
007600*    EVERY FIELD HERE PASSES THROUGH THE SORT UNCHANGED - THIS
007700*    STEP REORDERS RECORDS, IT NEVER ALTERS ONE.
007800 FD  TRANS-OUT.
007900 01  TO-TRANS-REC.
008000*        INTERNAL SEQUENCE NUMBER FROM THE ORIGINAL FEED
008100     05  TO-TRANS-ID          PIC 9(7).
008200*        MAJOR SORT KEY - ASCENDING, GROUPS EACH CUSTOMER'S
008300*        TRANSACTIONS TOGETHER FOR THE DASHBOARD CONTROL BREAK
008400     05  TO-CUSTOMER-ID       PIC 9(7).
008500*        CARD ACCOUNT THE ITEM POSTED AGAINST
008600     05  TO-ACCOUNT-ID        PIC 9(7).
008700*        DATE THE ITEM POSTED TO THE ACCOUNT (YYYYMMDD)
008800     05  TO-POSTED-DATE       PIC 9(8).
008900*        MINOR SORT KEY - DESCENDING, SEE CR-91-0207 ABOVE
009000     05  TO-TRANS-DATE        PIC 9(8).
009100*        RAW MERCHANT DESCRIPTOR, CARRIED THROUGH UNCHANGED
009200     05  TO-DESCRIPTION       PIC X(40).
009300*        FREE-TEXT MEMO, CARRIED THROUGH UNCHANGED
009400     05  TO-MEMO              PIC X(40).
009500*        SIGNED TRANSACTION AMOUNT, DEBITS CARRY A MINUS SIGN
009600     05  TO-VALUE-AMOUNT      PIC S9(7)V99.
009700*        NORMALIZED MERCHANT NAME FROM RWD110-ENRICH
009800     05  TO-MERCHANT-NORM     PIC X(20).
009900*        INFERRED SPENDING CATEGORY FROM RWD110-ENRICH
010000     05  TO-CATEGORY          PIC X(15).
010100*        INFERRED CITY/LOCATION FROM RWD110-ENRICH
010200     05  TO-LOCATION          PIC X(20).
010300*        REWARD CATALOG ID MATCHED BY RWD210, ZERO IF NONE
010400     05  TO-MATCHED-REWARD-ID PIC 9(5).
010500*        Y/N - SET BY RWD210 WHEN A REWARD WAS ACTUALLY APPLIED
010600     05  TO-REWARD-APPLIED    PIC X(1).
010700*        DOLLAR SAVINGS COMPUTED BY RWD210
010800     05  TO-SAVINGS-AMOUNT    PIC S9(5)V99.
010900*        Y/N - SET UPSTREAM WHEN A PRICELESS NOTIFICATION FIRED
011000     05  TO-NOTIF-TRIGGERED   PIC X(1).
011100*        SPARE BYTE, MATCHES THE OTHER THREE PROGRAMS' LAYOUT
011200     05  FILLER               PIC X(1).
011300*
011400*    WORK FILE FOR THE SORT VERB ITSELF - SAME 196-BYTE LAYOUT AS
011500*    TO-TRANS-REC/TS-TRANS-REC, REPEATED HERE BECAUSE THE SORT
011600*    VERB NEEDS ITS OWN SD RECORD DESCRIPTION, NOT A COPY OF THE
011700*    FD ONE.  NO INDIVIDUAL FIELD COMMENTS REPEATED - SEE ABOVE.
011800 SD  SORT-WORK.
011900 01  SW-TRANS-REC.
012000     05  SW-TRANS-ID          PIC 9(7).
012100     05  SW-CUSTOMER-ID       PIC 9(7).
012200     05  SW-ACCOUNT-ID        PIC 9(7).
012300     05  SW-POSTED-DATE       PIC 9(8).
012400     05  SW-TRANS-DATE        PIC 9(8).
012500     05  SW-DESCRIPTION       PIC X(40).
012600     05  SW-MEMO              PIC X(40).
012700     05  SW-VALUE-AMOUNT      PIC S9(7)V99.
012800     05  SW-MERCHANT-NORM     PIC X(20).
012900     05  SW-CATEGORY          PIC X(15).
013000     05  SW-LOCATION          PIC X(20).
013100     05  SW-MATCHED-REWARD-ID PIC 9(5).
013200     05  SW-REWARD-APPLIED    PIC X(1).
013300     05  SW-SAVINGS-AMOUNT    PIC S9(5)V99.
013400     05  SW-NOTIF-TRIGGERED   PIC X(1).
013500     05  FILLER               PIC X(1).
013600*
013700*    SORTED OUTPUT - FEEDS RWD410-DASHBOARD CONTROL BREAK.  SAME
013800*    LAYOUT AS TO-TRANS-REC ABOVE, ALREADY IN CUSTOMER-ASCENDING/
013900*    DATE-DESCENDING ORDER BY THE TIME RWD410 READS IT.
014000 FD  TRANS-SRT.
014100 01  TS-TRANS-REC.
014200     05  TS-TRANS-ID          PIC 9(7).
014300     05  TS-CUSTOMER-ID       PIC 9(7).
014400     05  TS-ACCOUNT-ID        PIC 9(7).
014500     05  TS-POSTED-DATE       PIC 9(8).
014600     05  TS-TRANS-DATE        PIC 9(8).
014700     05  TS-DESCRIPTION       PIC X(40).
014800     05  TS-MEMO              PIC X(40).
014900     05  TS-VALUE-AMOUNT      PIC S9(7)V99.
015000     05  TS-MERCHANT-NORM     PIC X(20).
015100     05  TS-CATEGORY          PIC X(15).
015200     05  TS-LOCATION          PIC X(20).
015300     05  TS-MATCHED-REWARD-ID PIC 9(5).
015400     05  TS-REWARD-APPLIED    PIC X(1).
015500     05  TS-SAVINGS-AMOUNT    PIC S9(5)V99.
015600     05  TS-NOTIF-TRIGGERED   PIC X(1).
015700     05  FILLER               PIC X(1).
015800*****************************************************************
015900 WORKING-STORAGE SECTION.
016000*    FILE STATUS FIELDS - STANDALONE 77-LEVEL ITEMS, SHOP
016100*    STANDARD - SEE CR-01-0083 ABOVE.  CHECKED ON AN ABEND DUMP
016200*    ONLY - THE SORT VERB ITSELF REPORTS ITS OWN RETURN CODE
016300*    THROUGH SORT-RETURN, HANDLED SEPARATELY BELOW.
016400*        STATUS OF THE LAST OPERATION AGAINST TRANS-OUT
016500 77  WS-TO-STATUS         PIC X(2).
016600*        STATUS OF THE LAST OPERATION AGAINST TRANS-SRT
016700 77  WS-TS-STATUS         PIC X(2).
016800*
016900*    SORT-RETURN IS A COMPILER-SUPPLIED SPECIAL REGISTER - COPIED
017000*    HERE SO IT CAN BE DISPLAYED/TESTED LIKE AN ORDINARY COUNTER.
017100 01  WS-COUNTERS COMP.
017200     05  WS-SORT-RETURN       PIC 9(2)   VALUE ZERO.
017300*
017400*    CUSTOMER-ID / TRANS-DATE COMBINED ALTERNATE KEY VIEW - KEPT
017500*    FOR THE TAPE-SORT ERA JOB-CONTROL SUMMARY CARD, WHICH
017600*    PRINTED THE MAJOR/MINOR KEY AS ONE 15-DIGIT FIELD.  NOT
017700*    CURRENTLY POPULATED OR DISPLAYED BY THIS PROGRAM - RETAINED
017800*    FOR THE NEXT PROGRAMMER WHO NEEDS TO RE-ADD THAT SUMMARY.
017900*    (REDEFINES 1 OF 3 REQUIRED HERE.)
018000 01  WS-SORT-KEY-PARTS.
018100*        MAJOR KEY HALF OF THE COMBINED 15-DIGIT VIEW
018200     05  WS-SORT-KEY-CUST     PIC 9(7).
018300*        MINOR KEY HALF OF THE COMBINED 15-DIGIT VIEW
018400     05  WS-SORT-KEY-DATE     PIC 9(8).
018500 01  WS-SORT-KEY-COMBINED REDEFINES WS-SORT-KEY-PARTS
018600                          PIC 9(15).
018700*
018800*    RUN-TIME CLOCK BROKEN OUT FOR THE STARTUP BANNER MESSAGE -
018900*    OPERATIONS USES THE DISPLAYED HH:MM:SS TO CONFIRM STEP 3
019000*    STARTED ON SCHEDULE IN THE OVERNIGHT WINDOW.
019100*    (REDEFINES 2 OF 3 REQUIRED HERE.)
019200 01  WS-TIME-NUMERIC              PIC 9(8).
019300 01  WS-TIME-PARTS REDEFINES WS-TIME-NUMERIC.
019400*            HOUR, 24-HOUR CLOCK
019500     05  WS-TIME-HH                PIC 9(2).
019600*            MINUTE
019700     05  WS-TIME-MM                PIC 9(2).
019800*            SECOND
019900     05  WS-TIME-SS                PIC 9(2).
020000*            HUNDREDTHS OF A SECOND - NOT DISPLAYED, KEPT SO
020100*            THE REDEFINES LINES UP WITH THE FULL 8-BYTE
020200*            ACCEPT ... FROM TIME RESULT
020300     05  WS-TIME-HS                PIC 9(2).
020400*
020500*    RECORD-COUNT DISPLAY VIEW - DOLLAR-FREE COUNTER REDEFINED
020600*    AS A RAW ALPHANUMERIC FOR THE CONSOLE ECHO LINE.  NOT
020700*    CURRENTLY WIRED TO A COUNTER - RESERVED FOR A FUTURE
020800*    "RECORDS SORTED" DISPLAY IF OPERATIONS ASKS FOR ONE.
020900*    (REDEFINES 3 OF 3 REQUIRED HERE.)
021000 01  WS-SORT-CT-DISPLAY           PIC 9(7) VALUE ZERO.
021100 01  WS-SORT-CT-ALPHA REDEFINES WS-SORT-CT-DISPLAY
021200                          PIC X(7).
021300*****************************************************************
021400 PROCEDURE DIVISION.
021500*
021600*    THIS STEP IS SHORT ENOUGH THAT IT HAS NEVER NEEDED TO BE
021700*    BROKEN OUT INTO SEPARATE INIT/OPEN/PROCESS/CLOSE PARAGRAPHS
021800*    THE WAY THE OTHER THREE PROGRAMS ARE - THE SORT VERB DOES
021900*    ITS OWN OPEN/READ/WRITE/CLOSE INTERNALLY.
022000 0000-MAIN-PROCEDURE.
022100*        LOG THE ACTUAL START TIME FOR THE OPERATIONS RUN BOOK
022200     ACCEPT WS-TIME-NUMERIC FROM TIME.
022300*        UPSI-0 IS A MANUAL OPERATOR OVERRIDE - JUST NOTED ON
022400*        THE JOB LOG, IT DOES NOT CHANGE ANY PROCESSING HERE
022500     IF RERUN-REQUESTED
022600         DISPLAY 'RWD310-SORT - RERUN SWITCH IS ON'
022700     END-IF.
022800     DISPLAY 'RWD310-SORT STARTING'.
022900*        ONE VERB DOES THE ENTIRE STEP - OPENS TRANS-OUT, FEEDS
023000*        EVERY RECORD THROUGH SORT-WORK IN CUSTOMER-ASCENDING /
023100*        TRANS-DATE-DESCENDING ORDER, WRITES TRANS-SRT, AND
023200*        CLOSES BOTH FILES - NOTHING ELSE IN THIS STEP TOUCHES
023300*        EITHER FILE.
023400     SORT SORT-WORK
023500         ON ASCENDING  KEY SW-CUSTOMER-ID
023600         ON DESCENDING KEY SW-TRANS-DATE
023700         USING TRANS-OUT
023800         GIVING TRANS-SRT.
023900*        CAPTURE THE SORT'S OWN RETURN CODE - ZERO MEANS THE
024000*        SORT COMPLETED NORMALLY
024100     MOVE SORT-RETURN TO WS-SORT-RETURN.
024200     IF WS-SORT-RETURN NOT = ZERO
024300         DISPLAY 'RWD310-SORT - SORT-RETURN NOT ZERO - '
024400                 WS-SORT-RETURN
024500     END-IF.
024600     DISPLAY 'RWD310-SORT COMPLETE'.
024700*        NORMAL END OF JOB - NO SEPARATE CLOSE PARAGRAPH NEEDED,
024800*        THE SORT VERB ALREADY CLOSED BOTH FILES ABOVE
024900     STOP RUN.
