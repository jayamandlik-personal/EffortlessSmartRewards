000100*****************************************************************
000200*  PROGRAM:    RWD410-DASHBOARD
000300*  SYSTEM:     EFFORTLESS SMART REWARDS - NIGHTLY POSTING BATCH
000400*  STAGE:      STEP 4 OF 4 - SAVINGS AGGREGATION, DASHBOARD
000500*              SUMMARY, REWARD RECOMMENDATION AND NOTIFICATION
000600*              DECISIONING
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.     RWD410-DASHBOARD.
001000 AUTHOR.         M P LUCAS.
001100 INSTALLATION.   EFFORTLESS FINANCIAL SVCS - BATCH SYSTEMS.
001200 DATE-WRITTEN.   11/21/1991.
001300 DATE-COMPILED.
001400 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY -
001500*                SEE DATA PROCESSING STANDARDS MANUAL SEC. 4.
001600*                OUTPUT GOES TO THE OVERNIGHT PRINT SPOOL ONLY -
001700*                NOT FTP'D OR EMAILED BY THIS PROGRAM.
001800*****************************************************************
001900*  CHANGE LOG
002000*  ----------
002100*  DATE     WHO  REQUEST     DESCRIPTION
002200*  -------- ---  ----------  ----------------------------------
002300*  11/21/91 MPL  CR-91-0208  ORIGINAL CODING - BALANCE AND
002400*                            TRANSACTION COUNT ONLY.
002500*  01/08/93 MPL  PR-93-0014  FIX - 30 DAY WINDOW WAS USING THE
002600*                            SYSTEM CLOCK INSTEAD OF THE RUN
002700*                            DATE CONTROL CARD.
002800*  07/30/94 CAS  CR-94-0090  ADDED SAVINGS-BY-CATEGORY SECTION
002900*                            AND RECENT APPLIED / MISSED LISTS.
003000*  03/02/96 CAS  CR-96-0056  ADDED RULE-BASED REWARD
003100*                            RECOMMENDATION SECTIONS (AUTO-APPLY
003200*                            AND EXPERIENCE OFFERS).
003300*  10/11/96 CAS  CR-96-0141  ADDED NOTIFICATION DECISIONING
003400*                            CHECK AHEAD OF LISTING AN
003500*                            EXPERIENCE RECOMMENDATION.
003600*  11/04/98 DKO  CR-98-0234  Y2K - RUN DATE CONTROL CARD AND
003700*                            JULIAN DAY ROUTINE CONFIRMED
003800*                            4-DIGIT YEAR, CENTURY SAFE.
003900*  03/15/99 DKO  CR-99-0012  YEAR 2000 SIGN-OFF - REGRESSION RUN
004000*                            AGAINST 1999/2000 BOUNDARY TEST
004100*                            DECK. NO FINDINGS.
004200*  06/22/01 BWK  CR-01-0079  GRAND TOTAL LINE ADDED AT END OF
004300*                            REPORT PER AUDIT REQUEST.
004400*  09/14/01 BWK  CR-01-0080  SPLIT THE EXPERIENCE RECOMMENDATION
004500*                            GEO CHECK OUT OF NOTIFICATION
004600*                            DECISIONING - IT WAS WRONGLY
004700*                            DROPPING RECOMMENDATIONS FOR USERS
004800*                            WITH NOTIFICATIONS TURNED OFF.  ALSO
004900*                            MADE THE GEO COMPARE CASE-INSENSITIVE
005000*                            IN BOTH PARAGRAPHS.
005100*  11/09/01 BWK  CR-01-0085  ADDED A NEW UNCONDITIONAL CATEGORY-
005200*                            SEEN TABLE SO THE AUTO-APPLY MATCH
005300*                            SEES ALL RECENT CATEGORIES, NOT JUST
005400*                            ONES A REWARD WAS ALREADY APPLIED
005500*                            FOR.  WIRED THE NOTIFICATION
005600*                            DECISIONING PARAGRAPH IN AS A (Y/N)
005700*                            ANNOTATION ON EACH EXPERIENCE
005800*                            RECOMMENDATION LINE - IT WAS SITTING
005900*                            UNUSED SINCE CR-96-0141 WAS SPLIT
006000*                            OUT BY CR-01-0080 ABOVE.  ALSO MOVED
006100*                            THE FILE STATUS FIELDS TO STANDALONE
006200*                            77-LEVELS PER DP STANDARDS.
006300*  12/03/01 BWK  CR-01-0086  ROUNDING REVIEW CARRIED OVER FROM
006400*                            RWD210-MATCH (SEE THAT PROGRAM'S
006500*                            CR-01-0084) - CONFIRMED THIS STEP
006600*                            ONLY DISPLAYS TS-SAVINGS-AMOUNT AS
006700*                            ALREADY ROUNDED UPSTREAM AND DOES
006800*                            NOT RE-ROUND OR RE-COMPUTE IT.  NO
006900*                            CODE CHANGE, DOCUMENTATION ONLY.
007000*****************************************************************
007100*  PROGRAM NOTES
007200*  -------------
007300*  THIS IS STEP 4 OF THE FOUR-STEP NIGHTLY REWARDS RUN, AND THE
007400*  ONLY STEP THE BUSINESS SIDE EVER SEES OUTPUT FROM - EVERYTHING
007500*  BEFORE THIS (RWD110, RWD310, RWD210) IS PLUMBING.  THREE
007600*  REFERENCE CATALOGS (REWARDS, USERS, USERPREF) LOAD WHOLE INTO
007700*  WORKING STORAGE AT STARTUP, SAME AS RWD210 DOES, SINCE THEY
007800*  ARE SMALL ENOUGH AND GET RE-CONSULTED FOR EVERY USER SECTION.
007900*  THE MATCHED/FULLY-ENRICHED TRANSACTION FILE FROM RWD210 ARRIVES
008000*  ALREADY SORTED CUSTOMER-ID, DATE-DESCENDING (SEE RWD310) SO THE
008100*  CONTROL BREAK AT 3000-PROCESS-PARA NEEDS NO SEPARATE SORT STEP
008200*  OF ITS OWN.  THE DASHBOARD SUMMARY, THE TWO RECOMMENDATION
008300*  SECTIONS, AND THE NOTIFICATION DECISIONING UNIT ALL RUN OFF OF
008400*  THE SAME IN-MEMORY TABLES BUILT WHILE SCANNING ONE USER'S
008500*  RECENT TRANSACTIONS - THERE IS NO SECOND PASS OVER TRANS-SRT.
008600*****************************************************************
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900*    C01/TOP-OF-FORM IS THE PRINTER CHANNEL FOR THE REPORT SPOOL
009000*    FILE.  UPSI-0 IS THE OPERATOR RERUN SWITCH SET ON THE JOB
009100*    CARD - LOGGED AT 1000-INIT-PARA, NOT ACTED ON OTHERWISE.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     SWT-RERUN-FLAG IS UPSI-0
009500         ON STATUS IS RERUN-REQUESTED
009600         OFF STATUS IS NORMAL-RUN.
009700 INPUT-OUTPUT SECTION.
009800*****************************************************************
009900*    FILE LINKAGE NOTES
010000*    ------------------
010100*    RUNPARM   - ONE-CARD CONTROL FILE, THE NIGHTLY RUN DATE.
010200*    TRANS-SRT - INPUT, PRODUCED BY RWD310-SORT, THE STEP BEFORE
010300*                THIS ONE IN THE JCL - CUSTOMER-ID/DATE-DESCENDING
010400*    REWARDS   - INPUT, THE OFFER CATALOG, LOADED WHOLE AT 2100.
010500*    USERS     - INPUT, THE CUSTOMER MASTER, LOADED WHOLE AT 2200.
010600*    USERPREF  - INPUT, OPTIONAL OVERRIDE ROWS, LOADED AT 2300.
010700*    REPORT    - OUTPUT, THE ONLY FILE THIS STEP WRITES - THE
010800*                DASHBOARD SUMMARY SENT TO THE PRINT SPOOL.
010900*    ALL SIX FILES ARE LINE SEQUENTIAL FIXED-FIELD TEXT, SAME AS
011000*    EVERY OTHER STEP IN THIS SUITE - NO VSAM OR DATABASE ACCESS.
011100*****************************************************************
011200 FILE-CONTROL.
011300     SELECT RUNPARM    ASSIGN TO RUNDATE
011400         ORGANIZATION IS LINE SEQUENTIAL
011500         FILE STATUS IS WS-RP-STATUS.
011600     SELECT TRANS-SRT  ASSIGN TO TRANSSRT
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS WS-TS-STATUS.
011900     SELECT REWARDS    ASSIGN TO REWARDS
012000         ORGANIZATION IS LINE SEQUENTIAL
012100         FILE STATUS IS WS-RW-STATUS.
012200     SELECT USERS      ASSIGN TO USERS
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS WS-US-STATUS.
012500     SELECT USERPREF   ASSIGN TO USERPREF
012600         ORGANIZATION IS LINE SEQUENTIAL
012700         FILE STATUS IS WS-UP-STATUS.
012800     SELECT REPORT     ASSIGN TO RPTOUT
012900         ORGANIZATION IS LINE SEQUENTIAL
013000         FILE STATUS IS WS-RT-STATUS.
013100*****************************************************************
013200 DATA DIVISION.
013300 FILE SECTION.
013400*    ONE-CARD CONTROL FILE - THE BATCH RUN DATE.  THE RUN DATE
013500*    IS A CONTROL PARAMETER, NEVER THE SYSTEM CLOCK - PR-93-0014.
013600 FD  RUNPARM.
013700 01  RP-CARD.
013800*        THE NIGHTLY RUN DATE, CCYYMMDD - THE RECENCY WINDOW
013900*        BELOW IS MEASURED FROM THIS, NOT TODAY'S SYSTEM DATE
014000     05  RP-RUN-DATE           PIC 9(8).
014100     05  FILLER                PIC X(72).
014200*
014300*    SORTED POSTED TRANSACTIONS - PRODUCED BY RWD310-SORT
014400 FD  TRANS-SRT.
014500 01  TS-TRANS-REC.
014600*        UNIQUE TRANSACTION NUMBER
014700     05  TS-TRANS-ID          PIC 9(7).
014800*        JOINS BACK TO US-CUSTOMER-ID IN THE USER MASTER
014900     05  TS-CUSTOMER-ID       PIC 9(7).
015000*        ACCOUNT THE TRANSACTION POSTED AGAINST
015100     05  TS-ACCOUNT-ID        PIC 9(7).
015200*        DATE THE TRANSACTION POSTED TO THE ACCOUNT
015300     05  TS-POSTED-DATE       PIC 9(8).
015400*        DATE OF THE UNDERLYING PURCHASE - THE 30-DAY
015500*        RECENCY WINDOW IS MEASURED FROM THIS FIELD
015600     05  TS-TRANS-DATE        PIC 9(8).
015700*        RAW MERCHANT DESCRIPTION TEXT FROM THE FEED
015800     05  TS-DESCRIPTION       PIC X(40).
015900*        OPTIONAL FREE-TEXT MEMO - CARRIED THROUGH, NOT USED
016000*        BY ANY BUSINESS RULE IN THIS STEP
016100     05  TS-MEMO              PIC X(40).
016200*        PURCHASE AMOUNT, SIGNED ZONED DECIMAL
016300     05  TS-VALUE-AMOUNT      PIC S9(7)V99.
016400*        NORMALIZED MERCHANT NAME FROM RWD110-ENRICH
016500     05  TS-MERCHANT-NORM     PIC X(20).
016600*        INFERRED SPENDING CATEGORY FROM RWD110-ENRICH
016700     05  TS-CATEGORY          PIC X(15).
016800*        INFERRED LOCATION FROM RWD110-ENRICH
016900     05  TS-LOCATION          PIC X(20).
017000*        REWARD ID MATCHED BY RWD210-MATCH, ZERO IF NONE
017100     05  TS-MATCHED-REWARD-ID PIC 9(5).
017200*        'Y' IF THE MATCHED REWARD WAS ACTUALLY APPLIED
017300     05  TS-REWARD-APPLIED    PIC X(1).
017400*        DOLLARS SAVED, ALREADY ROUNDED BY RWD210-MATCH
017500     05  TS-SAVINGS-AMOUNT    PIC S9(5)V99.
017600*        'Y' IF A NOTIFICATION WAS TRIGGERED AT POST TIME
017700     05  TS-NOTIF-TRIGGERED   PIC X(1).
017800     05  FILLER               PIC X(1).
017900*
018000*    REWARD CATALOG - LOADED ENTIRE INTO WS-RWD-TABLE AT START
018100 FD  REWARDS.
018200 01  RW-REWARD-REC.
018300*        UNIQUE REWARD/OFFER IDENTIFIER
018400     05  RW-REWARD-ID         PIC 9(5).
018500*        MERCHANT NAME THIS OFFER APPLIES TO, IF ANY
018600     05  RW-MERCHANT-NAME     PIC X(20).
018700*        'percentage', 'fixed', OR 'experience'
018800     05  RW-REWARD-TYPE       PIC X(20).
018900*        DISPLAY TEXT SHOWN ON THE DASHBOARD RECOMMENDATION
019000     05  RW-REWARD-LABEL      PIC X(40).
019100*        SPENDING CATEGORY THIS OFFER APPLIES TO, IF ANY
019200     05  RW-CATEGORY          PIC X(15).
019300*        FIRST AND LAST DATE THIS OFFER IS VALID, CCYYMMDD -
019400*        A ZERO END DATE MEANS THE OFFER HAS NO EXPIRATION
019500     05  RW-START-DATE        PIC 9(8).
019600     05  RW-END-DATE          PIC 9(8).
019700*        PERCENT-OFF VALUE FOR 'percentage' TYPE OFFERS
019800     05  RW-PCT-VALUE         PIC S9(3)V99.
019900*        FLAT DOLLAR SAVINGS FOR 'fixed' TYPE OFFERS
020000     05  RW-FIXED-VALUE       PIC S9(5)V99.
020100*        CAP ON SAVINGS FOR THIS OFFER, ZERO MEANS NO CAP
020200     05  RW-MAX-SAVINGS       PIC S9(5)V99.
020300*        'global' OR A NAMED CITY/COUNTRY SCOPE
020400     05  RW-GEO-SCOPE         PIC X(10).
020500*        CITY TEXT TESTED AGAINST THE USER'S GEO BY 5150 AND
020600*        6000 BELOW - IGNORED WHEN RW-GEO-SCOPE IS 'global'
020700     05  RW-GEO-CITY          PIC X(20).
020800*        CARRIED THROUGH FROM THE CATALOG FEED, NOT CURRENTLY
020900*        TESTED BY ANY PARAGRAPH IN THIS PROGRAM
021000     05  RW-GEO-COUNTRY       PIC X(20).
021100*        'Y' IF ELIGIBLE FOR AUTO-APPLY WITHOUT OPT-IN
021200     05  RW-AUTO-APPLICABLE   PIC X(1).
021300*        'Y' IF THE USER MUST OPT IN BEFORE AUTO-APPLY
021400     05  RW-REQUIRES-OPT-IN   PIC X(1).
021500     05  FILLER               PIC X(27).
021600*
021700*    CUSTOMER MASTER - LOADED ENTIRE INTO WS-USR-TABLE AT START
021800 FD  USERS.
021900 01  US-USER-REC.
022000*        INTERNAL USER IDENTIFIER
022100     05  US-USER-ID           PIC 9(5).
022200*        BANK CUSTOMER-ID - JOINS TO TS-CUSTOMER-ID
022300     05  US-CUSTOMER-ID       PIC 9(7).
022400*        PRINTED ON THE DASHBOARD USER LINE
022500     05  US-USER-NAME         PIC X(30).
022600*        CARRIED THROUGH, NOT PRINTED OR TESTED IN THIS STEP
022700     05  US-EMAIL             PIC X(40).
022800*        HOME GEO - THE DEFAULT BEFORE PREFERENCE OVERRIDE
022900     05  US-PRIMARY-GEO       PIC X(20).
023000     05  FILLER               PIC X(2).
023100*
023200*    PREFERENCE OVERRIDES - OPTIONAL, NOT EVERY USER HAS ONE
023300 FD  USERPREF.
023400 01  UP-PREF-REC.
023500*        JOINS TO US-USER-ID, NOT US-CUSTOMER-ID
023600     05  UP-USER-ID           PIC 9(5).
023700*        OVERRIDES THE DEFAULT NOTIFICATIONS-ENABLED FLAG
023800     05  UP-NOTIFS-ENABLED    PIC X(1).
023900*        OVERRIDES THE USER'S PRIMARY-GEO FOR MATCHING
024000     05  UP-PRICELESS-GEO     PIC X(20).
024100*        OVERRIDES THE DEFAULT PRICELESS-NOTIFS FLAG
024200     05  UP-PRICELESS-NOTIFS  PIC X(1).
024300*        OVERRIDES THE DEFAULT AUTO-APPLY-ENABLED FLAG
024400     05  UP-AUTO-APPLY-ENAB   PIC X(1).
024500     05  FILLER               PIC X(20).
024600*
024700*    DASHBOARD PRINT FILE - 132 COLUMN LINE PRINTER STOCK
024800 FD  REPORT.
024900 01  RPT-LINE                 PIC X(132).
025000*****************************************************************
025100 WORKING-STORAGE SECTION.
025200*****************************************************************
025300*    WORKING STORAGE NOTES - SUBSCRIPTS, COUNTERS AND RECORD
025400*    COUNTS ARE ALL COMP BELOW, PER DP STANDARDS MANUAL SEC. 6 -
025500*    THE COMPILER GENERATES BINARY ARITHMETIC INSTEAD OF DISPLAY
025600*    ARITHMETIC, WHICH MATTERS ON THE VOLUME OF LOOPING THIS STEP
025700*    DOES (UP TO 100 REWARDS TIMES UP TO 50 USERS, EVERY RUN).
025800*    DOLLAR AMOUNTS STAY ZONED DISPLAY, NOT PACKED, SAME AS EVERY
025900*    OTHER STEP IN THIS SUITE - THE SHOP NEVER ADOPTED COMP-3 ON
026000*    THIS SYSTEM.
026100*****************************************************************
026200*    FILE STATUS FIELDS - STANDALONE 77-LEVEL ITEMS, SHOP
026300*    STANDARD - SEE CR-01-0085 BELOW.  CHECKED ON AN ABEND DUMP.
026400*    '00' IS SUCCESSFUL COMPLETION, '10' IS NORMAL END OF FILE -
026500*    ANYTHING ELSE ON ANY OF THE SIX IS AN OPERATOR CALL, NOT
026600*    SOMETHING THIS PROGRAM TRIES TO RECOVER FROM ITSELF.
026700*        STATUS OF THE LAST OPERATION AGAINST RUNPARM
026800 77  WS-RP-STATUS         PIC X(2).
026900*        STATUS OF THE LAST OPERATION AGAINST TRANS-SRT
027000 77  WS-TS-STATUS         PIC X(2).
027100*        STATUS OF THE LAST OPERATION AGAINST REWARDS
027200 77  WS-RW-STATUS         PIC X(2).
027300*        STATUS OF THE LAST OPERATION AGAINST USERS
027400 77  WS-US-STATUS         PIC X(2).
027500*        STATUS OF THE LAST OPERATION AGAINST USERPREF
027600 77  WS-UP-STATUS         PIC X(2).
027700*        STATUS OF THE LAST OPERATION AGAINST REPORT
027800 77  WS-RT-STATUS         PIC X(2).
027900*
028000 01  WS-SWITCHES.
028100*        END OF FILE ON TRANS-SRT, THE DRIVING FILE
028200     05  WS-EOF-SW            PIC X(1)    VALUE 'N'.
028300         88  WS-EOF-YES                   VALUE 'Y'.
028400*        END OF FILE WHILE LOADING THE REWARDS CATALOG
028500     05  WS-RW-EOF-SW         PIC X(1)    VALUE 'N'.
028600         88  WS-RW-EOF-YES                VALUE 'Y'.
028700*        END OF FILE WHILE LOADING THE USER MASTER
028800     05  WS-US-EOF-SW         PIC X(1)    VALUE 'N'.
028900         88  WS-US-EOF-YES                VALUE 'Y'.
029000*        END OF FILE WHILE LOADING THE PREFERENCE OVERRIDES
029100     05  WS-UP-EOF-SW         PIC X(1)    VALUE 'N'.
029200         88  WS-UP-EOF-YES                VALUE 'Y'.
029300*        'Y' UNTIL THE FIRST DETAIL RECORD HAS BEEN READ
029400     05  WS-FIRST-REC-SW      PIC X(1)    VALUE 'Y'.
029500         88  WS-FIRST-REC                 VALUE 'Y'.
029600*        SET BY 3150-FIND-USER WHEN THE CUSTOMER-ID MATCHES
029700     05  WS-USER-FOUND-SW     PIC X(1)    VALUE 'N'.
029800         88  WS-USER-FOUND                VALUE 'Y'.
029900*        SET BY 3170-SCAN-PREF-TABLE WHEN AN OVERRIDE EXISTS
030000     05  WS-PREF-FOUND-SW     PIC X(1)    VALUE 'N'.
030100         88  WS-PREF-FOUND                VALUE 'Y'.
030200*        SET WHEN THE TXN FALLS INSIDE THE 30-DAY WINDOW
030300     05  WS-RECENT-SW         PIC X(1)    VALUE 'N'.
030400         88  WS-IS-RECENT                 VALUE 'Y'.
030500*        SHARED WORK FLAG - AUTO-APPLY CANDIDATE RESULT IN
030600*        5010, NOTIFICATION DECISION RESULT IN 6000 - EACH
030700*        PARAGRAPH SETS AND CONSUMES IT BEFORE RETURNING
030800     05  WS-NOTIF-YN          PIC X(1)    VALUE 'N'.
030900         88  WS-NOTIFY                    VALUE 'Y'.
031000*
031100*    STANDALONE COUNTERS AND TABLE SUBSCRIPTS - ALL COMP SO
031200*    THE COMPILER GENERATES BINARY ARITHMETIC, NOT DISPLAY.
031300 01  WS-COUNTERS COMP.
031400*        DETAIL RECORDS READ FROM TRANS-SRT THIS RUN
031500     05  WS-REC-COUNT         PIC 9(7)    VALUE ZERO.
031600*        NUMBER OF USER SECTIONS PRINTED THIS RUN
031700     05  WS-USER-SECT-COUNT   PIC 9(5)    VALUE ZERO.
031800*        ROWS LOADED INTO WS-RWD-TABLE
031900     05  WS-RWD-CT            PIC 9(3)    VALUE ZERO.
032000*        ROWS LOADED INTO WS-USR-TABLE
032100     05  WS-USR-CT            PIC 9(2)    VALUE ZERO.
032200*        ROWS LOADED INTO WS-PREF-TABLE
032300     05  WS-PREF-CT           PIC 9(2)    VALUE ZERO.
032400*        HOLDS THE MATCHED SUBSCRIPT FROM 3150-FIND-USER, SAVED
032500*        OFF WS-USR-X SINCE THE INDEX ITSELF GOES OUT OF SCOPE
032600     05  WS-RWD-IDX           PIC 9(3)    VALUE ZERO.
032700     05  WS-USR-IDX           PIC 9(2)    VALUE ZERO.
032800     05  WS-PREF-IDX          PIC 9(2)    VALUE ZERO.
032900*        DISTINCT CATEGORIES SEEN FOR THE CURRENT USER -
033000*        SHARED BY 3220'S REPORT TABLE AND 3225'S SEEN TABLE
033100     05  WS-CAT-CT            PIC 9(2)    VALUE ZERO.
033200     05  WS-CAT-IDX           PIC 9(2)    VALUE ZERO.
033300*        DISTINCT MERCHANTS SEEN FOR THE CURRENT USER - SEE
033400*        3250-MARK-MERCHANT-SEEN
033500     05  WS-MERCH-CT          PIC 9(2)    VALUE ZERO.
033600     05  WS-MERCH-IDX         PIC 9(2)    VALUE ZERO.
033700*        RECENT APPLIED-REWARD LIST ENTRIES, CURRENT USER
033800     05  WS-APL-CT            PIC 9(2)    VALUE ZERO.
033900*        RECENT MISSED-REWARD LIST ENTRIES, CURRENT USER
034000     05  WS-MISS-CT           PIC 9(2)    VALUE ZERO.
034100*        AUTO-APPLY RECOMMENDATIONS PRINTED, CURRENT USER
034200     05  WS-RCM-AUTO-CT       PIC 9(2)    VALUE ZERO.
034300*        EXPERIENCE RECOMMENDATIONS PRINTED, CURRENT USER
034400     05  WS-RCM-EXP-CT        PIC 9(2)    VALUE ZERO.
034500*        TRIMMED LENGTH FOR THE GEO SUBSTRING COMPARE
034600     05  WS-TRIM-LEN          PIC 9(2)    VALUE ZERO.
034700*        TALLY RESULT FROM THE GEO SUBSTRING COMPARE
034800     05  WS-HIT-CT            PIC 9(3)    VALUE ZERO.
034900*
035000*****************************************************************
035100*    REFERENCE CATALOG TABLE NOTES
035200*    -----------------------------
035300*    THREE TABLES FOLLOW - REWARDS (100 ROWS), USERS (50 ROWS),
035400*    USERPREF (50 ROWS).  ALL THREE ARE LOADED ENTIRE AT 2100/
035500*    2200/2300 BEFORE THE TRANSACTION PASS STARTS AND ARE READ-
035600*    ONLY FROM THAT POINT ON - NOTHING IN 3000-PROCESS-PARA OR
035700*    BELOW EVER UPDATES A CATALOG ROW.  WS-RWD-TABLE IS SCANNED
035800*    BY OFFER (5000/5010/5100/5150), WS-USR-TABLE AND
035900*    WS-PREF-TABLE ARE SCANNED BY USER (3150/3160/3170) ONCE PER
036000*    CONTROL BREAK.  NONE OF THE THREE ARE KEPT IN ANY PARTICULAR
036100*    SORT ORDER - EACH IS A LINEAR SEARCH, WHICH IS FINE AT THESE
036200*    VOLUMES.
036300*****************************************************************
036400*    REWARD CATALOG TABLE - ONE ROW PER ENTRY IN THE REWARDS FD,
036500*    FIELD NAMES MIRROR THE RW- PREFIXED RECORD ABOVE ONE FOR ONE.
036600 01  WS-RWD-TABLE.
036700     05  WS-RWD-ENTRY OCCURS 100 TIMES
036800                      INDEXED BY WS-RWD-X.
036900         10  WS-RWD-ID          PIC 9(5).
037000         10  WS-RWD-MERCHANT    PIC X(20).
037100         10  WS-RWD-TYPE        PIC X(20).
037200         10  WS-RWD-LABEL       PIC X(40).
037300         10  WS-RWD-CATEGORY    PIC X(15).
037400         10  WS-RWD-START-DT    PIC 9(8).
037500         10  WS-RWD-END-DT      PIC 9(8).
037600         10  WS-RWD-PCT         PIC S9(3)V99.
037700         10  WS-RWD-FIXED       PIC S9(5)V99.
037800         10  WS-RWD-MAX-SAV     PIC S9(5)V99.
037900         10  WS-RWD-GEO-SCOPE   PIC X(10).
038000         10  WS-RWD-GEO-CITY    PIC X(20).
038100         10  WS-RWD-GEO-CTRY    PIC X(20).
038200*        'Y' MAKES THIS OFFER A 5000 AUTO-APPLY CANDIDATE
038300         10  WS-RWD-AUTO-APPL   PIC X(1).
038400*        'N' PAIRED WITH AUTO-APPL ABOVE IS THE 5000 GATE
038500         10  WS-RWD-OPT-IN      PIC X(1).
038600*
038700*
038800*    CUSTOMER MASTER TABLE - UP TO 50 USERS PER SPEC
038900 01  WS-USR-TABLE.
039000     05  WS-USR-ENTRY OCCURS 50 TIMES
039100                      INDEXED BY WS-USR-X.
039200         10  WS-USR-ID          PIC 9(5).
039300         10  WS-USR-CUST-ID     PIC 9(7).
039400         10  WS-USR-NAME        PIC X(30).
039500         10  WS-USR-EMAIL       PIC X(40).
039600         10  WS-USR-GEO         PIC X(20).
039700*
039800*    PREFERENCE OVERRIDE TABLE - UP TO 50, OPTIONAL PER USER
039900 01  WS-PREF-TABLE.
040000     05  WS-PREF-ENTRY OCCURS 50 TIMES
040100                      INDEXED BY WS-PREF-X.
040200         10  WS-PREF-USER-ID    PIC 9(5).
040300         10  WS-PREF-NOTIFS-EN  PIC X(1).
040400         10  WS-PREF-GEO        PIC X(20).
040500         10  WS-PREF-PRICE-NT   PIC X(1).
040600         10  WS-PREF-AUTO-APPL  PIC X(1).
040700*
040800*    DEFAULT PREFERENCE FLAG TEMPLATE - LOADED VIA REDEFINES
040900*    OF A LITERAL BLOCK, SAME HOUSE STYLE AS RWD110-ENRICH AND
041000*    RWD210-MATCH.  APPLIED WHEN NO OVERRIDE ROW EXISTS.
041100*    (REDEFINES 1 OF 3 REQUIRED HERE.)
041200 01  WS-DFLT-FLAGS-INIT.
041300     05  FILLER PIC X(3) VALUE 'YYY'.
041400 01  WS-DFLT-FLAGS REDEFINES WS-DFLT-FLAGS-INIT.
041500     05  WS-DFLT-NOTIFS-EN     PIC X(1).
041600     05  WS-DFLT-PRICELESS-NT  PIC X(1).
041700     05  WS-DFLT-AUTO-APPL-EN  PIC X(1).
041800*
041900*    RESOLVED PREFERENCE / USER WORK AREA FOR THE CURRENT USER.
042000*    SET BY 3150-FIND-USER / 3160-RESOLVE-PREFS AT EACH CONTROL
042100*    BREAK, CONSULTED BY EVERY PARAGRAPH FROM 4000 ON DOWN.
042200 01  WS-CUR-USER-ID            PIC 9(5).
042300 01  WS-CUR-USER-NAME          PIC X(30).
042400 01  WS-CUR-PRIMARY-GEO        PIC X(20).
042500*        HOUSE DEFAULT OR OVERRIDE, WHICHEVER APPLIES - SEE
042600*        3160-RESOLVE-PREFS FOR THE MERGE LOGIC
042700 01  WS-EFF-NOTIFS-EN          PIC X(1).
042800 01  WS-EFF-PRICELESS-NT       PIC X(1).
042900 01  WS-EFF-AUTO-APPL-EN       PIC X(1).
043000 01  WS-EFF-GEO                PIC X(20).
043100*        CUSTOMER-ID OF THE CONTROL GROUP CURRENTLY IN PROGRESS
043200 01  WS-PREV-CUST-ID           PIC 9(7).
043300*
043400*    RUN DATE AND CURRENT TRANS-DATE BROKEN OUT FOR THE JULIAN
043500*    DAY ROUTINE - 30 DAY RECENCY WINDOW.
043600*    (REDEFINES 2 OF 3 REQUIRED HERE.)
043700*        HOLDS RP-RUN-DATE FOR THE REDEFINES BELOW
043800 01  WS-RUN-DATE-NUMERIC           PIC 9(8).
043900 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-NUMERIC.
044000     05  WS-RUN-YYYY                PIC 9(4).
044100     05  WS-RUN-MM                  PIC 9(2).
044200     05  WS-RUN-DD                  PIC 9(2).
044300*        HOLDS TS-TRANS-DATE FOR THE REDEFINES BELOW
044400 01  WS-TD-NUMERIC                 PIC 9(8).
044500 01  WS-TD-PARTS REDEFINES WS-TD-NUMERIC.
044600     05  WS-TD-YYYY                 PIC 9(4).
044700     05  WS-TD-MM                   PIC 9(2).
044800     05  WS-TD-DD                   PIC 9(2).
044900*
045000*    JULIAN DAY NUMBER WORK FIELDS - FLIEGEL/VAN FLANDERN
045100*    INTEGER FORM.  COMMON HOUSE ROUTINE, SEE COPYBOOK STANDARDS
045200*    MANUAL SEC. 11 FOR THE DERIVATION.
045300*    (REDEFINES 3 OF 3 - THE MONEY-SPLIT BELOW.)
045400*        YEAR/MONTH/DAY FED INTO 9600-CALC-JULIAN-DAY
045500 01  WS-JD-Y                   PIC S9(7)  COMP.
045600 01  WS-JD-M                   PIC S9(7)  COMP.
045700 01  WS-JD-D                   PIC S9(7)  COMP.
045800*        INTERMEDIATE TERMS OF THE FLIEGEL/VAN FLANDERN FORMULA
045900 01  WS-JD-TERM-1              PIC S9(9)  COMP.
046000 01  WS-JD-TERM-2              PIC S9(9)  COMP.
046100 01  WS-JD-TERM-3              PIC S9(9)  COMP.
046200 01  WS-JD-TERM-4              PIC S9(9)  COMP.
046300*        JULIAN DAY NUMBER RETURNED BY 9600-CALC-JULIAN-DAY
046400 01  WS-JD-RESULT              PIC S9(9)  COMP.
046500*        JULIAN DAY NUMBER OF THE RUN DATE
046600 01  WS-JD-RUN-DAY             PIC S9(9)  COMP.
046700*        JULIAN DAY NUMBER OF THE CURRENT TRANSACTION
046800 01  WS-JD-TXN-DAY             PIC S9(9)  COMP.
046900*        RUN DATE MINUS 30 DAYS - THE RECENCY CUTOFF
047000 01  WS-JD-CUTOFF-DAY          PIC S9(9)  COMP.
047100*
047200*    GRAND TOTAL SAVINGS AMOUNT SPLIT FOR THE END-OF-RUN LINE.
047300*        ACCUMULATES SAVINGS ACROSS EVERY USER IN THE RUN
047400 01  WS-GRAND-TOTAL            PIC S9(9)V99 COMP VALUE ZERO.
047500*        DOLLARS/CENTS SPLIT WAS KEPT FROM AN EARLIER DRAFT OF
047600*        THIS SECTION - THE EDIT PICTURE ON WS-RPT-GRAND-EDIT
047700*        MOVES DIRECTLY FROM WS-GRAND-TOTAL, THIS REDEFINES IS
047800*        NOT CURRENTLY REFERENCED BUT LEFT AS-IS.
047900 01  WS-GRAND-SAV-DISPLAY      PIC 9(9)V99.
048000 01  WS-GRAND-SAV-PARTS REDEFINES WS-GRAND-SAV-DISPLAY.
048100     05  WS-GRAND-SAV-DOLLARS    PIC 9(9).
048200     05  WS-GRAND-SAV-CENTS      PIC 99.
048300*
048400*    PER-USER ACCUMULATORS - RESET ON EVERY CONTROL BREAK, SEE
048500*    3100-START-USER.
048600 01  WS-USER-BALANCE            PIC S9(9)V99 VALUE ZERO.
048700 01  WS-USER-TXN-COUNT          PIC 9(5) COMP VALUE ZERO.
048800*        SPLIT #1 - EARNED VIA AN AUTO-APPLY REWARD
048900 01  WS-USER-SAVED-AUTO         PIC S9(7)V99 VALUE ZERO.
049000*        SPLIT #2 - EARNED VIA A NOTIFICATION-DRIVEN REWARD
049100 01  WS-USER-SAVED-NOTIF        PIC S9(7)V99 VALUE ZERO.
049200*
049300*    PER-USER CATEGORY BREAKDOWN TABLE - 7 KNOWN CATEGORIES PLUS
049400*    "OTHER", LINEAR SEARCH-OR-INSERT SAME AS THE LOOKUP TABLES
049500*    IN THE OLDER MASTER FILE CONVERSION JOBS.
049600 01  WS-CAT-RPT-TABLE.
049700     05  WS-CAT-RPT-ENTRY OCCURS 8 TIMES
049800                          INDEXED BY WS-CAT-X.
049900*            CATEGORY CODE, OR "Other" IF THE FEED WAS BLANK
050000         10  WS-CAT-RPT-CODE    PIC X(15).
050100*            RUNNING SAVINGS TOTAL FOR THIS CATEGORY
050200         10  WS-CAT-RPT-SAV     PIC S9(7)V99.
050300*            RUNNING TRANSACTION COUNT FOR THIS CATEGORY
050400         10  WS-CAT-RPT-CNT     PIC 9(5)  COMP.
050500         10  WS-CAT-RPT-USED    PIC 9(1)  VALUE 0.
050600             88  WS-CAT-USED-TRUE          VALUE 1.
050700             88  WS-CAT-USED-FALSE         VALUE 0.
050800*
050900*    PER-USER MERCHANT-SEEN TABLE - UP TO 20 DISTINCT MERCHANTS
051000*    AMONG THE USER'S RECENT TRANSACTIONS, FOR RECOMMENDATION.
051100 01  WS-MERCH-SEEN-TABLE.
051200     05  WS-MERCH-SEEN-ENTRY OCCURS 20 TIMES
051300                             INDEXED BY WS-MERCH-X.
051400         10  WS-MERCH-SEEN-NAME PIC X(20).
051500         10  WS-MERCH-SEEN-USED PIC 9(1)  VALUE 0.
051600             88  WS-MERCH-USED-TRUE         VALUE 1.
051700             88  WS-MERCH-USED-FALSE        VALUE 0.
051800*
051900*    PER-USER CATEGORY-SEEN TABLE - CR-01-0085.  UNCONDITIONAL,
052000*    MIRRORS WS-MERCH-SEEN-TABLE ABOVE - EVERY RECENT TRANSACTION
052100*    CATEGORY GOES IN HERE REGARDLESS OF WHETHER A REWARD WAS
052200*    APPLIED, SO THE AUTO-APPLY CANDIDATE CHECK IN 5010 CAN SEE
052300*    CATEGORIES THE USER SHOPS IN EVEN WHEN NO REWARD EVER FIRED.
052400*    DO NOT CONFUSE WITH WS-CAT-RPT-TABLE, WHICH STAYS SCOPED TO
052500*    THE SAVINGS-BY-CATEGORY REPORT SECTION ONLY.
052600 01  WS-CAT-SEEN-TABLE.
052700     05  WS-CAT-SEEN-ENTRY OCCURS 8 TIMES
052800                          INDEXED BY WS-CSN-X.
052900         10  WS-CAT-SEEN-CODE   PIC X(15).
053000         10  WS-CAT-SEEN-USED   PIC 9(1)  VALUE 0.
053100             88  WS-CAT-SEEN-TRUE          VALUE 1.
053200             88  WS-CAT-SEEN-FALSE         VALUE 0.
053300*
053400*    RECENT REWARDS APPLIED - UP TO 10, MOST RECENT FIRST
053500 01  WS-APPLIED-TABLE.
053600*        FILLED BY 3230-ADD-APPLIED, PRINTED BY 4200-PRINT-APPLIED
053700     05  WS-APPLIED-ENTRY OCCURS 10 TIMES
053800                          INDEXED BY WS-APL-X.
053900         10  WS-APL-DATE        PIC 9(8).
054000         10  WS-APL-MERCH       PIC X(20).
054100         10  WS-APL-AMOUNT      PIC S9(7)V99.
054200         10  WS-APL-SAVINGS     PIC S9(5)V99.
054300*
054400*    RECENT REWARDS MISSED - UP TO 10, MOST RECENT FIRST
054500 01  WS-MISSED-TABLE.
054600*        FILLED BY 3240-ADD-MISSED, PRINTED BY 4300-PRINT-MISSED.
054700     05  WS-MISSED-ENTRY OCCURS 10 TIMES
054800                         INDEXED BY WS-MISS-X.
054900         10  WS-MISS-DATE       PIC 9(8).
055000         10  WS-MISS-MERCH      PIC X(20).
055100         10  WS-MISS-AMOUNT     PIC S9(7)V99.
055200         10  WS-MISS-SAVINGS    PIC S9(5)V99.
055300*
055400*    GENERIC SCAN/MATCH WORK FIELDS
055500*    20-BYTE SCRATCH FIELD USED BY THE CATEGORY SEARCH-OR-INSERT
055600*    LOGIC AND BY THE GEO SUBSTRING CHECKS - NOT A RECORD FIELD,
055700*    JUST A WORK AREA REUSED ACROSS SEVERAL PARAGRAPHS.
055800 01  WS-TRIM-SRC                PIC X(20).
055900*    UPPERCASED HAYSTACK FOR THE CASE-INSENSITIVE GEO SUBSTRING
056000*    CHECKS BELOW - SAME FOLD AS RWD110-ENRICH AND RWD210-MATCH.
056100 01  WS-HAYSTACK-UC              PIC X(20).
056200*    UNUSED CARRYOVER FROM THE RWD210-MATCH COPYBOOK LAYOUT - NOT
056300*    REFERENCED IN THIS PROGRAM, LEFT IN CASE A LATER REPORT ADDS
056400*    AN ABSOLUTE-VALUE COLUMN.
056500 01  WS-ABS-AMOUNT               PIC S9(7)V99.
056600*    SPARE RECOMMENDATION-LABEL WORK FIELD - NOT CURRENTLY MOVED
056700*    INTO, THE REPORT LINE GROUPS CARRY THEIR OWN LABEL FIELDS.
056800 01  WS-RCM-LABEL                PIC X(40).
056900*    GEO-ONLY RESULT FLAG FOR THE EXPERIENCE RECOMMENDATION
057000*    FILTER - SEPARATE FROM THE NOTIFICATION DECISIONING FLAG.
057100 01  WS-EXP-GEO-SW                PIC X(1)    VALUE 'N'.
057200     88  WS-EXP-GEO-OK                         VALUE 'Y'.
057300*
057400*    DASHBOARD DATE DISPLAY - YYYY-MM-DD FORM
057500 01  WS-RUN-DATE-DISPLAY.
057600     05  WS-RDD-YYYY              PIC 9(4).
057700     05  FILLER                   PIC X(1) VALUE '-'.
057800     05  WS-RDD-MM                PIC 9(2).
057900     05  FILLER                   PIC X(1) VALUE '-'.
058000     05  WS-RDD-DD                PIC 9(2).
058100*****************************************************************
058200*    PRINT AREAS - EACH TEMPLATE BELOW IS MOVED INTO RPT-LINE
058300*    AND WRITTEN.  SAME HOUSE STYLE AS THE OTHER BATCH REPORTS.
058400*
058500*    REPORT LAYOUT NOTES
058600*    -------------------
058700*    ONE SECTION PER USER, IN TRANSACTION-FILE ORDER (CUSTOMER-ID
058800*    ASCENDING, SINCE RWD310-SORT SORTS CUSTOMER-ID MAJOR).  EACH
058900*    SECTION RUNS: NAME/ID BANNER, BALANCE LINE, TXN COUNT LINE,
059000*    TWO SAVINGS LINES (AUTO-APPLIED AND NOTIFICATION-ASSISTED),
059100*    THE CATEGORY TABLE, THE RECENT-APPLIED LIST, THE RECENT-
059200*    MISSED LIST, THE AUTO-APPLY RECOMMENDATION LIST, AND LAST
059300*    THE EXPERIENCE RECOMMENDATION LIST.  A BLANK LINE SEPARATES
059400*    ONE USER FROM THE NEXT.  THE GRAND TOTAL LINE AT 7000 PRINTS
059500*    ONCE, AFTER THE LAST USER SECTION, NOT PER USER.  132-COLUMN
059600*    LINE PRINTER STOCK, UPPER CASE ONLY, NO COMPRESSED PRINT.
059700*****************************************************************
059800 01  WS-PRINT-AREAS.
059900     05  WS-RPT-BANNER.
060000         10  FILLER PIC X(37) VALUE
060100                 'EFFORTLESS SMART REWARDS - DASHBOARD'.
060200         10  FILLER PIC X(10) VALUE SPACES.
060300         10  FILLER PIC X(10) VALUE 'RUN DATE: '.
060400         10  WS-RPT-BAN-DATE PIC X(10).
060500         10  FILLER PIC X(65) VALUE SPACES.
060600*    ONE LINE PER USER SECTION - ID AND NAME FROM THE USER MASTER.
060700     05  WS-RPT-USER-LINE.
060800         10  FILLER PIC X(6) VALUE 'USER: '.
060900         10  WS-RPT-USER-ID PIC 9(5).
061000         10  FILLER PIC X(2) VALUE SPACES.
061100         10  WS-RPT-USER-NAME PIC X(30).
061200         10  FILLER PIC X(89) VALUE SPACES.
061300*    CURRENT CARD BALANCE, CREDIT-EDITED FOR A POSSIBLE NEGATIVE.
061400     05  WS-RPT-BAL-LINE.
061500         10  FILLER PIC X(21) VALUE
061600                 '  TOTAL BALANCE:     '.
061700         10  WS-RPT-BAL-EDIT PIC ZZZ,ZZZ,ZZ9.99-.
061800         10  FILLER PIC X(96) VALUE SPACES.
061900*    TRANSACTION COUNT FOR THIS USER'S CONTROL GROUP.
062000     05  WS-RPT-CNT-LINE.
062100         10  FILLER PIC X(21) VALUE
062200                 '  TOTAL TRANSACTIONS:'.
062300         10  FILLER PIC X(16) VALUE SPACES.
062400         10  WS-RPT-CNT-EDIT PIC ZZZZ9.
062500         10  FILLER PIC X(90) VALUE SPACES.
062600*    SAVINGS SPLIT #1 - EARNED VIA AN AUTO-APPLY REWARD.
062700     05  WS-RPT-SAV-AUTO-LINE.
062800         10  FILLER PIC X(24) VALUE
062900                 '  SAVED VIA AUTO-APPLY: '.
063000         10  WS-RPT-SAV-AUTO-EDIT PIC ZZZ,ZZ9.99.
063100         10  FILLER PIC X(98) VALUE SPACES.
063200*    SAVINGS SPLIT #2 - EARNED VIA A NOTIFICATION-DRIVEN REWARD.
063300     05  WS-RPT-SAV-NOTIF-LINE.
063400         10  FILLER PIC X(26) VALUE
063500                 '  SAVED VIA NOTIFICATIONS:'.
063600         10  FILLER PIC X(1) VALUE SPACE.
063700         10  WS-RPT-SAV-NOTIF-EDIT PIC ZZZ,ZZ9.99.
063800         10  FILLER PIC X(95) VALUE SPACES.
063900*    SECTION HEADER FOR THE SAVINGS-BY-CATEGORY BREAKDOWN.
064000     05  WS-RPT-CAT-HEADER.
064100         10  FILLER PIC X(23) VALUE
064200                 '  SAVINGS BY CATEGORY:'.
064300         10  FILLER PIC X(109) VALUE SPACES.
064400     05  WS-RPT-CAT-COL-HEADER.
064500         10  FILLER PIC X(43) VALUE
064600                 '    CATEGORY        TOTAL SAVINGS   COUNT'.
064700         10  FILLER PIC X(89) VALUE SPACES.
064800*    ONE DETAIL LINE PER CATEGORY FOUND IN WS-CAT-RPT-TABLE.
064900     05  WS-RPT-CAT-LINE.
065000         10  FILLER PIC X(4) VALUE SPACES.
065100         10  WS-RPT-CAT-CODE PIC X(15).
065200         10  FILLER PIC X(4) VALUE SPACES.
065300         10  WS-RPT-CAT-SAV-EDIT PIC ZZZ,ZZ9.99.
065400         10  FILLER PIC X(3) VALUE SPACES.
065500         10  WS-RPT-CAT-CNT-EDIT PIC ZZZZ9.
065600         10  FILLER PIC X(91) VALUE SPACES.
065700*    HEADER FOR THE APPLIED-REWARDS LIST - SEE 3230-ADD-APPLIED.
065800     05  WS-RPT-APL-HEADER.
065900         10  FILLER PIC X(26) VALUE
066000                 '  RECENT REWARDS APPLIED:'.
066100         10  FILLER PIC X(106) VALUE SPACES.
066200*    HEADER FOR THE MISSED-SAVINGS LIST - SEE 3240-ADD-MISSED.
066300     05  WS-RPT-MISS-HEADER.
066400         10  FILLER PIC X(25) VALUE
066500                 '  RECENT REWARDS MISSED:'.
066600         10  FILLER PIC X(107) VALUE SPACES.
066700*    SHARED DETAIL LINE LAYOUT FOR BOTH THE APPLIED AND MISSED
066800*    LISTS - SAME FOUR COLUMNS, DIFFERENT SOURCE TABLE.
066900     05  WS-RPT-TXN-LINE.
067000         10  FILLER PIC X(4) VALUE SPACES.
067100         10  WS-RPT-TXN-DATE PIC 9(8).
067200         10  FILLER PIC X(2) VALUE SPACES.
067300         10  WS-RPT-TXN-MERCH PIC X(20).
067400         10  FILLER PIC X(2) VALUE SPACES.
067500         10  WS-RPT-TXN-AMT-EDIT PIC ZZZ,ZZ9.99-.
067600         10  FILLER PIC X(2) VALUE SPACES.
067700         10  WS-RPT-TXN-SAV-EDIT PIC ZZZ,ZZ9.99.
067800         10  FILLER PIC X(73) VALUE SPACES.
067900*    HEADER FOR THE AUTO-APPLY RECOMMENDATION LIST, SEE
068000*    5000-RECOMMEND-AUTO-APPLY.
068100     05  WS-RPT-RCM-AUTO-HEADER.
068200         10  FILLER PIC X(32) VALUE
068300                 '  RECOMMENDED AUTO-APPLY REWARDS'.
068400         10  FILLER PIC X(1) VALUE ':'.
068500         10  FILLER PIC X(99) VALUE SPACES.
068600*    HEADER FOR THE EXPERIENCE RECOMMENDATION LIST, SEE
068700*    5100-RECOMMEND-EXPERIENCE.
068800     05  WS-RPT-RCM-EXP-HEADER.
068900         10  FILLER PIC X(25) VALUE
069000                 '  RECOMMENDED EXPERIENCES'.
069100         10  FILLER PIC X(1) VALUE ':'.
069200         10  FILLER PIC X(106) VALUE SPACES.
069300*    AUTO-APPLY DETAIL LINE - LABEL ONLY, NO NOTIFY ANNOTATION,
069400*    THIS LIST IS NEVER GATED BY 6000-NOTIF-DECISION.
069500     05  WS-RPT-RCM-LINE.
069600         10  FILLER PIC X(4) VALUE SPACES.
069700         10  FILLER PIC X(3) VALUE '-  '.
069800         10  WS-RPT-RCM-LABEL PIC X(40).
069900         10  FILLER PIC X(85) VALUE SPACES.
070000*    EXPERIENCE RECOMMENDATION LINE - CR-01-0085, CARRIES THE
070100*    6000-NOTIF-DECISION Y/N AS A TRAILING ANNOTATION ONLY, IT
070200*    DOES NOT GATE WHETHER THE LINE PRINTS - SEE CR-01-0080.
070300     05  WS-RPT-RCM-EXP-LINE.
070400         10  FILLER PIC X(4) VALUE SPACES.
070500         10  FILLER PIC X(3) VALUE '-  '.
070600         10  WS-RPT-RCM-EXP-LABEL PIC X(40).
070700         10  FILLER PIC X(3) VALUE SPACES.
070800         10  FILLER PIC X(8) VALUE '(NOTIFY '.
070900         10  WS-RPT-RCM-EXP-NOTIFY PIC X(1).
071000         10  FILLER PIC X(1) VALUE ')'.
071100         10  FILLER PIC X(72) VALUE SPACES.
071200*    SPACER LINE BETWEEN USER SECTIONS AND AFTER THE BANNER.
071300     05  WS-RPT-BLANK-LINE       PIC X(132) VALUE SPACES.
071400*    FINAL LINE OF THE REPORT - SEE 7000-PRINT-GRAND-TOTAL.
071500     05  WS-RPT-GRAND-LINE.
071600         10  FILLER PIC X(38) VALUE
071700                 'GRAND TOTAL SAVINGS - ALL USERS:     '.
071800         10  WS-RPT-GRAND-EDIT PIC ZZZ,ZZZ,ZZ9.99.
071900         10  FILLER PIC X(80) VALUE SPACES.
072000*****************************************************************
072100 PROCEDURE DIVISION.
072200*****************************************************************
072300*    PROCEDURE DIVISION NOTES
072400*    ------------------------
072500*    PARAGRAPH NUMBERING FOLLOWS THE USUAL HOUSE RANGES - 0000 IS
072600*    THE DRIVER, 1000/2000 ARE ONE-TIME SETUP, 3000 IS THE MAIN
072700*    CONTROL-BREAK LOOP AND ITS HELPERS, 4000 PRINTS THE PER-USER
072800*    SUMMARY SECTION, 5000/5100/6000 ARE THE RECOMMENDATION AND
072900*    NOTIFICATION-DECISIONING BUSINESS RULES, 7000 IS THE END-OF-
073000*    RUN TOTAL, 8000 CLOSES DOWN, AND 9000-RANGE PARAGRAPHS ARE
073100*    GENERAL-PURPOSE SUBROUTINES CALLED FROM SEVERAL PLACES.  NO
073200*    SECTION HEADERS WITHIN PROCEDURE DIVISION - THIS SHOP HAS
073300*    NEVER USED THEM ON BATCH STEPS OF THIS SIZE.
073400*****************************************************************
073500*
073600*    DRIVER - LOAD THE THREE CATALOGS ENTIRE, THEN READ THE
073700*    SORTED TRANSACTION FILE ONE CONTROL GROUP (CUSTOMER) AT A
073800*    TIME, PRINTING A DASHBOARD SECTION PER USER.
073900 0000-MAIN-PROCEDURE.
074000     PERFORM 1000-INIT-PARA THRU 1000-EXIT.
074100     PERFORM 2000-OPEN-PARA THRU 2000-EXIT.
074200*        THREE CATALOGS LOADED ENTIRE, IN MEMORY, BEFORE THE
074300*        TRANSACTION PASS BEGINS - SAME APPROACH AS RWD210-MATCH.
074400     PERFORM 2100-LOAD-REWARDS THRU 2100-EXIT
074500         UNTIL WS-RW-EOF-YES OR WS-RWD-CT = 100.
074600     PERFORM 2200-LOAD-USERS THRU 2200-EXIT
074700         UNTIL WS-US-EOF-YES OR WS-USR-CT = 50.
074800     PERFORM 2300-LOAD-USERPREF THRU 2300-EXIT
074900         UNTIL WS-UP-EOF-YES OR WS-PREF-CT = 50.
075000     PERFORM 2400-PRINT-BANNER THRU 2400-EXIT.
075100*        ONE PASS OVER THE SORTED TRANSACTION FILE - CONTROL
075200*        BREAK ON CUSTOMER-ID IS HANDLED INSIDE 3000 BELOW.
075300     PERFORM 3000-PROCESS-PARA THRU 3000-EXIT
075400         UNTIL WS-EOF-YES.
075500     PERFORM 7000-PRINT-GRAND-TOTAL THRU 7000-EXIT.
075600     PERFORM 8000-CLOSE-PARA THRU 8000-EXIT.
075700     PERFORM 9999-FIN-PGM THRU 9999-EXIT.
075800*
075900*    CLEAR RUN-LEVEL SWITCHES AND COUNTERS BEFORE OPENING FILES.
076000 1000-INIT-PARA.
076100     MOVE 'N' TO WS-EOF-SW.
076200     MOVE 'Y' TO WS-FIRST-REC-SW.
076300     MOVE ZERO TO WS-REC-COUNT WS-USER-SECT-COUNT.
076400     MOVE ZERO TO WS-GRAND-TOTAL.
076500*        UPSI-0 IS AN OPERATOR-SET RERUN SWITCH, LOGGED ONLY -
076600*        THIS PROGRAM DOES NOT ACTUALLY CHANGE BEHAVIOR ON RERUN.
076700     IF RERUN-REQUESTED
076800         DISPLAY 'RWD410-DASHBOARD - RERUN SWITCH IS ON'
076900     END-IF.
077000 1000-EXIT.
077100     EXIT.
077200*
077300*    OPEN ALL SIX FILES, READ THE RUN DATE CONTROL CARD, AND
077400*    DERIVE THE 30-DAY RECENCY CUTOFF (JULIAN DAY ARITHMETIC).
077500 2000-OPEN-PARA.
077600     OPEN INPUT  RUNPARM.
077700     OPEN INPUT  TRANS-SRT.
077800     OPEN INPUT  REWARDS.
077900     OPEN INPUT  USERS.
078000     OPEN INPUT  USERPREF.
078100     OPEN OUTPUT REPORT.
078200     READ RUNPARM
078300         AT END
078400*            MISSING CONTROL CARD - FALL BACK TO ZERO, WHICH
078500*            WILL CAUSE EVERY TRANSACTION TO LOOK STALE.
078600             MOVE ZERO TO RP-RUN-DATE
078700     END-READ.
078800*        BREAK THE RUN DATE OUT FOR THE BANNER LINE.
078900     MOVE RP-RUN-DATE TO WS-RUN-DATE-NUMERIC.
079000     MOVE WS-RUN-YYYY TO WS-RDD-YYYY.
079100     MOVE WS-RUN-MM   TO WS-RDD-MM.
079200     MOVE WS-RUN-DD   TO WS-RDD-DD.
079300*        AND AGAIN INTO THE JULIAN-DAY WORK FIELDS, TO COMPUTE
079400*        THE 30-DAY-BACK RECENCY CUTOFF BELOW.
079500     MOVE WS-RUN-YYYY TO WS-JD-Y.
079600     MOVE WS-RUN-MM   TO WS-JD-M.
079700     MOVE WS-RUN-DD   TO WS-JD-D.
079800     PERFORM 9600-CALC-JULIAN-DAY THRU 9600-EXIT.
079900     MOVE WS-JD-RESULT TO WS-JD-RUN-DAY.
080000     COMPUTE WS-JD-CUTOFF-DAY = WS-JD-RUN-DAY - 30.
080100     DISPLAY 'RWD410-DASHBOARD STARTING'.
080200 2000-EXIT.
080300     EXIT.
080400*
080500*    LOAD THE OFFER CATALOG - ID ASCENDING PER SPEC
080600 2100-LOAD-REWARDS.
080700     READ REWARDS
080800         AT END
080900             MOVE 'Y' TO WS-RW-EOF-SW
081000     END-READ.
081100*        100-ENTRY CEILING MATCHES THE OCCURS CLAUSE BELOW -
081200*        CATALOG IS NOT EXPECTED TO EXCEED THAT IN THIS ERA.
081300     IF NOT WS-RW-EOF-YES
081400         ADD 1 TO WS-RWD-CT
081500         MOVE RW-REWARD-ID       TO WS-RWD-ID(WS-RWD-CT)
081600         MOVE RW-MERCHANT-NAME   TO WS-RWD-MERCHANT(WS-RWD-CT)
081700         MOVE RW-REWARD-TYPE     TO WS-RWD-TYPE(WS-RWD-CT)
081800         MOVE RW-REWARD-LABEL    TO WS-RWD-LABEL(WS-RWD-CT)
081900         MOVE RW-CATEGORY        TO WS-RWD-CATEGORY(WS-RWD-CT)
082000         MOVE RW-START-DATE      TO WS-RWD-START-DT(WS-RWD-CT)
082100         MOVE RW-END-DATE        TO WS-RWD-END-DT(WS-RWD-CT)
082200         MOVE RW-PCT-VALUE       TO WS-RWD-PCT(WS-RWD-CT)
082300         MOVE RW-FIXED-VALUE     TO WS-RWD-FIXED(WS-RWD-CT)
082400         MOVE RW-MAX-SAVINGS     TO WS-RWD-MAX-SAV(WS-RWD-CT)
082500         MOVE RW-GEO-SCOPE       TO WS-RWD-GEO-SCOPE(WS-RWD-CT)
082600         MOVE RW-GEO-CITY        TO WS-RWD-GEO-CITY(WS-RWD-CT)
082700         MOVE RW-GEO-COUNTRY     TO WS-RWD-GEO-CTRY(WS-RWD-CT)
082800         MOVE RW-AUTO-APPLICABLE TO WS-RWD-AUTO-APPL(WS-RWD-CT)
082900         MOVE RW-REQUIRES-OPT-IN TO WS-RWD-OPT-IN(WS-RWD-CT)
083000     END-IF.
083100 2100-EXIT.
083200     EXIT.
083300*
083400*    LOAD THE USER MASTER - CUSTOMER-ID ORDER IS IMMATERIAL,
083500*    3150-FIND-USER DOES A LINEAR SEARCH.
083600 2200-LOAD-USERS.
083700*        50-USER CEILING MATCHES THE OCCURS CLAUSE ON WS-USR-TABLE
083800     READ USERS
083900         AT END
084000             MOVE 'Y' TO WS-US-EOF-SW
084100     END-READ.
084200     IF NOT WS-US-EOF-YES
084300*            ONE ROW PER CUSTOMER, FIELD BY FIELD FROM USERS FD
084400         ADD 1 TO WS-USR-CT
084500         MOVE US-USER-ID         TO WS-USR-ID(WS-USR-CT)
084600         MOVE US-CUSTOMER-ID     TO WS-USR-CUST-ID(WS-USR-CT)
084700         MOVE US-USER-NAME       TO WS-USR-NAME(WS-USR-CT)
084800         MOVE US-EMAIL           TO WS-USR-EMAIL(WS-USR-CT)
084900         MOVE US-PRIMARY-GEO     TO WS-USR-GEO(WS-USR-CT)
085000     END-IF.
085100 2200-EXIT.
085200     EXIT.
085300*
085400*    LOAD THE OPTIONAL PREFERENCE OVERRIDE FILE - NOT EVERY USER
085500*    HAS A ROW HERE, WHICH IS WHY 3170-SCAN-PREF-TABLE HAS TO
085600*    SEARCH RATHER THAN ASSUME A ONE-TO-ONE MATCH WITH USERS.
085700 2300-LOAD-USERPREF.
085800     READ USERPREF
085900         AT END
086000             MOVE 'Y' TO WS-UP-EOF-SW
086100     END-READ.
086200     IF NOT WS-UP-EOF-YES
086300*            ONE ROW PER OVERRIDE, FIELD BY FIELD FROM USERPREF FD
086400         ADD 1 TO WS-PREF-CT
086500         MOVE UP-USER-ID         TO WS-PREF-USER-ID(WS-PREF-CT)
086600         MOVE UP-NOTIFS-ENABLED  TO WS-PREF-NOTIFS-EN(WS-PREF-CT)
086700         MOVE UP-PRICELESS-GEO   TO WS-PREF-GEO(WS-PREF-CT)
086800         MOVE UP-PRICELESS-NOTIFS
086900                                 TO WS-PREF-PRICE-NT(WS-PREF-CT)
087000         MOVE UP-AUTO-APPLY-ENAB TO WS-PREF-AUTO-APPL(WS-PREF-CT)
087100     END-IF.
087200 2300-EXIT.
087300     EXIT.
087400*
087500*    ONE-TIME REPORT BANNER AND SPACER LINE - RUN DATE ALREADY
087600*    BROKEN OUT INTO WS-RUN-DATE-DISPLAY BY 1000-INIT-PARA'S
087700*    CALLER (SEE 2000-OPEN-PARA'S JULIAN-DAY WORK).
087800 2400-PRINT-BANNER.
087900     MOVE WS-RUN-DATE-DISPLAY TO WS-RPT-BAN-DATE.
088000     MOVE WS-RPT-BANNER TO RPT-LINE.
088100     WRITE RPT-LINE.
088200     MOVE WS-RPT-BLANK-LINE TO RPT-LINE.
088300     WRITE RPT-LINE.
088400 2400-EXIT.
088500     EXIT.
088600*
088700*    MAIN CONTROL-BREAK LOOP OVER THE SORTED POSTED TRANSACTIONS
088800 3000-PROCESS-PARA.
088900     READ TRANS-SRT
089000         AT END
089100             MOVE 'Y' TO WS-EOF-SW
089200     END-READ.
089300     IF NOT WS-EOF-YES
089400         ADD 1 TO WS-REC-COUNT
089500         IF WS-FIRST-REC
089600             MOVE 'N' TO WS-FIRST-REC-SW
089700             MOVE TS-CUSTOMER-ID TO WS-PREV-CUST-ID
089800             PERFORM 3100-START-USER THRU 3100-EXIT
089900         ELSE
090000             IF TS-CUSTOMER-ID NOT = WS-PREV-CUST-ID
090100                 PERFORM 4000-PRINT-USER-SECTION THRU 4000-EXIT
090200                 MOVE TS-CUSTOMER-ID TO WS-PREV-CUST-ID
090300                 PERFORM 3100-START-USER THRU 3100-EXIT
090400             END-IF
090500         END-IF
090600         PERFORM 3200-ACCUM-ONE-TXN THRU 3200-EXIT
090700     ELSE
090800         IF NOT WS-FIRST-REC
090900             PERFORM 4000-PRINT-USER-SECTION THRU 4000-EXIT
091000         END-IF
091100     END-IF.
091200 3000-EXIT.
091300     EXIT.
091400*
091500*    RESET PER-USER ACCUMULATORS AND RESOLVE THE USER / PREFS
091600 3100-START-USER.
091700     MOVE ZERO TO WS-USER-BALANCE.
091800     MOVE ZERO TO WS-USER-TXN-COUNT.
091900     MOVE ZERO TO WS-USER-SAVED-AUTO.
092000     MOVE ZERO TO WS-USER-SAVED-NOTIF.
092100     MOVE ZERO TO WS-CAT-CT WS-MERCH-CT WS-APL-CT WS-MISS-CT.
092200     PERFORM 3110-CLEAR-CAT-TABLE THRU 3110-EXIT.
092300     PERFORM 3115-CLEAR-CAT-SEEN-TABLE THRU 3115-EXIT.
092400     PERFORM 3120-CLEAR-MERCH-TABLE THRU 3120-EXIT.
092500     MOVE WS-PREV-CUST-ID TO WS-CUR-USER-ID.
092600     PERFORM 3150-FIND-USER THRU 3150-EXIT.
092700     PERFORM 3160-RESOLVE-PREFS THRU 3160-EXIT.
092800 3100-EXIT.
092900     EXIT.
093000*
093100*    CLEAR THE REPORT'S SAVINGS-BY-CATEGORY TABLE FOR THE NEW
093200*    USER - ONLY THE USED-SWITCH NEEDS RESETTING, THE CODE AND
093300*    ACCUMULATOR FIELDS ARE OVERWRITTEN ON FIRST USE.
093400 3110-CLEAR-CAT-TABLE.
093500     SET WS-CAT-X TO 1.
093600 3110-LOOP.
093700     IF WS-CAT-X > 8
093800         GO TO 3110-EXIT
093900     END-IF.
094000     MOVE 0 TO WS-CAT-RPT-USED(WS-CAT-X).
094100     SET WS-CAT-X UP BY 1.
094200     GO TO 3110-LOOP.
094300 3110-EXIT.
094400     EXIT.
094500*
094600*    CLEAR THE UNCONDITIONAL CATEGORY-SEEN TABLE - CR-01-0085.
094700*    SEPARATE FROM 3110 ABOVE, WHICH ONLY CLEARS THE REPORT'S
094800*    SAVINGS-BY-CATEGORY TABLE.
094900 3115-CLEAR-CAT-SEEN-TABLE.
095000     SET WS-CSN-X TO 1.
095100 3115-LOOP.
095200     IF WS-CSN-X > 8
095300         GO TO 3115-EXIT
095400     END-IF.
095500     MOVE 0 TO WS-CAT-SEEN-USED(WS-CSN-X).
095600     SET WS-CSN-X UP BY 1.
095700     GO TO 3115-LOOP.
095800 3115-EXIT.
095900     EXIT.
096000*
096100*    CLEAR THE MERCHANT-SEEN TABLE FOR THE NEW USER.
096200 3120-CLEAR-MERCH-TABLE.
096300     SET WS-MERCH-X TO 1.
096400 3120-LOOP.
096500     IF WS-MERCH-X > 20
096600         GO TO 3120-EXIT
096700     END-IF.
096800     MOVE 0 TO WS-MERCH-SEEN-USED(WS-MERCH-X).
096900     SET WS-MERCH-X UP BY 1.
097000     GO TO 3120-LOOP.
097100 3120-EXIT.
097200     EXIT.
097300*
097400*    LOCATE THE OWNING USER BY CUSTOMER-ID - LINEAR SEARCH.
097500 3150-FIND-USER.
097600     MOVE 'N' TO WS-USER-FOUND-SW.
097700     MOVE SPACES TO WS-CUR-USER-NAME.
097800     MOVE SPACES TO WS-CUR-PRIMARY-GEO.
097900     SET WS-USR-X TO 1.
098000 3150-LOOP.
098100*        NO MATCH IN THE WHOLE TABLE - USER SECTION WILL
098200*        PRINT WITH A BLANK NAME/GEO, FOUND-SW STAYS 'N'.
098300     IF WS-USR-X > WS-USR-CT
098400         GO TO 3150-EXIT
098500     END-IF.
098600     IF WS-USR-CUST-ID(WS-USR-X) = WS-PREV-CUST-ID
098700         MOVE 'Y' TO WS-USER-FOUND-SW
098800         MOVE WS-USR-ID(WS-USR-X)   TO WS-CUR-USER-ID
098900         MOVE WS-USR-NAME(WS-USR-X) TO WS-CUR-USER-NAME
099000         MOVE WS-USR-GEO(WS-USR-X)  TO WS-CUR-PRIMARY-GEO
099100         SET WS-USR-IDX TO WS-USR-X
099200         GO TO 3150-EXIT
099300     END-IF.
099400     SET WS-USR-X UP BY 1.
099500     GO TO 3150-LOOP.
099600 3150-EXIT.
099700     EXIT.
099800*
099900*    RESOLVE EFFECTIVE PREFERENCE FLAGS AND GEO FOR THIS USER -
100000*    START FROM THE HOUSE DEFAULTS, THEN LET AN OVERRIDE ROW
100100*    IN USERPREF WIN FIELD BY FIELD.  SAME SHAPE AS RWD210.
100200 3160-RESOLVE-PREFS.
100300     MOVE 'N' TO WS-PREF-FOUND-SW.
100400     MOVE WS-CUR-PRIMARY-GEO TO WS-EFF-GEO.
100500     MOVE WS-DFLT-NOTIFS-EN    TO WS-EFF-NOTIFS-EN.
100600     MOVE WS-DFLT-PRICELESS-NT TO WS-EFF-PRICELESS-NT.
100700     MOVE WS-DFLT-AUTO-APPL-EN TO WS-EFF-AUTO-APPL-EN.
100800     IF WS-USER-FOUND
100900         SET WS-PREF-X TO 1
101000         PERFORM 3170-SCAN-PREF-TABLE THRU 3170-EXIT
101100             UNTIL WS-PREF-X > WS-PREF-CT OR WS-PREF-FOUND
101200     END-IF.
101300 3160-EXIT.
101400     EXIT.
101500*
101600*    ONE PASS OF THE PREFERENCE OVERRIDE SEARCH - BLANK GEO
101700*    IN THE OVERRIDE ROW MEANS "NO OVERRIDE", KEEP THE
101800*    PRIMARY GEO ALREADY MOVED IN BY 3160 ABOVE.
101900 3170-SCAN-PREF-TABLE.
102000     IF WS-PREF-USER-ID(WS-PREF-X) = WS-CUR-USER-ID
102100         MOVE 'Y' TO WS-PREF-FOUND-SW
102200         MOVE WS-PREF-NOTIFS-EN(WS-PREF-X) TO WS-EFF-NOTIFS-EN
102300         MOVE WS-PREF-PRICE-NT(WS-PREF-X)
102400                                  TO WS-EFF-PRICELESS-NT
102500         MOVE WS-PREF-AUTO-APPL(WS-PREF-X)
102600                                  TO WS-EFF-AUTO-APPL-EN
102700         IF WS-PREF-GEO(WS-PREF-X) NOT = SPACES
102800             MOVE WS-PREF-GEO(WS-PREF-X) TO WS-EFF-GEO
102900         END-IF
103000     END-IF.
103100     SET WS-PREF-X UP BY 1.
103200 3170-EXIT.
103300     EXIT.
103400*
103500*    ACCUMULATE ONE TRANSACTION INTO THE CURRENT USER'S TOTALS -
103600*    BALANCE AND COUNT ARE LIFETIME, THE REST OF THE SECTION IS
103700*    GATED ON THE 30-DAY RECENCY WINDOW BELOW.
103800 3200-ACCUM-ONE-TXN.
103900     ADD TS-VALUE-AMOUNT TO WS-USER-BALANCE.
104000     ADD 1 TO WS-USER-TXN-COUNT.
104100     MOVE TS-TRANS-DATE TO WS-TD-NUMERIC.
104200     MOVE WS-TD-YYYY TO WS-JD-Y.
104300     MOVE WS-TD-MM   TO WS-JD-M.
104400     MOVE WS-TD-DD   TO WS-JD-D.
104500     PERFORM 9600-CALC-JULIAN-DAY THRU 9600-EXIT.
104600     MOVE WS-JD-RESULT TO WS-JD-TXN-DAY.
104700     MOVE 'N' TO WS-RECENT-SW.
104800*        RECENT MEANS THE TRANSACTION'S JULIAN DAY FALLS ON
104900*        OR AFTER THE RUN-DATE-MINUS-30 CUTOFF COMPUTED AT
105000*        2000-OPEN-PARA.
105100     IF WS-JD-TXN-DAY >= WS-JD-CUTOFF-DAY
105200         MOVE 'Y' TO WS-RECENT-SW
105300     END-IF.
105400     IF WS-IS-RECENT
105500         PERFORM 3210-ACCUM-RECENT THRU 3210-EXIT
105600     END-IF.
105700 3200-EXIT.
105800     EXIT.
105900*
106000*    SAVINGS AGGREGATION FOR ONE RECENT TRANSACTION - SPLITS
106100*    APPLIED SAVINGS BETWEEN AUTO-APPLY AND NOTIFICATION
106200*    CHANNELS, THEN FEEDS THE REPORT TABLES AND LISTS BELOW.
106300 3210-ACCUM-RECENT.
106400*        AUTO-APPLIED AND NOT ALSO NOTIFIED - COUNTS AS
106500*        "SAVED VIA AUTO-APPLY" ON THE DASHBOARD.
106600     IF TS-REWARD-APPLIED = 'Y' AND TS-NOTIF-TRIGGERED = 'N'
106700         AND TS-SAVINGS-AMOUNT NOT = ZERO
106800         ADD TS-SAVINGS-AMOUNT TO WS-USER-SAVED-AUTO
106900     END-IF.
107000*        NOTIFICATION-DRIVEN SAVINGS - COUNTS AS "SAVED VIA
107100*        NOTIFICATIONS" ON THE DASHBOARD.
107200     IF TS-NOTIF-TRIGGERED = 'Y' AND TS-SAVINGS-AMOUNT NOT = ZERO
107300         ADD TS-SAVINGS-AMOUNT TO WS-USER-SAVED-NOTIF
107400     END-IF.
107500*        SAVINGS-BY-CATEGORY REPORT TABLE - REPORT-SCOPED ONLY,
107600*        SEE THE BANNER AT 3220 BELOW.
107700     IF TS-REWARD-APPLIED = 'Y' AND TS-SAVINGS-AMOUNT NOT = ZERO
107800         PERFORM 3220-ACCUM-CATEGORY THRU 3220-EXIT
107900     END-IF.
108000     IF TS-REWARD-APPLIED = 'Y'
108100         PERFORM 3230-ADD-APPLIED THRU 3230-EXIT
108200     END-IF.
108300*        A REWARD MATCHED BUT DID NOT APPLY - GOES ON THE
108400*        RECENT-MISSED LIST.
108500     IF TS-MATCHED-REWARD-ID NOT = ZERO
108600         AND TS-REWARD-APPLIED = 'N'
108700         PERFORM 3240-ADD-MISSED THRU 3240-EXIT
108800     END-IF.
108900*        BOTH OF THESE RUN UNCONDITIONALLY, REGARDLESS OF
109000*        TS-REWARD-APPLIED - CR-01-0085 FOR THE CATEGORY CALL.
109100     PERFORM 3225-MARK-CATEGORY-SEEN THRU 3225-EXIT.
109200     PERFORM 3250-MARK-MERCHANT-SEEN THRU 3250-EXIT.
109300 3210-EXIT.
109400     EXIT.
109500*
109600*    SEARCH-OR-INSERT THE CATEGORY BREAKDOWN TABLE - BLANK
109700*    CATEGORY IS REPORTED AS "OTHER" PER SPEC.
109800 3220-ACCUM-CATEGORY.
109900     MOVE TS-CATEGORY TO WS-TRIM-SRC.
110000     IF WS-TRIM-SRC = SPACES
110100         MOVE 'Other' TO WS-TRIM-SRC
110200     END-IF.
110300     SET WS-CAT-X TO 1.
110400 3220-LOOP.
110500*        TABLE FULL - 8 CATEGORIES IS EVERY CATEGORY RWD110
110600*        CAN INFER PLUS "OTHER", SO THIS SHOULD NEVER TRIP.
110700     IF WS-CAT-X > 8
110800         GO TO 3220-EXIT
110900     END-IF.
111000*        FIRST TIME THIS CATEGORY IS SEEN - CLAIM THE SLOT.
111100     IF WS-CAT-USED-FALSE(WS-CAT-X)
111200         ADD 1 TO WS-CAT-CT
111300         MOVE WS-TRIM-SRC TO WS-CAT-RPT-CODE(WS-CAT-X)
111400         MOVE ZERO TO WS-CAT-RPT-SAV(WS-CAT-X)
111500         MOVE ZERO TO WS-CAT-RPT-CNT(WS-CAT-X)
111600         MOVE 1 TO WS-CAT-RPT-USED(WS-CAT-X)
111700     END-IF.
111800*        SLOT BELONGS TO THIS CATEGORY - ADD IN THE SAVINGS.
111900     IF WS-CAT-RPT-CODE(WS-CAT-X) = WS-TRIM-SRC
112000         ADD TS-SAVINGS-AMOUNT TO WS-CAT-RPT-SAV(WS-CAT-X)
112100         ADD 1 TO WS-CAT-RPT-CNT(WS-CAT-X)
112200         GO TO 3220-EXIT
112300     END-IF.
112400     SET WS-CAT-X UP BY 1.
112500     GO TO 3220-LOOP.
112600 3220-EXIT.
112700     EXIT.
112800*
112900*    SEARCH-OR-INSERT THE UNCONDITIONAL CATEGORY-SEEN TABLE -
113000*    CR-01-0085.  CALLED FOR EVERY RECENT TRANSACTION, REGARDLESS
113100*    OF TS-REWARD-APPLIED, SO 5010-CHECK-AUTO-CANDIDATE BELOW CAN
113200*    SEE ALL OF THE USER'S RECENT CATEGORIES, NOT JUST THE ONES
113300*    THAT ALREADY EARNED A REWARD.  MIRRORS 3250 BELOW.
113400 3225-MARK-CATEGORY-SEEN.
113500     MOVE TS-CATEGORY TO WS-TRIM-SRC.
113600     IF WS-TRIM-SRC = SPACES
113700         MOVE 'Other' TO WS-TRIM-SRC
113800     END-IF.
113900     SET WS-CSN-X TO 1.
114000 3225-LOOP.
114100*        SAME 8-SLOT CEILING AS 3220 ABOVE - SHOULD NOT TRIP.
114200     IF WS-CSN-X > 8
114300         GO TO 3225-EXIT
114400     END-IF.
114500*        CLAIM AN EMPTY SLOT - NO SAVINGS FIELD TO INIT HERE,
114600*        THIS TABLE ONLY EVER RECORDS "CATEGORY WAS SEEN".
114700     IF WS-CAT-SEEN-FALSE(WS-CSN-X)
114800         MOVE WS-TRIM-SRC TO WS-CAT-SEEN-CODE(WS-CSN-X)
114900         MOVE 1 TO WS-CAT-SEEN-USED(WS-CSN-X)
115000         GO TO 3225-EXIT
115100     END-IF.
115200*        ALREADY ON FILE FOR THIS USER - NOTHING MORE TO DO.
115300     IF WS-CAT-SEEN-CODE(WS-CSN-X) = WS-TRIM-SRC
115400         GO TO 3225-EXIT
115500     END-IF.
115600     SET WS-CSN-X UP BY 1.
115700     GO TO 3225-LOOP.
115800 3225-EXIT.
115900     EXIT.
116000*
116100*    RECORDS ARRIVE DATE-DESCENDING WITHIN CUSTOMER, SO THE
116200*    FIRST 10 QUALIFYING HITS ARE ALREADY "MOST RECENT FIRST".
116300 3230-ADD-APPLIED.
116400*        ONLY 10 LINES PRINT ON THE APPLIED-REWARDS SECTION -
116500*        ONCE FULL WE STOP CAPTURING, WE DO NOT BUMP OLDER ROWS.
116600     IF WS-APL-CT < 10
116700         ADD 1 TO WS-APL-CT
116800         MOVE TS-TRANS-DATE     TO WS-APL-DATE(WS-APL-CT)
116900         MOVE TS-MERCHANT-NORM  TO WS-APL-MERCH(WS-APL-CT)
117000         MOVE TS-VALUE-AMOUNT   TO WS-APL-AMOUNT(WS-APL-CT)
117100         MOVE TS-SAVINGS-AMOUNT TO WS-APL-SAVINGS(WS-APL-CT)
117200     END-IF.
117300 3230-EXIT.
117400     EXIT.
117500*
117600*    SAME 10-LINE CAP AS 3230 ABOVE, FOR THE MISSED-SAVINGS
117700*    SECTION OF THE REPORT.
117800 3240-ADD-MISSED.
117900     IF WS-MISS-CT < 10
118000         ADD 1 TO WS-MISS-CT
118100         MOVE TS-TRANS-DATE     TO WS-MISS-DATE(WS-MISS-CT)
118200         MOVE TS-MERCHANT-NORM  TO WS-MISS-MERCH(WS-MISS-CT)
118300         MOVE TS-VALUE-AMOUNT   TO WS-MISS-AMOUNT(WS-MISS-CT)
118400         MOVE TS-SAVINGS-AMOUNT TO WS-MISS-SAVINGS(WS-MISS-CT)
118500     END-IF.
118600 3240-EXIT.
118700     EXIT.
118800*
118900*    SEARCH-OR-INSERT THE MERCHANT-SEEN TABLE FOR THIS USER.
119000*    UNCONDITIONAL - CALLED FOR EVERY RECENT TRANSACTION SO
119100*    5010-CHECK-AUTO-CANDIDATE CAN MATCH ON ANY MERCHANT THE
119200*    USER HAS SHOPPED AT RECENTLY, REWARD OR NOT.
119300 3250-MARK-MERCHANT-SEEN.
119400*        BLANK MERCHANT ON THE FEED - NOTHING USEFUL TO RECORD.
119500     IF TS-MERCHANT-NORM = SPACES
119600         GO TO 3250-EXIT
119700     END-IF.
119800     SET WS-MERCH-X TO 1.
119900 3250-LOOP.
120000*        20-SLOT CEILING - SEE WS-MERCH-SEEN-TABLE BELOW.
120100     IF WS-MERCH-X > 20
120200         GO TO 3250-EXIT
120300     END-IF.
120400*        CLAIM AN EMPTY SLOT FOR A MERCHANT NOT YET ON FILE.
120500     IF WS-MERCH-USED-FALSE(WS-MERCH-X)
120600         ADD 1 TO WS-MERCH-CT
120700         MOVE TS-MERCHANT-NORM TO WS-MERCH-SEEN-NAME(WS-MERCH-X)
120800         MOVE 1 TO WS-MERCH-SEEN-USED(WS-MERCH-X)
120900         GO TO 3250-EXIT
121000     END-IF.
121100*        ALREADY RECORDED FOR THIS USER - DONE.
121200     IF WS-MERCH-SEEN-NAME(WS-MERCH-X) = TS-MERCHANT-NORM
121300         GO TO 3250-EXIT
121400     END-IF.
121500     SET WS-MERCH-X UP BY 1.
121600     GO TO 3250-LOOP.
121700 3250-EXIT.
121800     EXIT.
121900*
122000*    CONTROL BREAK - PRINT THE DASHBOARD SECTION FOR ONE USER.
122100*    ORDER MATCHES THE DASHBOARD SUMMARY REPORT LAYOUT IN SPEC -
122200*    BALANCE, COUNT, SAVINGS TOTALS, CATEGORY BREAKDOWN, RECENT
122300*    APPLIED/MISSED, THEN THE TWO RECOMMENDATION SECTIONS.
122400 4000-PRINT-USER-SECTION.
122500*        KEEP A RUN-WIDE SECTION COUNT AND ROLL THIS USER'S
122600*        BALANCE INTO THE GRAND TOTAL PRINTED AT 7000 - NEITHER
122700*        FIGURE APPEARS ON THE USER'S OWN SECTION.
122800     ADD 1 TO WS-USER-SECT-COUNT.
122900     ADD WS-USER-BALANCE TO WS-GRAND-TOTAL.
123000*        USER ID/NAME BANNER LINE.
123100     MOVE WS-CUR-USER-ID   TO WS-RPT-USER-ID.
123200     MOVE WS-CUR-USER-NAME TO WS-RPT-USER-NAME.
123300     MOVE WS-RPT-USER-LINE TO RPT-LINE.
123400     WRITE RPT-LINE.
123500*        CURRENT REWARDS BALANCE LINE.
123600     MOVE WS-USER-BALANCE TO WS-RPT-BAL-EDIT.
123700     MOVE WS-RPT-BAL-LINE TO RPT-LINE.
123800     WRITE RPT-LINE.
123900*        TRANSACTION COUNT FOR THE WINDOW LINE.
124000     MOVE WS-USER-TXN-COUNT TO WS-RPT-CNT-EDIT.
124100     MOVE WS-RPT-CNT-LINE TO RPT-LINE.
124200     WRITE RPT-LINE.
124300*        SAVINGS LINE #1 - AUTO-APPLIED REWARDS.
124400     MOVE WS-USER-SAVED-AUTO TO WS-RPT-SAV-AUTO-EDIT.
124500     MOVE WS-RPT-SAV-AUTO-LINE TO RPT-LINE.
124600     WRITE RPT-LINE.
124700*        SAVINGS LINE #2 - REWARDS THAT NEEDED NOTIFICATION.
124800     MOVE WS-USER-SAVED-NOTIF TO WS-RPT-SAV-NOTIF-EDIT.
124900     MOVE WS-RPT-SAV-NOTIF-LINE TO RPT-LINE.
125000     WRITE RPT-LINE.
125100*        CATEGORY BREAKDOWN HEADER, THEN COLUMN HEADER, THEN
125200*        THE DETAIL LINES FROM 4100 BELOW.
125300     MOVE WS-RPT-CAT-HEADER TO RPT-LINE.
125400     WRITE RPT-LINE.
125500     MOVE WS-RPT-CAT-COL-HEADER TO RPT-LINE.
125600     WRITE RPT-LINE.
125700     PERFORM 4100-PRINT-CATEGORIES THRU 4100-EXIT.
125800*        RECENT-APPLIED HEADER, THEN THE DETAIL LINES FROM 4200.
125900     MOVE WS-RPT-APL-HEADER TO RPT-LINE.
126000     WRITE RPT-LINE.
126100     PERFORM 4200-PRINT-APPLIED THRU 4200-EXIT.
126200*        RECENT-MISSED HEADER, THEN THE DETAIL LINES FROM 4300.
126300     MOVE WS-RPT-MISS-HEADER TO RPT-LINE.
126400     WRITE RPT-LINE.
126500     PERFORM 4300-PRINT-MISSED THRU 4300-EXIT.
126600*        THE TWO RECOMMENDATION SECTIONS - AUTO-APPLY CANDIDATES
126700*        AND EXPERIENCE OFFERS - EACH PRINTS ITS OWN HEADER AND
126800*        DETAIL LINES, SO NOTHING FURTHER IS NEEDED HERE.
126900     PERFORM 5000-RECOMMEND-AUTO-APPLY THRU 5000-EXIT.
127000     PERFORM 5100-RECOMMEND-EXPERIENCE THRU 5100-EXIT.
127100*        BLANK LINE SEPARATES ONE USER'S SECTION FROM THE NEXT.
127200     MOVE WS-RPT-BLANK-LINE TO RPT-LINE.
127300     WRITE RPT-LINE.
127400 4000-EXIT.
127500     EXIT.
127600*
127700*    PRINT THE SAVINGS-BY-CATEGORY LINES IN TABLE ORDER - FIRST
127800*    SEEN, NOT SORTED, SAME AS THE OLDER OCCURRENCE-COUNT JOBS.
127900 4100-PRINT-CATEGORIES.
128000*        WALK ALL 8 SLOTS REGARDLESS OF HOW MANY ARE ACTUALLY IN
128100*        USE - THE USED-SWITCH IS WHAT GATES THE PRINT, NOT THE
128200*        SUBSCRIPT RANGE, SINCE THERE IS NO SEPARATE SLOT COUNT
128300*        KEPT FOR THIS TABLE (UNLIKE THE APPLIED/MISSED LISTS).
128400     SET WS-CAT-X TO 1.
128500 4100-LOOP.
128600     IF WS-CAT-X > 8
128700         GO TO 4100-EXIT
128800     END-IF.
128900     IF WS-CAT-USED-TRUE(WS-CAT-X)
129000*            ONE DETAIL LINE PER POPULATED CATEGORY SLOT.
129100         MOVE WS-CAT-RPT-CODE(WS-CAT-X) TO WS-RPT-CAT-CODE
129200         MOVE WS-CAT-RPT-SAV(WS-CAT-X)  TO WS-RPT-CAT-SAV-EDIT
129300         MOVE WS-CAT-RPT-CNT(WS-CAT-X)  TO WS-RPT-CAT-CNT-EDIT
129400         MOVE WS-RPT-CAT-LINE TO RPT-LINE
129500         WRITE RPT-LINE
129600     END-IF.
129700     SET WS-CAT-X UP BY 1.
129800     GO TO 4100-LOOP.
129900 4100-EXIT.
130000     EXIT.
130100*
130200*    PRINT THE RECENT-APPLIED LIST - ALREADY MOST-RECENT-FIRST,
130300*    SEE THE COMMENT AT 3230-ADD-APPLIED.
130400 4200-PRINT-APPLIED.
130500*        UNLIKE 4100, THIS TABLE DOES CARRY ITS OWN SLOT COUNT
130600*        (WS-APL-CT) SO THE LOOP STOPS THERE INSTEAD OF WALKING
130700*        ALL 10 SLOTS AND TESTING A USED-SWITCH.
130800     SET WS-APL-X TO 1.
130900 4200-LOOP.
131000     IF WS-APL-X > WS-APL-CT
131100         GO TO 4200-EXIT
131200     END-IF.
131300*            ONE LINE PER RECENT AUTO-APPLIED TRANSACTION, IN THE
131400*            ORDER 3230-ADD-APPLIED BUILT THE TABLE (NEWEST FIRST)
131500     MOVE WS-APL-DATE(WS-APL-X)    TO WS-RPT-TXN-DATE.
131600     MOVE WS-APL-MERCH(WS-APL-X)   TO WS-RPT-TXN-MERCH.
131700     MOVE WS-APL-AMOUNT(WS-APL-X)  TO WS-RPT-TXN-AMT-EDIT.
131800     MOVE WS-APL-SAVINGS(WS-APL-X) TO WS-RPT-TXN-SAV-EDIT.
131900     MOVE WS-RPT-TXN-LINE TO RPT-LINE.
132000     WRITE RPT-LINE.
132100     SET WS-APL-X UP BY 1.
132200     GO TO 4200-LOOP.
132300 4200-EXIT.
132400     EXIT.
132500*
132600*    PRINT THE RECENT-MISSED LIST - A MATCHED REWARD THE USER
132700*    DID NOT GET, MOST-RECENT-FIRST.
132800 4300-PRINT-MISSED.
132900*        SAME SHAPE AS 4200 ABOVE, OWN SLOT COUNT WS-MISS-CT,
133000*        SAME SHARED WS-RPT-TXN-LINE PRINT AREA - A MISSED ROW
133100*        LOOKS IDENTICAL TO AN APPLIED ROW ON THE PRINTOUT EXCEPT
133200*        FOR WHICH HEADER IT FALLS UNDER.
133300     SET WS-MISS-X TO 1.
133400 4300-LOOP.
133500     IF WS-MISS-X > WS-MISS-CT
133600         GO TO 4300-EXIT
133700     END-IF.
133800     MOVE WS-MISS-DATE(WS-MISS-X)    TO WS-RPT-TXN-DATE.
133900     MOVE WS-MISS-MERCH(WS-MISS-X)   TO WS-RPT-TXN-MERCH.
134000     MOVE WS-MISS-AMOUNT(WS-MISS-X)  TO WS-RPT-TXN-AMT-EDIT.
134100     MOVE WS-MISS-SAVINGS(WS-MISS-X) TO WS-RPT-TXN-SAV-EDIT.
134200     MOVE WS-RPT-TXN-LINE TO RPT-LINE.
134300     WRITE RPT-LINE.
134400     SET WS-MISS-X UP BY 1.
134500     GO TO 4300-LOOP.
134600 4300-EXIT.
134700     EXIT.
134800*
134900*****************************************************************
135000*    RECOMMENDATION AND NOTIFICATION BUSINESS RULES - 5000
135100*    THROUGH 6000 BELOW
135200*    -----------------------------------------------------
135300*    5000-RECOMMEND-AUTO-APPLY BUILDS THE "WE COULD APPLY THIS
135400*    FOR YOU" LIST - CATALOG ORDER, CATEGORY MATCH TRIED BEFORE
135500*    MERCHANT MATCH (5010), 5-LINE CAP PER CR-01-0079.  ONLY
135600*    OFFERS FLAGGED AUTO-APPLICABLE AND NOT ALREADY OPTED IN ARE
135700*    CANDIDATES - AN OPTED-IN OFFER IS ALREADY APPLYING ITSELF,
135800*    NOTHING LEFT TO RECOMMEND.
135900*    5100-RECOMMEND-EXPERIENCE BUILDS THE "THINGS TO DO NEARBY"
136000*    LIST - GEO-SCOPED ONLY (5150), DELIBERATELY INDEPENDENT OF
136100*    THE USER'S NOTIFICATION FLAGS SINCE CR-01-0080, AND NOW
136200*    ANNOTATED Y/N BY 6000 FOR INFORMATIONAL PURPOSES ONLY
136300*    (CR-01-0085) - THE ANNOTATION NEVER SUPPRESSES A LINE.
136400*    6000-NOTIF-DECISION IS THE FLAG/GEO/DATE-WINDOW GATE THAT
136500*    DECIDED, BACK WHEN CR-96-0141 WAS WRITTEN, WHETHER A REAL-
136600*    TIME NOTIFICATION WOULD HAVE FIRED AT POST TIME.  IT IS NOT
136700*    A FILTER ON WHAT APPEARS IN THIS REPORT.
136800*****************************************************************
136900 5000-RECOMMEND-AUTO-APPLY.
137000     MOVE WS-RPT-RCM-AUTO-HEADER TO RPT-LINE.
137100     WRITE RPT-LINE.
137200     MOVE ZERO TO WS-RCM-AUTO-CT.
137300     SET WS-RWD-X TO 1.
137400 5000-LOOP.
137500     IF WS-RWD-X > WS-RWD-CT OR WS-RCM-AUTO-CT = 5
137600         GO TO 5000-EXIT
137700     END-IF.
137800*        FLAG PAIR MUST BOTH HOLD BEFORE WE EVEN CHECK THE
137900*        CATEGORY/MERCHANT MATCH BELOW.
138000     IF WS-RWD-AUTO-APPL(WS-RWD-X) = 'Y'
138100         AND WS-RWD-OPT-IN(WS-RWD-X) = 'N'
138200         PERFORM 5010-CHECK-AUTO-CANDIDATE THRU 5010-EXIT
138300     END-IF.
138400     SET WS-RWD-X UP BY 1.
138500     GO TO 5000-LOOP.
138600 5000-EXIT.
138700     EXIT.
138800*
138900*    CR-01-0085 - CATEGORY MATCH NOW SCANS THE UNCONDITIONAL
139000*    WS-CAT-SEEN-TABLE (ALL RECENT CATEGORIES) RATHER THAN THE
139100*    REPORT'S WS-CAT-RPT-TABLE (ONLY CATEGORIES WITH A PRIOR
139200*    APPLIED REWARD), SO A CATEGORY THE USER SHOPS IN RECENTLY
139300*    CAN STILL SURFACE AN AUTO-APPLY CANDIDATE EVEN IF NO REWARD
139400*    HAS EVER BEEN APPLIED FOR IT BEFORE.
139500 5010-CHECK-AUTO-CANDIDATE.
139600     SET WS-CSN-X TO 1.
139700*        WS-NOTIF-YN IS OVERLOADED HERE AS THE CANDIDATE
139800*        Y/N FLAG - SEE THE WS-SWITCHES NOTE ABOVE.
139900     MOVE 'N' TO WS-NOTIF-YN.
140000 5010-CAT-LOOP.
140100     IF WS-CSN-X > 8
140200         GO TO 5010-CHECK-MERCH
140300     END-IF.
140400*        CATEGORY ON THE OFFER MATCHES A CATEGORY THIS USER
140500*        SHOPPED IN RECENTLY - CANDIDATE FOUND, SKIP MERCHANT.
140600     IF WS-CAT-SEEN-TRUE(WS-CSN-X)
140700         AND WS-CAT-SEEN-CODE(WS-CSN-X) =
140800                 WS-RWD-CATEGORY(WS-RWD-X)
140900         MOVE 'Y' TO WS-NOTIF-YN
141000         GO TO 5010-EMIT
141100     END-IF.
141200     SET WS-CSN-X UP BY 1.
141300     GO TO 5010-CAT-LOOP.
141400*    NO CATEGORY HIT - FALL THROUGH TO THE MERCHANT-SEEN TABLE.
141500 5010-CHECK-MERCH.
141600     SET WS-MERCH-X TO 1.
141700 5010-MERCH-LOOP.
141800     IF WS-MERCH-X > 20
141900         GO TO 5010-EMIT
142000     END-IF.
142100*        MERCHANT ON THE OFFER MATCHES A MERCHANT THIS USER
142200*        SHOPPED AT RECENTLY - ALSO A VALID CANDIDATE.
142300     IF WS-MERCH-USED-TRUE(WS-MERCH-X)
142400         AND WS-MERCH-SEEN-NAME(WS-MERCH-X) =
142500                 WS-RWD-MERCHANT(WS-RWD-X)
142600         MOVE 'Y' TO WS-NOTIF-YN
142700         GO TO 5010-EMIT
142800     END-IF.
142900     SET WS-MERCH-X UP BY 1.
143000     GO TO 5010-MERCH-LOOP.
143100*    PRINT THE LINE ONLY IF EITHER LOOP ABOVE FOUND A MATCH.
143200 5010-EMIT.
143300     IF WS-NOTIFY
143400         ADD 1 TO WS-RCM-AUTO-CT
143500         MOVE WS-RWD-LABEL(WS-RWD-X) TO WS-RPT-RCM-LABEL
143600         MOVE WS-RPT-RCM-LINE TO RPT-LINE
143700         WRITE RPT-LINE
143800     END-IF.
143900 5010-EXIT.
144000     EXIT.
144100*
144200*    BUSINESS RULE - EXPERIENCE RECOMMENDATIONS.  GEO-MATCHED
144300*    ONLY, PER THE REWARD RECOMMENDATION UNIT - NOTIFICATION
144400*    FLAGS AND OFFER DATE VALIDITY ARE NOT PART OF THIS FILTER,
144500*    SEE CR-01-0080 BELOW.  5 MAX.  CR-01-0085 ADDED THE
144600*    6000-NOTIF-DECISION CALL BELOW - IT ONLY LABELS THE LINE
144700*    WITH A (NOTIFY Y/N) ANNOTATION, IT DOES NOT DECIDE WHETHER
144800*    THE LINE PRINTS, SO THE CR-01-0080 SEPARATION STILL HOLDS.
144900 5100-RECOMMEND-EXPERIENCE.
145000     MOVE WS-RPT-RCM-EXP-HEADER TO RPT-LINE.
145100     WRITE RPT-LINE.
145200     MOVE ZERO TO WS-RCM-EXP-CT.
145300     SET WS-RWD-X TO 1.
145400 5100-LOOP.
145500     IF WS-RWD-X > WS-RWD-CT OR WS-RCM-EXP-CT = 5
145600         GO TO 5100-EXIT
145700     END-IF.
145800     IF WS-RWD-TYPE(WS-RWD-X) = 'experience'
145900         PERFORM 5150-CHECK-EXP-GEO THRU 5150-EXIT
146000         IF WS-EXP-GEO-OK
146100             PERFORM 6000-NOTIF-DECISION THRU 6000-EXIT
146200             ADD 1 TO WS-RCM-EXP-CT
146300             MOVE WS-RWD-LABEL(WS-RWD-X) TO WS-RPT-RCM-EXP-LABEL
146400             MOVE WS-NOTIF-YN TO WS-RPT-RCM-EXP-NOTIFY
146500             MOVE WS-RPT-RCM-EXP-LINE TO RPT-LINE
146600             WRITE RPT-LINE
146700         END-IF
146800     END-IF.
146900     SET WS-RWD-X UP BY 1.
147000     GO TO 5100-LOOP.
147100 5100-EXIT.
147200     EXIT.
147300*
147400*    GEO-ONLY MATCH FOR THE EXPERIENCE RECOMMENDATION FILTER -
147500*    GLOBAL SCOPE, OR A CASE-INSENSITIVE SUBSTRING MATCH OF THE
147600*    USER'S GEO IN THE OFFER'S GEO-CITY.  RESULT IN WS-EXP-GEO-SW.
147700 5150-CHECK-EXP-GEO.
147800     MOVE 'N' TO WS-EXP-GEO-SW.
147900*        GLOBAL OFFER - NO GEO TEST NEEDED, ALWAYS A MATCH.
148000     IF WS-RWD-GEO-SCOPE(WS-RWD-X) = 'global'
148100         MOVE 'Y' TO WS-EXP-GEO-SW
148200         GO TO 5150-EXIT
148300     END-IF.
148400*        USER HAS NO GEO ON FILE - CANNOT MATCH A LOCAL OFFER.
148500     IF WS-EFF-GEO = SPACES
148600         GO TO 5150-EXIT
148700     END-IF.
148800*        OFFER CARRIES NO CITY EITHER - NO BASIS TO MATCH.
148900     IF WS-RWD-GEO-CITY(WS-RWD-X) = SPACES
149000         GO TO 5150-EXIT
149100     END-IF.
149200     MOVE WS-EFF-GEO TO WS-TRIM-SRC.
149300*        FOLD THE USER'S GEO TO UPPERCASE FOR THE COMPARE.
149400     INSPECT WS-TRIM-SRC
149500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
149600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
149700     PERFORM 9500-COMPUTE-TRIM-LEN THRU 9500-EXIT.
149800     IF WS-TRIM-LEN = ZERO
149900         GO TO 5150-EXIT
150000     END-IF.
150100     MOVE WS-RWD-GEO-CITY(WS-RWD-X) TO WS-HAYSTACK-UC.
150200*        SAME FOLD APPLIED TO THE OFFER'S CITY TEXT.
150300     INSPECT WS-HAYSTACK-UC
150400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
150500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
150600     MOVE ZERO TO WS-HIT-CT.
150700*        SUBSTRING TALLY - A NON-ZERO COUNT MEANS THE USER'S
150800*        GEO TEXT APPEARS SOMEWHERE IN THE OFFER'S CITY FIELD.
150900     INSPECT WS-HAYSTACK-UC TALLYING WS-HIT-CT
151000         FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN).
151100     IF WS-HIT-CT > ZERO
151200         MOVE 'Y' TO WS-EXP-GEO-SW
151300     END-IF.
151400 5150-EXIT.
151500     EXIT.
151600*
151700*    BUSINESS RULE - NOTIFICATION DECISIONING.  EVALUATED FOR
151800*    THE CURRENT USER (WS-EFF-xxx) AGAINST THE OFFER AT WS-RWD-X.
151900*    CASE-INSENSITIVE GEO CHECK, SAME FOLD AS 5150 ABOVE.  CALLED
152000*    FROM 5100-RECOMMEND-EXPERIENCE TO LABEL EACH RECOMMENDED
152100*    LINE - SEE CR-01-0085.  THIS PARAGRAPH ORIGINALLY GATED
152200*    WHETHER A REAL-TIME NOTIFICATION WOULD HAVE FIRED AT THE
152300*    MOMENT OF POSTING (CR-96-0141) - TS-NOTIF-TRIGGERED ON THE
152400*    TRANSACTION RECORD IS THE RESULT OF THAT DECISION, ALREADY
152500*    MADE UPSTREAM OF THIS BATCH STEP.  RE-RUNNING THE SAME LOGIC
152600*    HERE IS FOR DISPLAY ONLY - IT DOES NOT FEED BACK INTO
152700*    TS-NOTIF-TRIGGERED OR ANY OTHER TRANSACTION FIELD.
152800 6000-NOTIF-DECISION.
152900     MOVE 'N' TO WS-NOTIF-YN.
153000*        BOTH THE CARD'S PRICELESS-NOTIFICATIONS FLAG AND THE
153100*        USER'S NOTIFS-ENABLED PREFERENCE MUST BE ON.
153200     IF WS-EFF-PRICELESS-NT NOT = 'Y'
153300         OR WS-EFF-NOTIFS-EN NOT = 'Y'
153400         GO TO 6000-EXIT
153500     END-IF.
153600*        NON-GLOBAL OFFER - RUN THE SAME CASE-FOLDED SUBSTRING
153700*        GEO TEST AS 5150-CHECK-EXP-GEO ABOVE, INLINE.
153800     IF WS-RWD-GEO-SCOPE(WS-RWD-X) NOT = 'global'
153900         IF WS-EFF-GEO = SPACES
154000             GO TO 6000-EXIT
154100         END-IF
154200         MOVE WS-EFF-GEO TO WS-TRIM-SRC
154300         INSPECT WS-TRIM-SRC
154400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
154500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
154600         PERFORM 9500-COMPUTE-TRIM-LEN THRU 9500-EXIT
154700         MOVE ZERO TO WS-HIT-CT
154800         IF WS-RWD-GEO-CITY(WS-RWD-X) NOT = SPACES
154900             IF WS-TRIM-LEN > ZERO
155000                 MOVE WS-RWD-GEO-CITY(WS-RWD-X) TO WS-HAYSTACK-UC
155100                 INSPECT WS-HAYSTACK-UC
155200                     CONVERTING 'abcdefghijklmnopqrstuvwxyz'
155300                             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
155400                 INSPECT WS-HAYSTACK-UC
155500                     TALLYING WS-HIT-CT
155600                     FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN)
155700             END-IF
155800             IF WS-HIT-CT = ZERO
155900                 GO TO 6000-EXIT
156000             END-IF
156100         END-IF
156200     END-IF.
156300*        OFFER WINDOW CHECK - NOT YET STARTED.
156400     IF WS-RWD-START-DT(WS-RWD-X) > RP-RUN-DATE
156500         GO TO 6000-EXIT
156600     END-IF.
156700*        OFFER WINDOW CHECK - ALREADY ENDED (ZERO END DATE
156800*        MEANS OPEN-ENDED, NO EXPIRY).
156900     IF WS-RWD-END-DT(WS-RWD-X) NOT = ZERO
157000         AND WS-RWD-END-DT(WS-RWD-X) < RP-RUN-DATE
157100         GO TO 6000-EXIT
157200     END-IF.
157300     MOVE 'Y' TO WS-NOTIF-YN.
157400 6000-EXIT.
157500     EXIT.
157600*
157700*    PRINT THE GRAND TOTAL LINE - ADDED PER CR-01-0079.
157800 7000-PRINT-GRAND-TOTAL.
157900*        RUNNING TOTAL ACCUMULATED ACROSS EVERY USER SECTION -
158000*        PRINTED ONCE AT END OF REPORT, BELOW THE LAST USER.
158100     MOVE WS-GRAND-TOTAL TO WS-RPT-GRAND-EDIT.
158200     MOVE WS-RPT-GRAND-LINE TO RPT-LINE.
158300     WRITE RPT-LINE.
158400 7000-EXIT.
158500     EXIT.
158600*
158700*    TRIM TRAILING BLANKS FROM WS-TRIM-SRC - SAME ROUTINE AS
158800*    RWD110-ENRICH AND RWD210-MATCH.  RESULT LEFT IN WS-TRIM-LEN,
158900*    ZERO MEANS THE FIELD WAS ALL SPACES.
159000 9500-COMPUTE-TRIM-LEN.
159100     MOVE 20 TO WS-TRIM-LEN.
159200 9500-LOOP.
159300     IF WS-TRIM-LEN = ZERO
159400         GO TO 9500-EXIT
159500     END-IF.
159600*        WALK BACKWARD FROM THE END UNTIL A NON-BLANK CHAR IS
159700*        FOUND OR THE WHOLE FIELD IS CONSUMED.
159800     IF WS-TRIM-SRC(WS-TRIM-LEN:1) = SPACE
159900         SUBTRACT 1 FROM WS-TRIM-LEN
160000         GO TO 9500-LOOP
160100     END-IF.
160200 9500-EXIT.
160300     EXIT.
160400*
160500*    JULIAN DAY NUMBER FROM WS-JD-Y/M/D - INTEGER FORM, NO
160600*    INTRINSIC FUNCTIONS, SAFE ACROSS THE 1999/2000 BOUNDARY.
160700*    FOUGHT WITH THIS ONE FOR A WHILE BEFORE IT CAME OUT RIGHT -
160800*    SEE CR-01-0081.
160900 9600-CALC-JULIAN-DAY.
161000*        THESE THREE TERMS ARE THE STANDARD INTEGER-ARITHMETIC
161100*        CIVIL-TO-JULIAN-DAY CONVERSION, SPLIT OUT SO NO SINGLE
161200*        COMPUTE STATEMENT RUNS PAST THE MARGIN.
161300     COMPUTE WS-JD-TERM-1 =
161400         1461 * (WS-JD-Y + 4800 + (WS-JD-M - 14) / 12) / 4.
161500     COMPUTE WS-JD-TERM-2 =
161600         367 * (WS-JD-M - 2 - ((WS-JD-M - 14) / 12) * 12) / 12.
161700     COMPUTE WS-JD-TERM-3 =
161800         3 * ((WS-JD-Y + 4900 + (WS-JD-M - 14) / 12) / 100) / 4.
161900     COMPUTE WS-JD-RESULT =
162000         WS-JD-D - 32075 + WS-JD-TERM-1 + WS-JD-TERM-2
162100             - WS-JD-TERM-3.
162200 9600-EXIT.
162300     EXIT.
162400*
162500*    CLOSE ALL SIX FILES AND DISPLAY THE RUN COUNTS ON THE LOG.
162600 8000-CLOSE-PARA.
162700     CLOSE RUNPARM TRANS-SRT REWARDS USERS USERPREF REPORT.
162800     DISPLAY 'RWD410-DASHBOARD - TRANSACTIONS READ: '
162900             WS-REC-COUNT.
163000     DISPLAY 'RWD410-DASHBOARD - USER SECTIONS:     '
163100             WS-USER-SECT-COUNT.
163200 8000-EXIT.
163300     EXIT.
163400*
163500*    NORMAL END OF JOB - FILES ARE ALREADY CLOSED BY 8000 ABOVE.
163600 9999-FIN-PGM.
163700     STOP RUN.
163800 9999-EXIT.
163900     EXIT.
164000*****************************************************************
164100*    KNOWN LIMITATIONS - CARRIED FORWARD FOR WHOEVER PICKS THIS
164200*    PROGRAM UP NEXT
164300*    -------------------------------------------------------
164400*    - THE CATEGORY AND MERCHANT TABLES ARE FIXED AT 8 AND 20
164500*      SLOTS RESPECTIVELY.  IF THE CATALOG EVER GROWS PAST THAT
164600*      MANY DISTINCT VALUES FOR ONE USER'S RECENT WINDOW, THE
164700*      OVERFLOW IS SILENTLY DROPPED RATHER THAN ABENDING - SEE
164800*      THE COMMENTS AT 3220 AND 3250.  NOT EXPECTED TO HAPPEN IN
164900*      PRACTICE GIVEN THE CATALOG SIZE THIS SHOP RUNS.
165000*    - WS-GRAND-SAV-PARTS (DOLLARS/CENTS SPLIT) WAS ADDED FOR AN
165100*      EARLIER REPORT LAYOUT AND IS NO LONGER MOVED INTO OR
165200*      PRINTED - LEFT IN PLACE RATHER THAN RIPPED OUT, SINCE IT
165300*      COSTS NOTHING AND SOMETHING ELSE MAY STILL REFERENCE THE
165400*      COPYBOOK THIS WAS LIFTED FROM.
165500*    - RW-GEO-COUNTRY AND US-EMAIL ARE CARRIED THROUGH FROM THE
165600*      CATALOGS BUT NEVER TESTED OR PRINTED BY THIS STEP - BOTH
165700*      ARE RESERVED FOR A COUNTRY-LEVEL GEO RULE AND AN EMAIL
165800*      NOTIFICATION FANOUT THAT HAVE NOT BEEN BUILT YET.
165900*    TESTING NOTES
166000*    -------------
166100*    REGRESSION DECK LIVES WITH THE OTHER THREE STEPS - ONE
166200*    CUSTOMER WITH NO RECENT ACTIVITY (EMPTY SECTION, BALANCE
166300*    AND COUNT ONLY), ONE WITH EVERY CATEGORY SLOT FULL, ONE
166400*    WITH MORE THAN 10 APPLIED AND 10 MISSED TRANSACTIONS (CAP
166500*    ENFORCEMENT), ONE WITH AN EXPIRED OFFER STILL ON FILE, AND
166600*    ONE WITH A PREFERENCE OVERRIDE ROW THAT BLANKS OUT THE GEO
166700*    OVERRIDE (PRIMARY GEO SHOULD WIN).  RERUN THE SAME DECK
166800*    AFTER ANY CHANGE TO 3220/3225/5010 - THAT IS WHERE CR-01-
166900*    0085 FOUND ITS BUG.
167000*****************************************************************
