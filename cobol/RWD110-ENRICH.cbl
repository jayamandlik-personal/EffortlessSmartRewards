000100*****************************************************************
000200*  PROGRAM:    RWD110-ENRICH
000300*  SYSTEM:     EFFORTLESS SMART REWARDS - NIGHTLY POSTING BATCH
000400*  STAGE:      STEP 1 OF 4 - TRANSACTION ENRICHMENT
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     RWD110-ENRICH.
000800 AUTHOR.         R T HALVORSEN.
000900 INSTALLATION.   EFFORTLESS FINANCIAL SVCS - BATCH SYSTEMS.
001000 DATE-WRITTEN.   06/14/1987.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY -
001300*                SEE DATA PROCESSING STANDARDS MANUAL SEC. 4.
001400*****************************************************************
001500*  CHANGE LOG
001600*  ----------
001700*  DATE     WHO  REQUEST     DESCRIPTION
001800*  -------- ---  ----------  ----------------------------------
001900*  06/14/87 RTH  CR-87-0091  ORIGINAL CODING - DESCRIPTOR SCAN
002000*                            FOR MERCHANT NAME ONLY.
002100*  02/02/88 RTH  CR-88-0033  ADDED CATEGORY KEYWORD TABLE PER
002200*                            CARD SERVICES REQUEST.
002300*  09/19/88 DKO  CR-88-0147  ADDED CITY/LOCATION INFERENCE FOR
002400*                            PRICELESS EXPERIENCE TIE-IN.
002500*  04/03/90 DKO  CR-90-0019  MERCHANT TABLE EXPANDED - COFFEE,
002600*                            GAS STATION CHAINS ADDED.
002700*  11/21/91 MPL  CR-91-0205  CATEGORY TABLE SPLIT FROM MERCHANT
002800*                            TABLE - WAS ONE COMBINED SEARCH.
002900*  01/08/93 MPL  PR-93-0012  FIX - BLANK MEMO FIELD WAS CAUSING
003000*                            A STRING OVERFLOW ON CONCATENATE.
003100*  07/30/94 CAS  CR-94-0088  HONOR PRE-POPULATED ENRICHMENT
003200*                            FIELDS - ONLY FILL WHEN BLANK.
003300*  10/11/96 CAS  CR-96-0140  GROCERY AND RETAIL KEYWORDS ADDED.
003400*  11/04/98 DKO  CR-98-0231  Y2K - TRANS-DATE AND POSTED-DATE
003500*                            CONFIRMED 4-DIGIT YEAR, CENTURY
003600*                            SAFE. NO LOGIC CHANGE REQUIRED.
003700*  03/15/99 DKO  CR-99-0009  YEAR 2000 SIGN-OFF - REGRESSION
003800*                            RUN AGAINST 1999/2000 BOUNDARY
003900*                            TEST DECK. NO FINDINGS.
004000*  06/22/01 BWK  CR-01-0077  FALLBACK WORD NOW KEEPS APOSTROPHE
004100*                            CHARACTERS (E.G. MCDONALD'S).
004200*  11/09/01 BWK  CR-01-0082  FILE STATUS FIELDS MOVED TO 77-LEVEL
004300*                            STANDALONE ITEMS PER SHOP STANDARD -
004400*                            WERE WRONGLY GROUPED UNDER ONE 01.
004500*                            NO LOGIC CHANGE.
004600*****************************************************************
004700*  PROGRAM NOTES
004800*  -------------
004900*  THIS IS STEP 1 OF THE FOUR-STEP NIGHTLY REWARDS RUN.  IT DOES
005000*  NOT DECIDE WHICH REWARD A TRANSACTION EARNS - IT ONLY FILLS
005100*  IN THE THREE DESCRIPTIVE FIELDS (MERCHANT, CATEGORY, LOCATION)
005200*  THAT RWD210-MATCH NEEDS TO DO THAT DECIDING.  IF THE FEEDER
005300*  SYSTEM ALREADY SUPPLIED ONE OF THE THREE FIELDS, THIS PROGRAM
005400*  LEAVES IT ALONE - SEE CR-94-0088 BELOW.
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*    UPSI-0 LETS OPERATIONS FORCE A RERUN WITHOUT RECOMPILING -
005900*    SET VIA THE JCL PARM CARD AHEAD OF THE EXECUTE STEP.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     SWT-RERUN-FLAG IS UPSI-0
006300         ON STATUS IS RERUN-REQUESTED
006400         OFF STATUS IS NORMAL-RUN.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*    RAW TRANSACTION FEED - ONE CARD PER TRANSACTION, ANY ORDER
006800     SELECT TRANS-IN   ASSIGN TO TRANSIN
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-TI-STATUS.
007100*    ENRICHED OUTPUT - HANDED OFF TO RWD210-MATCH, STEP 2
007200     SELECT TRANS-ENR  ASSIGN TO TRANSENR
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-TE-STATUS.
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800*    RAW TRANSACTION INPUT - STEP 1 READS THIS FILE.  THE
007900*    MERCHANT/CATEGORY/LOCATION FIELDS AND THE POSTING FIELDS
008000*    BELOW ARRIVE BLANK OR ZERO AND ARE FILLED DOWNSTREAM.
008100 FD  TRANS-IN.
008200 01  TI-TRANS-REC.
008300*        INTERNAL SEQUENCE NUMBER ASSIGNED AT TRANSACTION ENTRY
008400     05  TI-TRANS-ID          PIC 9(7).
008500*        CUSTOMER-ID TIES THE TRANSACTION BACK TO THE USER MASTER
008600     05  TI-CUSTOMER-ID       PIC 9(7).
008700*        CARD ACCOUNT THE ITEM POSTED AGAINST
008800     05  TI-ACCOUNT-ID        PIC 9(7).
008900*        DATE THE ITEM POSTED TO THE ACCOUNT (YYYYMMDD)
009000     05  TI-POSTED-DATE       PIC 9(8).
009100*        DATE OF THE UNDERLYING PURCHASE (YYYYMMDD) - THIS IS
009200*        THE DATE THE 30-DAY RECENCY WINDOW IN RWD410 IS BUILT ON
009300     05  TI-TRANS-DATE        PIC 9(8).
009400*        RAW MERCHANT DESCRIPTOR AS RECEIVED FROM THE CARD NETWORK
009500     05  TI-DESCRIPTION       PIC X(40).
009600*        FREE-TEXT MEMO - A FEW NETWORKS CARRY USEFUL KEYWORDS
009700*        HERE THAT NEVER MAKE IT INTO THE DESCRIPTOR FIELD
009800     05  TI-MEMO              PIC X(40).
009900*        SIGNED TRANSACTION AMOUNT, DEBITS CARRY A MINUS SIGN
010000     05  TI-VALUE-AMOUNT      PIC S9(7)V99.
010100*        NORMALIZED MERCHANT NAME - BLANK ON INPUT, FILLED BY
010200*        3200-NORMALIZE-MERCHANT BELOW WHEN STILL BLANK
010300     05  TI-MERCHANT-NORM     PIC X(20).
010400*        INFERRED SPENDING CATEGORY - BLANK ON INPUT, FILLED BY
010500*        3300-INFER-CATEGORY BELOW WHEN STILL BLANK
010600     05  TI-CATEGORY          PIC X(15).
010700*        INFERRED CITY/LOCATION - BLANK ON INPUT, FILLED BY
010800*        3400-INFER-LOCATION BELOW WHEN STILL BLANK
010900     05  TI-LOCATION          PIC X(20).
011000*        REWARD CATALOG ID - SET BY RWD210, ZERO UNTIL THEN
011100     05  TI-MATCHED-REWARD-ID PIC 9(5).
011200*        Y/N - SET BY RWD210 WHEN A REWARD IS ACTUALLY APPLIED
011300     05  TI-REWARD-APPLIED    PIC X(1).
011400*        DOLLAR SAVINGS - COMPUTED BY RWD210, ZERO UNTIL THEN
011500     05  TI-SAVINGS-AMOUNT    PIC S9(5)V99.
011600*        Y/N - SET UPSTREAM WHEN THE CUSTOMER ACTED ON A PRIOR
011700*        PRICELESS NOTIFICATION FOR THIS TRANSACTION
011800     05  TI-NOTIF-TRIGGERED   PIC X(1).
011900*        ONE SPARE BYTE - KEPT IN CASE A FUTURE INDICATOR IS
012000*        NEEDED WITHOUT RESIZING THE RECORD AGAIN
012100     05  FILLER               PIC X(1).
012200*
012300*    ENRICHED TRANSACTION OUTPUT - FEEDS RWD210-MATCH.  SAME
012400*    LAYOUT AS TI-TRANS-REC ABOVE - THIS PROGRAM ONLY EVER
012500*    TOUCHES THE MERCHANT/CATEGORY/LOCATION FIELDS, EVERYTHING
012600*    ELSE PASSES THROUGH UNCHANGED.
012700 FD  TRANS-ENR.
012800 01  TE-TRANS-REC.
012900*        PASSED THROUGH UNCHANGED FROM TI-TRANS-ID
013000     05  TE-TRANS-ID          PIC 9(7).
013100*        PASSED THROUGH UNCHANGED FROM TI-CUSTOMER-ID
013200     05  TE-CUSTOMER-ID       PIC 9(7).
013300*        PASSED THROUGH UNCHANGED FROM TI-ACCOUNT-ID
013400     05  TE-ACCOUNT-ID        PIC 9(7).
013500*        PASSED THROUGH UNCHANGED FROM TI-POSTED-DATE
013600     05  TE-POSTED-DATE       PIC 9(8).
013700*        PASSED THROUGH UNCHANGED FROM TI-TRANS-DATE
013800     05  TE-TRANS-DATE        PIC 9(8).
013900*        PASSED THROUGH UNCHANGED FROM TI-DESCRIPTION
014000     05  TE-DESCRIPTION       PIC X(40).
014100*        PASSED THROUGH UNCHANGED FROM TI-MEMO
014200     05  TE-MEMO              PIC X(40).
014300*        PASSED THROUGH UNCHANGED FROM TI-VALUE-AMOUNT
014400     05  TE-VALUE-AMOUNT      PIC S9(7)V99.
014500*        FILLED HERE WHEN BLANK ON INPUT - SEE 3200-NORMALIZE-
014600*        MERCHANT BELOW
014700     05  TE-MERCHANT-NORM     PIC X(20).
014800*        FILLED HERE WHEN BLANK ON INPUT - SEE 3300-INFER-
014900*        CATEGORY BELOW
015000     05  TE-CATEGORY          PIC X(15).
015100*        FILLED HERE WHEN BLANK ON INPUT - SEE 3400-INFER-
015200*        LOCATION BELOW
015300     05  TE-LOCATION          PIC X(20).
015400*        PASSED THROUGH UNCHANGED - SET BY RWD210 NEXT STEP
015500     05  TE-MATCHED-REWARD-ID PIC 9(5).
015600*        PASSED THROUGH UNCHANGED - SET BY RWD210 NEXT STEP
015700     05  TE-REWARD-APPLIED    PIC X(1).
015800*        PASSED THROUGH UNCHANGED - SET BY RWD210 NEXT STEP
015900     05  TE-SAVINGS-AMOUNT    PIC S9(5)V99.
016000*        PASSED THROUGH UNCHANGED FROM TI-NOTIF-TRIGGERED
016100     05  TE-NOTIF-TRIGGERED   PIC X(1).
016200*        SPARE BYTE, MATCHES TI-TRANS-REC ABOVE
016300     05  FILLER               PIC X(1).
016400*****************************************************************
016500 WORKING-STORAGE SECTION.
016600*    FILE STATUS FIELDS - STANDALONE 77-LEVEL ITEMS, SHOP
016700*    STANDARD SINCE THE REGION/COMMUNE TABLE JOBS - SEE CR-01-0082
016800*    BELOW.  CHECKED AFTER EVERY OPEN/READ/WRITE/CLOSE BUT THIS
016900*    PROGRAM RELIES ON THE AT END PHRASE FOR THE READ LOOP AND
017000*    ONLY DISPLAYS THESE ON AN ABEND DUMP.
017100*        STATUS OF THE LAST OPERATION AGAINST TRANS-IN
017200 77  WS-TI-STATUS         PIC X(2).
017300*        STATUS OF THE LAST OPERATION AGAINST TRANS-ENR
017400 77  WS-TE-STATUS         PIC X(2).
017500*
017600 01  WS-SWITCHES.
017700*        DRIVES THE MAIN READ LOOP - SET Y ON END OF TRANS-IN
017800     05  WS-EOF-SW            PIC X(1)    VALUE 'N'.
017900         88  WS-EOF-YES                   VALUE 'Y'.
018000*
018100*    COUNTERS AND TABLE SUBSCRIPTS - ALL COMP PER SHOP STANDARD,
018200*    NONE OF THESE ARE EVER PRINTED EXCEPT THE RUN-TOTAL DISPLAY
018300*    IN 8000-CLOSE-PARA.
018400 01  WS-COUNTERS COMP.
018500*        RUNNING COUNT OF RECORDS READ - DISPLAYED AT CLOSE
018600     05  WS-REC-COUNT         PIC 9(7)    VALUE ZERO.
018700*        SUBSCRIPT INTO THE MERCHANT KEYWORD TABLE BELOW
018800     05  WS-MER-IDX           PIC 9(2)    VALUE ZERO.
018900*        SUBSCRIPT INTO THE CATEGORY KEYWORD TABLE BELOW
019000     05  WS-CAT-IDX           PIC 9(2)    VALUE ZERO.
019100*        SUBSCRIPT INTO THE LOCATION KEYWORD TABLE BELOW
019200     05  WS-LOC-IDX           PIC 9(1)    VALUE ZERO.
019300*        CHARACTER POSITION COUNTER FOR TITLE-CASING A PHRASE
019400     05  WS-TC-IDX            PIC 9(2)    VALUE ZERO.
019500*        SUBSTRING HIT COUNT RETURNED BY EACH INSPECT TALLYING
019600     05  WS-HIT-CT            PIC 9(3)    VALUE ZERO.
019700*        TRAILING-BLANK-TRIMMED LENGTH OF WS-TRIM-SRC
019800     05  WS-TRIM-LEN          PIC 9(2)    VALUE ZERO.
019900*        LENGTH OF THE FALLBACK FIRST WORD - NOT CURRENTLY READ
020000*        BACK BUT KEPT FOR SYMMETRY WITH THE TRIM ROUTINE
020100     05  WS-WORD-LEN          PIC 9(2)    VALUE ZERO.
020200*
020300*    SCAN-TEXT WORK AREAS - DESCRIPTION + MEMO (+ MERCHANT).  THE
020400*    UC (UPPERCASE) COPY IS WHAT THE INSPECT TALLYING CALLS BELOW
020500*    ACTUALLY SEARCH, SO A LOWERCASE DESCRIPTOR STILL MATCHES AN
020600*    UPPERCASE KEYWORD ROW.
020700 01  WS-SCAN-AREAS.
020800*        DESCRIPTION + SPACE + MEMO, BUILT IN 3100-ENRICH-TRANS
020900     05  WS-SCAN-TEXT         PIC X(81).
021000*        UPPERCASED COPY OF WS-SCAN-TEXT - MERCHANT/LOCATION SCAN
021100     05  WS-SCAN-TEXT-UC      PIC X(81).
021200*        WS-SCAN-TEXT + SPACE + NORMALIZED MERCHANT, FOR CATEGORY
021300     05  WS-SCAN-TEXT2        PIC X(102).
021400*        UPPERCASED COPY OF WS-SCAN-TEXT2 - CATEGORY SCAN ONLY
021500     05  WS-SCAN-TEXT2-UC     PIC X(102).
021600*
021700*    GENERIC TRIM / CASE-CONVERSION WORK FIELDS - SHARED ACROSS
021800*    ALL THREE KEYWORD SCANS AND THE FALLBACK PATH.
021900*        KEYWORD BEING TESTED, COPIED HERE BEFORE TRIMMING
022000 01  WS-TRIM-SRC               PIC X(20).
022100*        FIRST WORD OF THE COMBINED TEXT - FALLBACK MERCHANT NAME
022200 01  WS-FIRST-WORD              PIC X(20).
022300*        SCRATCH PAD FOR THE TITLE-CASE ROUTINE BELOW
022400 01  WS-CASE-WORK                PIC X(20).
022500*
022600*    TRANS-DATE BROKEN OUT BY YEAR/MONTH/DAY - VALIDATION AID,
022700*    KEPT FROM THE ORIGINAL CODING EVEN THOUGH THIS PROGRAM DOES
022800*    NOT ITSELF VALIDATE THE DATE - RWD210 DOES THAT.
022900*    (REDEFINES 1 OF 3 REQUIRED IN THIS PROGRAM)
023000 01  WS-TD-NUMERIC                PIC 9(8).
023100 01  WS-TD-PARTS REDEFINES WS-TD-NUMERIC.
023200*            CENTURY AND YEAR OF THE PURCHASE
023300     05  WS-TD-YYYY               PIC 9(4).
023400*            MONTH OF THE PURCHASE, 01-12
023500     05  WS-TD-MM                 PIC 9(2).
023600*            DAY OF THE PURCHASE, 01-31
023700     05  WS-TD-DD                 PIC 9(2).
023800*
023900*    MERCHANT-NAME NORMALIZATION TABLE (KEYWORD / NORMAL FORM).
024000*    SCANNED TOP TO BOTTOM, FIRST HIT WINS - ORDER MATTERS, DO
024100*    NOT RESEQUENCE WITHOUT CHECKING CR-90-0019 AND CR-96-0140.
024200*    LOADED VIA REDEFINES OF A LITERAL BLOCK - SEE CR-87-0091
024300*    (REDEFINES 2 OF 3 REQUIRED IN THIS PROGRAM)
024400 01  WS-MER-PAT-INIT.
024500*        COFFEE CHAIN - ORIGINAL CODING, CR-87-0091
024600     05  FILLER PIC X(35)
024700         VALUE 'STARBUCKS      Starbucks           '.
024800*        COFFEE CHAIN ABBREVIATION SEEN ON SOME NETWORKS
024900     05  FILLER PIC X(35)
025000         VALUE 'SBUX           Starbucks           '.
025100*        GENERIC COFFEE SHOP CATCH-ALL, CR-90-0019
025200     05  FILLER PIC X(35)
025300         VALUE 'COFFEE         Coffee Shop         '.
025400*        FAST FOOD CHAIN, APOSTROPHE KEPT PER CR-01-0077
025500     05  FILLER PIC X(35)
025600         VALUE 'MCDONALD       McDonald''s          '.
025700*        FAST FOOD CHAIN ABBREVIATION
025800     05  FILLER PIC X(35)
025900         VALUE 'MCD            McDonald''s          '.
026000*        RIDE-SHARE NETWORK
026100     05  FILLER PIC X(35)
026200         VALUE 'UBER           Uber                '.
026300*        RIDE-SHARE NETWORK
026400     05  FILLER PIC X(35)
026500         VALUE 'LYFT           Lyft                '.
026600*        ONLINE RETAILER
026700     05  FILLER PIC X(35)
026800         VALUE 'AMAZON         Amazon              '.
026900*        GROCERY CHAIN, CR-96-0140
027000     05  FILLER PIC X(35)
027100         VALUE 'WHOLE FOODS    Whole Foods         '.
027200*        BIG-BOX RETAILER, CR-96-0140
027300     05  FILLER PIC X(35)
027400         VALUE 'TARGET         Target              '.
027500*        BIG-BOX RETAILER, CR-96-0140
027600     05  FILLER PIC X(35)
027700         VALUE 'WALMART        Walmart             '.
027800*        GENERIC RESTAURANT CATCH-ALL
027900     05  FILLER PIC X(35)
028000         VALUE 'RESTAURANT     Restaurant          '.
028100*        GENERIC DINING CATCH-ALL
028200     05  FILLER PIC X(35)
028300         VALUE 'DINING         Restaurant          '.
028400*        LODGING CATCH-ALL
028500     05  FILLER PIC X(35)
028600         VALUE 'HOTEL          Hotel               '.
028700*        AIR TRAVEL CATCH-ALL
028800     05  FILLER PIC X(35)
028900         VALUE 'AIRLINE        Airline             '.
029000*        FUEL CATCH-ALL, CR-90-0019
029100     05  FILLER PIC X(35)
029200         VALUE 'GAS            Gas Station         '.
029300*        FUEL BRAND, CR-90-0019
029400     05  FILLER PIC X(35)
029500         VALUE 'SHELL          Shell               '.
029600*        FUEL BRAND, CR-90-0019
029700     05  FILLER PIC X(35)
029800         VALUE 'EXXON          Exxon               '.
029900*        GROCERY CATCH-ALL, CR-96-0140 - LAST ROW, FALLBACK
030000*        TO THE FIRST-WORD RULE BELOW IF NOTHING ABOVE HITS
030100     05  FILLER PIC X(35)
030200         VALUE 'GROCERY        Grocery Store       '.
030300 01  WS-MER-PAT-TABLE REDEFINES WS-MER-PAT-INIT.
030400     05  WS-MER-PAT OCCURS 19 TIMES.
030500*            15 BYTES OF KEYWORD, SPACE-PADDED, COMPARED AGAINST
030600*            WS-SCAN-TEXT-UC AS A CASE-FOLDED SUBSTRING
030700         10  WS-MER-KEYWORD       PIC X(15).
030800*            20-BYTE DISPLAY FORM MOVED INTO TI-MERCHANT-NORM
030900         10  WS-MER-NORMAL        PIC X(20).
031000*
031100*    CATEGORY INFERENCE TABLE (KEYWORD / CATEGORY CODE).  WITHIN
031200*    A CATEGORY THE KEYWORDS ARE ALSO IN FIXED ORDER - E.G. DINING
031300*    IS CHECKED BEFORE TRAVEL, SO "UBER EATS" ROUTES TO DINING.
031400*    (REDEFINES 3 OF 3 REQUIRED IN THIS PROGRAM)
031500 01  WS-CAT-PAT-INIT.
031600*        DINING GROUP - RESTAURANTS, CAFES, FAST FOOD
031700     05  FILLER PIC X(30)
031800         VALUE 'RESTAURANT     dining         '.
031900     05  FILLER PIC X(30)
032000         VALUE 'CAFE           dining         '.
032100     05  FILLER PIC X(30)
032200         VALUE 'COFFEE         dining         '.
032300     05  FILLER PIC X(30)
032400         VALUE 'STARBUCKS      dining         '.
032500     05  FILLER PIC X(30)
032600         VALUE 'MCDONALD       dining         '.
032700     05  FILLER PIC X(30)
032800         VALUE 'DINING         dining         '.
032900     05  FILLER PIC X(30)
033000         VALUE 'FOOD           dining         '.
033100     05  FILLER PIC X(30)
033200         VALUE 'PIZZA          dining         '.
033300*        LAST OF THE DINING GROUP - CHECKED BEFORE TRAVEL SO
033400*        "UBER EATS" ROUTES HERE, NOT TO THE TRAVEL GROUP BELOW
033500     05  FILLER PIC X(30)
033600         VALUE 'BURGER         dining         '.
033700*        TRAVEL GROUP - LODGING, AIR, GROUND TRANSPORTATION
033800     05  FILLER PIC X(30)
033900         VALUE 'HOTEL          travel         '.
034000     05  FILLER PIC X(30)
034100         VALUE 'AIRLINE        travel         '.
034200     05  FILLER PIC X(30)
034300         VALUE 'UBER           travel         '.
034400     05  FILLER PIC X(30)
034500         VALUE 'LYFT           travel         '.
034600     05  FILLER PIC X(30)
034700         VALUE 'TAXI           travel         '.
034800     05  FILLER PIC X(30)
034900         VALUE 'AIRPORT        travel         '.
035000     05  FILLER PIC X(30)
035100         VALUE 'TRAVEL         travel         '.
035200*        LAST OF THE TRAVEL GROUP
035300     05  FILLER PIC X(30)
035400         VALUE 'BOOKING        travel         '.
035500*        GROCERIES GROUP - SUPERMARKET CHAINS, CR-96-0140
035600     05  FILLER PIC X(30)
035700         VALUE 'GROCERY        groceries      '.
035800     05  FILLER PIC X(30)
035900         VALUE 'WHOLE FOODS    groceries      '.
036000     05  FILLER PIC X(30)
036100         VALUE 'SAFEWAY        groceries      '.
036200     05  FILLER PIC X(30)
036300         VALUE 'KROGER         groceries      '.
036400     05  FILLER PIC X(30)
036500         VALUE 'WALMART        groceries      '.
036600     05  FILLER PIC X(30)
036700         VALUE 'TARGET         groceries      '.
036800*        LAST OF THE GROCERIES GROUP
036900     05  FILLER PIC X(30)
037000         VALUE 'SUPERMARKET    groceries      '.
037100*        ENTERTAINMENT GROUP - MOVIES, STREAMING, LIVE EVENTS
037200     05  FILLER PIC X(30)
037300         VALUE 'MOVIE          entertainment  '.
037400     05  FILLER PIC X(30)
037500         VALUE 'THEATER        entertainment  '.
037600     05  FILLER PIC X(30)
037700         VALUE 'CINEMA         entertainment  '.
037800     05  FILLER PIC X(30)
037900         VALUE 'NETFLIX        entertainment  '.
038000     05  FILLER PIC X(30)
038100         VALUE 'SPOTIFY        entertainment  '.
038200     05  FILLER PIC X(30)
038300         VALUE 'ENTERTAINMENT  entertainment  '.
038400*        LAST OF THE ENTERTAINMENT GROUP
038500     05  FILLER PIC X(30)
038600         VALUE 'CONCERT        entertainment  '.
038700*        SHOPPING GROUP - GENERAL RETAIL AND ONLINE
038800     05  FILLER PIC X(30)
038900         VALUE 'AMAZON         shopping       '.
039000     05  FILLER PIC X(30)
039100         VALUE 'RETAIL         shopping       '.
039200     05  FILLER PIC X(30)
039300         VALUE 'STORE          shopping       '.
039400     05  FILLER PIC X(30)
039500         VALUE 'SHOPPING       shopping       '.
039600*        LAST OF THE SHOPPING GROUP
039700     05  FILLER PIC X(30)
039800         VALUE 'MALL           shopping       '.
039900*        GAS GROUP - FUEL CATCH-ALL AND MAJOR BRANDS
040000     05  FILLER PIC X(30)
040100         VALUE 'GAS            gas            '.
040200     05  FILLER PIC X(30)
040300         VALUE 'SHELL          gas            '.
040400     05  FILLER PIC X(30)
040500         VALUE 'EXXON          gas            '.
040600     05  FILLER PIC X(30)
040700         VALUE 'CHEVRON        gas            '.
040800     05  FILLER PIC X(30)
040900         VALUE 'BP             gas            '.
041000*        LAST OF THE GAS GROUP
041100     05  FILLER PIC X(30)
041200         VALUE 'FUEL           gas            '.
041300*        UTILITIES GROUP - HOME SERVICES AND RECURRING BILLS
041400     05  FILLER PIC X(30)
041500         VALUE 'ELECTRIC       utilities      '.
041600     05  FILLER PIC X(30)
041700         VALUE 'WATER          utilities      '.
041800     05  FILLER PIC X(30)
041900         VALUE 'GAS BILL       utilities      '.
042000     05  FILLER PIC X(30)
042100         VALUE 'UTILITY        utilities      '.
042200     05  FILLER PIC X(30)
042300         VALUE 'INTERNET       utilities      '.
042400*        LAST ROW IN THE TABLE - SUBSCRIPT LIMIT BELOW MUST
042500*        MATCH THE ROW COUNT IF A ROW IS EVER ADDED OR REMOVED
042600     05  FILLER PIC X(30)
042700         VALUE 'PHONE          utilities      '.
042800 01  WS-CAT-PAT-TABLE REDEFINES WS-CAT-PAT-INIT.
042900     05  WS-CAT-PAT OCCURS 48 TIMES.
043000*            15 BYTES OF KEYWORD, SPACE-PADDED
043100         10  WS-CAT-KEYWORD       PIC X(15).
043200*            LOWERCASE CATEGORY CODE - MATCHED EXACT BY RWD210,
043300*            NOT CASE-FOLDED, SO IT MUST STAY LOWERCASE HERE
043400         10  WS-CAT-CODE          PIC X(15).
043500*
043600*    CITY / LOCATION INFERENCE TABLE (KEYWORD ONLY - DISPLAY
043700*    FORM IS TITLE-CASED AT RUN TIME, SEE 3450-TITLE-CASE-PHRASE)
043800 01  WS-LOC-PAT-INIT.
043900*        MAJOR METRO - EAST COAST
044000     05  FILLER PIC X(15) VALUE
044100         'NEW YORK       '.
044200*        MAJOR METRO ABBREVIATION
044300     05  FILLER PIC X(15) VALUE
044400         'NYC            '.
044500*        MAJOR METRO - WEST COAST
044600     05  FILLER PIC X(15) VALUE
044700         'SAN FRANCISCO  '.
044800*        MAJOR METRO ABBREVIATION
044900     05  FILLER PIC X(15) VALUE
045000         'SF             '.
045100*        MAJOR METRO - WEST COAST
045200     05  FILLER PIC X(15) VALUE
045300         'LOS ANGELES    '.
045400*        MAJOR METRO ABBREVIATION
045500     05  FILLER PIC X(15) VALUE
045600         'LA             '.
045700*        MAJOR METRO - MIDWEST
045800     05  FILLER PIC X(15) VALUE
045900         'CHICAGO        '.
046000*        MAJOR METRO - NORTHEAST
046100     05  FILLER PIC X(15) VALUE
046200         'BOSTON         '.
046300*        MAJOR METRO - SOUTHEAST, LAST ROW IN THE TABLE
046400     05  FILLER PIC X(15) VALUE
046500         'MIAMI          '.
046600 01  WS-LOC-PAT-TABLE REDEFINES WS-LOC-PAT-INIT.
046700     05  WS-LOC-PAT OCCURS 9 TIMES.
046800*            KEYWORD AS TYPED HERE - ALWAYS UPPERCASE, COMPARED
046900*            AGAINST THE UPPERCASED SCAN TEXT
047000         10  WS-LOC-KEYWORD       PIC X(15).
047100*****************************************************************
047200 PROCEDURE DIVISION.
047300*
047400*    TOP-LEVEL JOB STEP CONTROL - OPEN, READ-PROCESS-WRITE UNTIL
047500*    END OF FILE, CLOSE.  ONE PASS, NO SORT, NO RESTART LOGIC -
047600*    THIS STEP IS CHEAP ENOUGH TO JUST RERUN FROM THE TOP.
047700 0000-MAIN-PROCEDURE.
047800*        ONE-TIME HOUSEKEEPING BEFORE THE FILES ARE OPENED
047900     PERFORM 1000-INIT-PARA THRU 1000-EXIT.
048000*        OPEN BOTH FILES FOR THIS RUN
048100     PERFORM 2000-OPEN-PARA THRU 2000-EXIT.
048200*        MAIN READ/ENRICH/WRITE LOOP, ONE TRANSACTION AT A TIME
048300     PERFORM 3000-PROCESS-PARA THRU 3000-EXIT
048400         UNTIL WS-EOF-YES.
048500*        CLOSE FILES AND REPORT THE RUN TOTAL TO THE OPERATOR
048600     PERFORM 8000-CLOSE-PARA THRU 8000-EXIT.
048700*        NORMAL END OF JOB
048800     PERFORM 9999-FIN-PGM THRU 9999-EXIT.
048900*
049000*    CLEAR SWITCHES AND COUNTERS BEFORE THE RUN STARTS.
049100 1000-INIT-PARA.
049200*        RESET THE END-OF-FILE SWITCH TO ITS STARTING STATE
049300     MOVE 'N' TO WS-EOF-SW.
049400*        RESET THE RECORD COUNTER FOR THIS RUN
049500     MOVE ZERO TO WS-REC-COUNT.
049600*        UPSI-0 IS A MANUAL OPERATOR OVERRIDE - JUST NOTED ON
049700*        THE JOB LOG, IT DOES NOT CHANGE ANY PROCESSING HERE
049800     IF RERUN-REQUESTED
049900         DISPLAY 'RWD110-ENRICH - RERUN SWITCH IS ON'
050000     END-IF.
050100 1000-EXIT.
050200     EXIT.
050300*
050400 2000-OPEN-PARA.
050500*        INPUT - THE RAW TRANSACTION FEED
050600     OPEN INPUT  TRANS-IN.
050700*        OUTPUT - THE ENRICHED FEED FOR RWD210-MATCH
050800     OPEN OUTPUT TRANS-ENR.
050900     DISPLAY 'RWD110-ENRICH STARTING'.
051000 2000-EXIT.
051100     EXIT.
051200*
051300*    MAIN READ LOOP - ONE TRANSACTION AT A TIME, NO HOLDING
051400*    AREA NEEDED SINCE THERE IS NO CONTROL BREAK IN THIS STEP.
051500 3000-PROCESS-PARA.
051600     READ TRANS-IN
051700         AT END
051800             MOVE 'Y' TO WS-EOF-SW
051900     END-READ.
052000     IF NOT WS-EOF-YES
052100*            TALLY THE RECORD FOR THE CLOSING DISPLAY
052200         ADD 1 TO WS-REC-COUNT
052300*            BREAK THE PURCHASE DATE INTO YYYY/MM/DD - KEPT FOR
052400*            SYMMETRY WITH THE OTHER THREE PROGRAMS, NOT USED
052500*            TO GATE ANYTHING IN THIS STEP
052600         MOVE TI-TRANS-DATE TO WS-TD-NUMERIC
052700*            FILL IN WHATEVER THE FEEDER LEFT BLANK
052800         PERFORM 3100-ENRICH-TRANS THRU 3100-EXIT
052900*            RECORD LAYOUTS ARE IDENTICAL - ONE MOVE COPIES ALL
053000         MOVE TI-TRANS-REC TO TE-TRANS-REC
053100         WRITE TE-TRANS-REC
053200     END-IF.
053300 3000-EXIT.
053400     EXIT.
053500*
053600*    BUSINESS RULE - ENRICHMENT - ONLY FILL BLANK FIELDS.  BUILDS
053700*    THE TWO SCAN BUFFERS (DESCRIPTION+MEMO, AND THAT PLUS THE
053800*    NORMALIZED MERCHANT) AND THEIR UPPERCASED TWINS ONCE PER
053900*    TRANSACTION SO THE THREE SCANS BELOW DO NOT EACH REDO THE
054000*    STRING/INSPECT WORK.
054100 3100-ENRICH-TRANS.
054200*        BUFFER 1 - DESCRIPTION + MEMO, USED FOR MERCHANT AND
054300*        LOCATION INFERENCE
054400     MOVE SPACES TO WS-SCAN-TEXT.
054500     STRING TI-DESCRIPTION DELIMITED BY SIZE
054600            ' '             DELIMITED BY SIZE
054700            TI-MEMO         DELIMITED BY SIZE
054800         INTO WS-SCAN-TEXT
054900     END-STRING.
055000*        CASE-FOLD THE BUFFER SO KEYWORD MATCHING IS CASE
055100*        INSENSITIVE REGARDLESS OF HOW THE NETWORK SENT IT
055200     MOVE WS-SCAN-TEXT TO WS-SCAN-TEXT-UC.
055300     INSPECT WS-SCAN-TEXT-UC
055400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
055500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055600*        ONLY INFER A MERCHANT NAME WHEN THE FEEDER LEFT IT
055700*        BLANK - CR-94-0088, HONOR WHATEVER UPSTREAM SUPPLIED
055800     IF TI-MERCHANT-NORM = SPACES
055900         PERFORM 3200-NORMALIZE-MERCHANT THRU 3200-EXIT
056000     END-IF.
056100*    CATEGORY SCAN ALSO LOOKS AT THE NORMALIZED MERCHANT NAME,
056200*    SO THE SECOND BUFFER IS BUILT AFTER 3200 ABOVE RUNS.
056300     MOVE SPACES TO WS-SCAN-TEXT2.
056400     STRING WS-SCAN-TEXT    DELIMITED BY SIZE
056500            ' '             DELIMITED BY SIZE
056600            TI-MERCHANT-NORM DELIMITED BY SIZE
056700         INTO WS-SCAN-TEXT2
056800     END-STRING.
056900*        CASE-FOLD BUFFER 2 THE SAME WAY AS BUFFER 1 ABOVE
057000     MOVE WS-SCAN-TEXT2 TO WS-SCAN-TEXT2-UC.
057100     INSPECT WS-SCAN-TEXT2-UC
057200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
057300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
057400*        ONLY INFER A CATEGORY WHEN THE FEEDER LEFT IT BLANK
057500     IF TI-CATEGORY = SPACES
057600         PERFORM 3300-INFER-CATEGORY THRU 3300-EXIT
057700     END-IF.
057800*        ONLY INFER A LOCATION WHEN THE FEEDER LEFT IT BLANK
057900     IF TI-LOCATION = SPACES
058000         PERFORM 3400-INFER-LOCATION THRU 3400-EXIT
058100     END-IF.
058200 3100-EXIT.
058300     EXIT.
058400*
058500*    SCAN THE MERCHANT KEYWORD TABLE IN FIXED ORDER - FIRST HIT
058600*    WINS.  FALLS THROUGH TO 3200-FALLBACK IF NOTHING MATCHES.
058700 3200-NORMALIZE-MERCHANT.
058800     MOVE 1 TO WS-MER-IDX.
058900 3200-LOOP.
059000*        STOP WHEN THE TABLE IS EXHAUSTED OR A HIT WAS ALREADY
059100*        FOUND - TI-MERCHANT-NORM GOES NON-BLANK THE MOMENT A
059200*        TABLE ROW MATCHES
059300     IF WS-MER-IDX > 19 OR TI-MERCHANT-NORM NOT = SPACES
059400         GO TO 3200-FALLBACK
059500     END-IF.
059600*        COPY THIS ROW'S KEYWORD OUT OF THE TABLE AND FIND ITS
059700*        REAL LENGTH BEFORE SEARCHING - SEE 9500 BELOW
059800     MOVE WS-MER-KEYWORD(WS-MER-IDX) TO WS-TRIM-SRC.
059900     PERFORM 9500-COMPUTE-TRIM-LEN THRU 9500-EXIT.
060000     MOVE ZERO TO WS-HIT-CT.
060100*        A BLANK KEYWORD ROW NEVER MATCHES - GUARD AGAINST A
060200*        ZERO-LENGTH SUBSTRING REFERENCE
060300     IF WS-TRIM-LEN > ZERO
060400*            CASE-INSENSITIVE "CONTAINS" TEST - BOTH SIDES WERE
060500*            ALREADY UPPERCASED, SO THIS IS A PLAIN SUBSTRING
060600*            SEARCH AGAINST THE COMBINED DESCRIPTION/MEMO TEXT
060700         INSPECT WS-SCAN-TEXT-UC TALLYING WS-HIT-CT
060800             FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN)
060900     END-IF.
061000*        A NON-ZERO TALLY MEANS THE KEYWORD WAS FOUND SOMEWHERE
061100*        IN THE TEXT - TAKE THIS ROW'S NORMAL FORM AND STOP
061200     IF WS-HIT-CT > ZERO
061300         MOVE WS-MER-NORMAL(WS-MER-IDX) TO TI-MERCHANT-NORM
061400     END-IF.
061500*        ADVANCE TO THE NEXT ROW AND TRY AGAIN
061600     ADD 1 TO WS-MER-IDX.
061700     GO TO 3200-LOOP.
061800*    FALLBACK - FIRST WHITESPACE-DELIMITED WORD OF THE COMBINED
061900*    TEXT, TITLE-CASED.  BLANK STAYS BLANK - SEE PR-93-0012.
062000 3200-FALLBACK.
062100     IF TI-MERCHANT-NORM = SPACES AND WS-SCAN-TEXT NOT = SPACES
062200         UNSTRING WS-SCAN-TEXT DELIMITED BY SPACE
062300             INTO WS-FIRST-WORD
062400         END-UNSTRING
062500         IF WS-FIRST-WORD NOT = SPACES
062600*                LOWERCASE THE WHOLE WORD, THEN UPPERCASE JUST
062700*                THE FIRST CHARACTER - A POOR MAN'S TITLE CASE
062800             MOVE WS-FIRST-WORD TO WS-CASE-WORK
062900             INSPECT WS-CASE-WORK
063000                 CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063100                         TO 'abcdefghijklmnopqrstuvwxyz'
063200             INSPECT WS-CASE-WORK(1:1)
063300                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
063400                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063500             MOVE WS-CASE-WORK TO TI-MERCHANT-NORM
063600         END-IF
063700     END-IF.
063800 3200-EXIT.
063900     EXIT.
064000*
064100*    SCAN THE CATEGORY KEYWORD TABLE IN FIXED ORDER - FIRST HIT
064200*    WINS, BLANK IF NONE.  SCANS THE SECOND BUFFER, WHICH ALSO
064300*    INCLUDES THE NORMALIZED MERCHANT NAME.
064400 3300-INFER-CATEGORY.
064500     MOVE 1 TO WS-CAT-IDX.
064600 3300-LOOP.
064700*        STOP WHEN THE TABLE IS EXHAUSTED OR A HIT WAS ALREADY
064800*        FOUND
064900     IF WS-CAT-IDX > 48 OR TI-CATEGORY NOT = SPACES
065000         GO TO 3300-EXIT
065100     END-IF.
065200*        COPY THIS ROW'S KEYWORD AND TRIM ITS TRAILING SPACES
065300     MOVE WS-CAT-KEYWORD(WS-CAT-IDX) TO WS-TRIM-SRC.
065400     PERFORM 9500-COMPUTE-TRIM-LEN THRU 9500-EXIT.
065500     MOVE ZERO TO WS-HIT-CT.
065600*        SEARCH BUFFER 2, WHICH ALSO CARRIES THE NORMALIZED
065700*        MERCHANT NAME - A PURE "STARBUCKS" DESCRIPTOR WITH NO
065800*        CATEGORY WORD IN IT STILL INFERS dining THIS WAY
065900     IF WS-TRIM-LEN > ZERO
066000         INSPECT WS-SCAN-TEXT2-UC TALLYING WS-HIT-CT
066100             FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN)
066200     END-IF.
066300*        FIRST HIT WINS - TAKE THE CATEGORY CODE AND STOP
066400     IF WS-HIT-CT > ZERO
066500         MOVE WS-CAT-CODE(WS-CAT-IDX) TO TI-CATEGORY
066600     END-IF.
066700     ADD 1 TO WS-CAT-IDX.
066800     GO TO 3300-LOOP.
066900 3300-EXIT.
067000     EXIT.
067100*
067200*    SCAN THE LOCATION KEYWORD TABLE IN FIXED ORDER - FIRST HIT
067300*    WINS, BLANK IF NONE.  ADDED CR-88-0147 FOR THE PRICELESS
067400*    EXPERIENCE GEO-MATCH TIE-IN DOWNSTREAM IN RWD210/RWD410.
067500 3400-INFER-LOCATION.
067600     MOVE 1 TO WS-LOC-IDX.
067700 3400-LOOP.
067800*        STOP WHEN THE TABLE IS EXHAUSTED OR A HIT WAS ALREADY
067900*        FOUND
068000     IF WS-LOC-IDX > 9 OR TI-LOCATION NOT = SPACES
068100         GO TO 3400-EXIT
068200     END-IF.
068300*        COPY THIS ROW'S CITY KEYWORD AND TRIM TRAILING SPACES
068400     MOVE WS-LOC-KEYWORD(WS-LOC-IDX) TO WS-TRIM-SRC.
068500     PERFORM 9500-COMPUTE-TRIM-LEN THRU 9500-EXIT.
068600     MOVE ZERO TO WS-HIT-CT.
068700*        SEARCH BUFFER 1 - DESCRIPTION PLUS MEMO - THE SAME
068800*        BUFFER THE MERCHANT SCAN ABOVE USES
068900     IF WS-TRIM-LEN > ZERO
069000         INSPECT WS-SCAN-TEXT-UC TALLYING WS-HIT-CT
069100             FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN)
069200     END-IF.
069300     IF WS-HIT-CT > ZERO
069400*            THE CITY NAME IS STORED IN ALL-UPPERCASE IN THE
069500*            TABLE - TITLE-CASE IT BEFORE SAVING TO TI-LOCATION
069600         MOVE WS-LOC-KEYWORD(WS-LOC-IDX) TO WS-CASE-WORK
069700         PERFORM 3450-TITLE-CASE-PHRASE THRU 3450-EXIT
069800         MOVE WS-CASE-WORK TO TI-LOCATION
069900     END-IF.
070000     ADD 1 TO WS-LOC-IDX.
070100     GO TO 3400-LOOP.
070200 3400-EXIT.
070300     EXIT.
070400*
070500*    TITLE-CASE A PHRASE IN PLACE - UPPER FIRST LETTER OF EACH
070600*    WORD, LOWER EVERYTHING ELSE.  ADDED CR-88-0147.
070700 3450-TITLE-CASE-PHRASE.
070800*        LOWERCASE THE WHOLE PHRASE FIRST
070900     INSPECT WS-CASE-WORK
071000         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
071100                 TO 'abcdefghijklmnopqrstuvwxyz'.
071200     MOVE 1 TO WS-TC-IDX.
071300*        THEN WALK EACH CHARACTER, UPPERCASING WORD STARTS
071400     PERFORM 3451-TITLE-CASE-ONE-CHAR THRU 3451-EXIT
071500         UNTIL WS-TC-IDX > 20.
071600 3450-EXIT.
071700     EXIT.
071800*
071900*    UPPERCASE ONE CHARACTER IF IT IS THE FIRST OF THE PHRASE OR
072000*    THE CHARACTER BEFORE IT IS A SPACE - I.E. EACH WORD START.
072100 3451-TITLE-CASE-ONE-CHAR.
072200     IF WS-TC-IDX = 1
072300         INSPECT WS-CASE-WORK(WS-TC-IDX:1)
072400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
072500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
072600     ELSE
072700         IF WS-CASE-WORK(WS-TC-IDX - 1:1) = SPACE
072800             INSPECT WS-CASE-WORK(WS-TC-IDX:1)
072900                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
073000                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
073100         END-IF
073200     END-IF.
073300     ADD 1 TO WS-TC-IDX.
073400 3451-EXIT.
073500     EXIT.
073600*
073700*    TRIM TRAILING BLANKS FROM WS-TRIM-SRC - RETURN LENGTH IN
073800*    WS-TRIM-LEN.  REUSED BY ALL THREE KEYWORD SCANS ABOVE SO A
073900*    SHORT KEYWORD LIKE "SF" DOES NOT TALLY AGAINST 15 BYTES OF
074000*    TRAILING SPACE.
074100 9500-COMPUTE-TRIM-LEN.
074200*        START AT THE FULL 20-BYTE FIELD WIDTH AND WALK BACKWARD
074300     MOVE 20 TO WS-TRIM-LEN.
074400 9500-LOOP.
074500*        RAN OFF THE FRONT OF THE FIELD - NOTHING BUT SPACES
074600     IF WS-TRIM-LEN = ZERO
074700         GO TO 9500-EXIT
074800     END-IF.
074900*        TRAILING SPACE - SHRINK THE LENGTH AND CHECK AGAIN
075000     IF WS-TRIM-SRC(WS-TRIM-LEN:1) = SPACE
075100         SUBTRACT 1 FROM WS-TRIM-LEN
075200         GO TO 9500-LOOP
075300     END-IF.
075400*        FOUND THE LAST NON-SPACE CHARACTER - WS-TRIM-LEN IS
075500*        NOW THE TRUE LENGTH OF THE KEYWORD
075600 9500-EXIT.
075700     EXIT.
075800*
075900*    CLOSE FILES AND DISPLAY THE RUN TOTAL - OPERATIONS CHECKS
076000*    THIS AGAINST THE INPUT CARD COUNT FROM THE TRANSMISSION LOG.
076100 8000-CLOSE-PARA.
076200     CLOSE TRANS-IN TRANS-ENR.
076300     DISPLAY 'RWD110-ENRICH - RECORDS ENRICHED: ' WS-REC-COUNT.
076400 8000-EXIT.
076500     EXIT.
076600*
076700*    NORMAL END OF JOB.
076800 9999-FIN-PGM.
076900     STOP RUN.
077000 9999-EXIT.
077100     EXIT.
