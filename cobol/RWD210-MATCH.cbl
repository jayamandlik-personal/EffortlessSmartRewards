000100*****************************************************************
000200*  PROGRAM:    RWD210-MATCH
000300*  SYSTEM:     EFFORTLESS SMART REWARDS - NIGHTLY POSTING BATCH
000400*  STAGE:      STEP 2 OF 4 - REWARD MATCHING AND SAVINGS POSTING
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     RWD210-MATCH.
000800 AUTHOR.         R T HALVORSEN.
000900 INSTALLATION.   EFFORTLESS FINANCIAL SVCS - BATCH SYSTEMS.
001000 DATE-WRITTEN.   07/02/1987.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY -
001300*                SEE DATA PROCESSING STANDARDS MANUAL SEC. 4.
001400*****************************************************************
001500*  CHANGE LOG
001600*  ----------
001700*  DATE     WHO  REQUEST     DESCRIPTION
001800*  -------- ---  ----------  ----------------------------------
001900*  07/02/87 RTH  CR-87-0092  ORIGINAL CODING - MERCHANT MATCH
002000*                            AND PERCENTAGE CASHBACK ONLY.
002100*  03/11/88 RTH  CR-88-0040  ADDED CATEGORY MATCH AND FIXED-
002200*                            AMOUNT SAVINGS TYPE.
002300*  09/19/88 DKO  CR-88-0148  ADDED GEO-SCOPE FILTER TO SUPPORT
002400*                            CITY / COUNTRY LIMITED OFFERS.
002500*  11/21/91 MPL  CR-91-0206  USER PREFERENCE FILE INTRODUCED -
002600*                            AUTO-APPLY FLAG NOW HONORED.
002700*  01/08/93 MPL  PR-93-0013  FIX - MAX-SAVINGS CAP WAS NOT
002800*                            BEING APPLIED ON REPEAT OFFERS.
002900*  07/30/94 CAS  CR-94-0089  MISSED-REWARD LOGIC ADDED - A
003000*                            MATCH THAT IS NOT AUTO-APPLIED NOW
003100*                            POSTS AS A MISSED REWARD RATHER
003200*                            THAN BEING DROPPED.
003300*  03/02/96 CAS  CR-96-0055  HONOR INBOUND NOTIF-TRIGGERED FLAG
003400*                            WHEN CUSTOMER ACTED ON A PUSHED
003500*                            NOTIFICATION AHEAD OF THIS RUN.
003600*  11/04/98 DKO  CR-98-0232  Y2K - START-DATE / END-DATE FIELDS
003700*                            CONFIRMED 4-DIGIT YEAR, CENTURY
003800*                            SAFE. NO LOGIC CHANGE REQUIRED.
003900*  03/15/99 DKO  CR-99-0010  YEAR 2000 SIGN-OFF - REGRESSION
004000*                            RUN AGAINST 1999/2000 BOUNDARY
004100*                            TEST DECK. NO FINDINGS.
004200*  06/22/01 BWK  CR-01-0078  ADDED DEFENSIVE EDIT OF TRANS-DATE
004300*                            COMPONENTS - BAD DATES NO LONGER
004400*                            ABEND THE RUN, JUST LOGGED.
004500*  11/09/01 BWK  CR-01-0084  FIX - WS-CALC-SAVINGS WAS S9(7)V999,
004600*                            SO THE ROUNDED PHRASE ROUNDED TO 3
004700*                            DECIMALS AND THE FOLLOWING MOVE TO
004800*                            TE-SAVINGS-AMOUNT THEN TRUNCATED THE
004900*                            THIRD DIGIT INSTEAD OF ROUNDING IT -
005000*                            WRONG PENNY ON BORDERLINE AMOUNTS.
005100*                            NARROWED TO S9(5)V99 SO ROUNDED
005200*                            WORKS DIRECTLY IN 2 DECIMALS.  ALSO
005300*                            MOVED FILE STATUS FIELDS TO 77-LEVEL
005400*                            STANDALONE ITEMS PER SHOP STANDARD.
005500*****************************************************************
005600*  PROGRAM NOTES
005700*  -------------
005800*  THIS IS STEP 2 OF THE FOUR-STEP NIGHTLY REWARDS RUN - THE ONLY
005900*  STEP THAT ACTUALLY DECIDES WHICH REWARD, IF ANY, A TRANSACTION
006000*  EARNS AND HOW MUCH IT IS WORTH.  THE THREE REFERENCE FILES
006100*  (REWARDS, USERS, USERPREF) ARE SMALL ENOUGH TO LOAD WHOLE INTO
006200*  WORKING STORAGE AT STARTUP - THERE IS NO POINT RE-READING THEM
006300*  PER TRANSACTION.  EVERYTHING DOWNSTREAM (RWD310, RWD410) TRUSTS
006400*  TE-MATCHED-REWARD-ID/TE-REWARD-APPLIED/TE-SAVINGS-AMOUNT AS SET
006500*  HERE AND NEVER RECOMPUTES THEM.
006600*****************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900*    C01/TOP-OF-FORM NOT ACTUALLY USED BY THIS STEP - NO PRINTER
007000*    SPOOL FILE HERE - BUT LEFT IN PLACE PER SHOP TEMPLATE.
007100*    UPSI-0 IS THE OPERATOR RERUN SWITCH SET ON THE JCL/JOB CARD.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     SWT-RERUN-FLAG IS UPSI-0
007500         ON STATUS IS RERUN-REQUESTED
007600         OFF STATUS IS NORMAL-RUN.
007700 INPUT-OUTPUT SECTION.
007800*    ALL FIVE FILES ARE LINE SEQUENTIAL - SAME FIXED-FIELD TEXT
007900*    LAYOUT AS EVERY OTHER FILE IN THIS SUITE, NO VSAM/DB ACCESS.
008000 FILE-CONTROL.
008100     SELECT TRANS-ENR  ASSIGN TO TRANSENR
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-TE-STATUS.
008400     SELECT REWARDS    ASSIGN TO REWARDS
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-RW-STATUS.
008700     SELECT USERS      ASSIGN TO USERS
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-US-STATUS.
009000     SELECT USERPREF   ASSIGN TO USERPREF
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-UP-STATUS.
009300     SELECT TRANS-OUT  ASSIGN TO TRANSOUT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-TO-STATUS.
009600*****************************************************************
009700 DATA DIVISION.
009800 FILE SECTION.
009900*    ENRICHED TRANSACTION INPUT - PRODUCED BY RWD110-ENRICH.  THE
010000*    THREE DESCRIPTIVE FIELDS BELOW ARE WHAT 3300-FIND-REWARDS
010100*    MATCHES AGAINST; EVERYTHING ELSE PASSES THROUGH TO TRANS-OUT.
010200 FD  TRANS-ENR.
010300 01  TE-TRANS-REC.
010400     05  TE-TRANS-ID          PIC 9(7).
010500     05  TE-CUSTOMER-ID       PIC 9(7).
010600     05  TE-ACCOUNT-ID        PIC 9(7).
010700     05  TE-POSTED-DATE       PIC 9(8).
010800*        DATE OF PURCHASE - GATES REWARD START/END DATE AND IS
010900*        DEFENSIVELY EDITED BY 3050-EDIT-TRANS-DATE BELOW
011000     05  TE-TRANS-DATE        PIC 9(8).
011100     05  TE-DESCRIPTION       PIC X(40).
011200     05  TE-MEMO              PIC X(40).
011300*        SIGNED AMOUNT - ABSOLUTE VALUE TAKEN IN 3500-CALC-
011400*        SAVINGS SO A REFUND (NEGATIVE DEBIT) STILL PRICES OUT
011500     05  TE-VALUE-AMOUNT      PIC S9(7)V99.
011600*        MATCHED AGAINST RW-MERCHANT-NAME AS A CASE-INSENSITIVE
011700*        SUBSTRING IN 3320-CHECK-MERCH-OR-CAT
011800     05  TE-MERCHANT-NORM     PIC X(20).
011900*        MATCHED AGAINST RW-CATEGORY BY EXACT EQUALITY - NOT
012000*        CASE-FOLDED, BOTH SIDES ARE ALREADY LOWERCASE CODES
012100     05  TE-CATEGORY          PIC X(15).
012200*        COMPARED AGAINST THE OFFER'S GEO-CITY/GEO-COUNTRY IN
012300*        3330-CHECK-GEO-FILTER, NOT USED FOR ANYTHING ELSE HERE
012400     05  TE-LOCATION          PIC X(20).
012500*        SET BELOW TO THE SELECTED OFFER'S ID, ZERO IF NO MATCH
012600     05  TE-MATCHED-REWARD-ID PIC 9(5).
012700*        SET BELOW - Y ONLY WHEN THE REWARD WAS ACTUALLY APPLIED
012800     05  TE-REWARD-APPLIED    PIC X(1).
012900*        SET BELOW BY 3500-CALC-SAVINGS, ZERO IF NO MATCH
013000     05  TE-SAVINGS-AMOUNT    PIC S9(5)V99.
013100*        INBOUND FROM THE FEEDER - SEE CR-96-0055 ABOVE, HONORED
013200*        AS-IS IN 3600-SET-POST-FLAGS WHEN A MATCH IS NOT AUTO-
013300*        APPLIED BUT THE CUSTOMER ALREADY ACTED ON A NOTIFICATION
013400     05  TE-NOTIF-TRIGGERED   PIC X(1).
013500     05  FILLER               PIC X(1).
013600*
013700*    REWARD CATALOG - LOADED ENTIRE INTO WS-RWD-TABLE AT START.
013800*    CATALOG ORDER IS SIGNIFICANT - SEE 3300-FIND-REWARDS BELOW,
013900*    THE FIRST QUALIFYING ROW IN FILE ORDER WINS, NOT THE BEST.
014000 FD  REWARDS.
014100 01  RW-REWARD-REC.
014200*        PRIMARY KEY, CARRIED THROUGH TO TE-MATCHED-REWARD-ID
014300     05  RW-REWARD-ID         PIC 9(5).
014400     05  RW-MERCHANT-NAME     PIC X(20).
014500*        percentage_cashback / fixed_amount / experience - DRIVES
014600*        THE EVALUATE IN 3500-CALC-SAVINGS
014700     05  RW-REWARD-TYPE       PIC X(20).
014800*        DISPLAY LABEL - CARRIED THROUGH FOR THE DASHBOARD REPORT
014900     05  RW-REWARD-LABEL      PIC X(40).
015000*        LOWERCASE CATEGORY CODE, MATCHED EXACT AGAINST TE-
015100*        CATEGORY - SAME CODE SET RWD110-ENRICH PRODUCES
015200     05  RW-CATEGORY          PIC X(15).
015300*        OFFER WINDOW - TE-TRANS-DATE MUST FALL ON OR AFTER THIS
015400     05  RW-START-DATE        PIC 9(8).
015500*        OFFER WINDOW END - ZERO MEANS OPEN-ENDED, NO EXPIRY
015600     05  RW-END-DATE          PIC 9(8).
015700*        PERCENTAGE CASHBACK RATE, E.G. 1250 = 12.50 PERCENT
015800     05  RW-PCT-VALUE         PIC S9(3)V99.
015900*        FIXED-AMOUNT OR EXPERIENCE-TYPE DOLLAR VALUE
016000     05  RW-FIXED-VALUE       PIC S9(5)V99.
016100*        CAP ON PERCENTAGE SAVINGS - ZERO MEANS NO CAP, PR-93-0013
016200     05  RW-MAX-SAVINGS       PIC S9(5)V99.
016300*        'global' SKIPS THE GEO FILTER ENTIRELY, OTHERWISE THE
016400*        OFFER IS LIMITED TO THE CITY/COUNTRY BELOW
016500     05  RW-GEO-SCOPE         PIC X(10).
016600     05  RW-GEO-CITY          PIC X(20).
016700     05  RW-GEO-COUNTRY       PIC X(20).
016800*        Y MEANS THIS OFFER CAN BE APPLIED WITHOUT THE CUSTOMER
016900*        TAKING ANY ACTION, SUBJECT TO RW-REQUIRES-OPT-IN BELOW
017000*        AND THE CUSTOMER'S OWN AUTO-APPLY-ENABLED PREFERENCE
017100     05  RW-AUTO-APPLICABLE   PIC X(1).
017200*        Y MEANS EVEN AN AUTO-APPLICABLE OFFER STILL NEEDS THE
017300*        CUSTOMER TO OPT IN BEFORE IT COUNTS AS AUTO-APPLIED
017400     05  RW-REQUIRES-OPT-IN   PIC X(1).
017500     05  FILLER               PIC X(27).
017600*
017700*    CUSTOMER MASTER - LOADED ENTIRE INTO WS-USR-TABLE AT START,
017800*    SEARCHED BY CUSTOMER-ID IN 3100-FIND-USER BELOW.
017900 FD  USERS.
018000 01  US-USER-REC.
018100     05  US-USER-ID           PIC 9(5).
018200*        SEARCH KEY - MATCHED AGAINST TE-CUSTOMER-ID
018300     05  US-CUSTOMER-ID       PIC 9(7).
018400     05  US-USER-NAME         PIC X(30).
018500     05  US-EMAIL             PIC X(40).
018600*        DEFAULT GEO USED WHEN NO USERPREF OVERRIDE ROW EXISTS
018700*        OR THE OVERRIDE ROW LEAVES ITS OWN GEO BLANK
018800     05  US-PRIMARY-GEO       PIC X(20).
018900     05  FILLER               PIC X(2).
019000*
019100*    PREFERENCE OVERRIDES - OPTIONAL, NOT EVERY USER HAS ONE.
019200*    WHEN A USER HAS NO ROW HERE, ALL THREE FLAGS DEFAULT TO Y
019300*    AND GEO DEFAULTS TO THE USER'S PRIMARY-GEO - SEE
019400*    WS-DFLT-FLAGS BELOW AND 3200-RESOLVE-PREFS.
019500 FD  USERPREF.
019600 01  UP-PREF-REC.
019700*        SEARCH KEY - MATCHED AGAINST THE FOUND USER'S US-USER-ID
019800     05  UP-USER-ID           PIC 9(5).
019900     05  UP-NOTIFS-ENABLED    PIC X(1).
020000*        OVERRIDE FOR THE GEO FILTER - BLANK MEANS FALL BACK TO
020100*        THE USER'S PRIMARY-GEO, NOT TO "NO GEO AT ALL"
020200     05  UP-PRICELESS-GEO     PIC X(20).
020300     05  UP-PRICELESS-NOTIFS  PIC X(1).
020400     05  UP-AUTO-APPLY-ENAB   PIC X(1).
020500     05  FILLER               PIC X(20).
020600*
020700*    POSTED TRANSACTION OUTPUT - FEEDS RWD310-SORT.  SAME LAYOUT
020800*    AS TE-TRANS-REC ABOVE - ONLY THE LAST THREE BUSINESS FIELDS
020900*    (MATCHED-REWARD-ID/REWARD-APPLIED/SAVINGS-AMOUNT) AND
021000*    NOTIF-TRIGGERED ARE EVER CHANGED BY THIS PROGRAM.
021100 FD  TRANS-OUT.
021200 01  TO-TRANS-REC.
021300     05  TO-TRANS-ID          PIC 9(7).
021400     05  TO-CUSTOMER-ID       PIC 9(7).
021500     05  TO-ACCOUNT-ID        PIC 9(7).
021600     05  TO-POSTED-DATE       PIC 9(8).
021700     05  TO-TRANS-DATE        PIC 9(8).
021800     05  TO-DESCRIPTION       PIC X(40).
021900     05  TO-MEMO              PIC X(40).
022000     05  TO-VALUE-AMOUNT      PIC S9(7)V99.
022100     05  TO-MERCHANT-NORM     PIC X(20).
022200     05  TO-CATEGORY          PIC X(15).
022300     05  TO-LOCATION          PIC X(20).
022400*        SET IN 3400-SELECT-REWARD FROM WS-RWD-ID(WS-SEL-IDX)
022500     05  TO-MATCHED-REWARD-ID PIC 9(5).
022600*        SET IN 3600-SET-POST-FLAGS - THE WHOLE POINT OF THIS
022700*        PROGRAM'S THIRD BUSINESS RULE GROUP
022800     05  TO-REWARD-APPLIED    PIC X(1).
022900*        SET IN 3500-CALC-SAVINGS, ROUNDED HALF-UP TO 2 DECIMALS
023000     05  TO-SAVINGS-AMOUNT    PIC S9(5)V99.
023100*        SET OR RE-SET IN 3600-SET-POST-FLAGS
023200     05  TO-NOTIF-TRIGGERED   PIC X(1).
023300     05  FILLER               PIC X(1).
023400*****************************************************************
023500 WORKING-STORAGE SECTION.
023600*    FILE STATUS FIELDS - STANDALONE 77-LEVEL ITEMS, SHOP
023700*    STANDARD - SEE CR-01-0084 BELOW.  CHECKED ON AN ABEND DUMP.
023800*        STATUS OF THE LAST OPERATION AGAINST TRANS-ENR
023900 77  WS-TE-STATUS         PIC X(2).
024000*        STATUS OF THE LAST OPERATION AGAINST REWARDS
024100 77  WS-RW-STATUS         PIC X(2).
024200*        STATUS OF THE LAST OPERATION AGAINST USERS
024300 77  WS-US-STATUS         PIC X(2).
024400*        STATUS OF THE LAST OPERATION AGAINST USERPREF
024500 77  WS-UP-STATUS         PIC X(2).
024600*        STATUS OF THE LAST OPERATION AGAINST TRANS-OUT
024700 77  WS-TO-STATUS         PIC X(2).
024800*
024900*    SWITCHES - ONE BYTE EACH, 88-LEVEL CONDITION NAMES READ
025000*    MUCH BETTER IN THE PROCEDURE DIVISION THAN A LITERAL 'Y'
025100 01  WS-SWITCHES.
025200*        DRIVES THE MAIN PROCESSING LOOP IN 0000-MAIN-PROCEDURE
025300     05  WS-EOF-SW            PIC X(1)    VALUE 'N'.
025400         88  WS-EOF-YES                   VALUE 'Y'.
025500*        DRIVES THE REWARD-CATALOG LOAD LOOP
025600     05  WS-RW-EOF-SW         PIC X(1)    VALUE 'N'.
025700         88  WS-RW-EOF-YES                VALUE 'Y'.
025800*        DRIVES THE CUSTOMER-MASTER LOAD LOOP
025900     05  WS-US-EOF-SW         PIC X(1)    VALUE 'N'.
026000         88  WS-US-EOF-YES                VALUE 'Y'.
026100*        DRIVES THE PREFERENCE-OVERRIDE LOAD LOOP
026200     05  WS-UP-EOF-SW         PIC X(1)    VALUE 'N'.
026300         88  WS-UP-EOF-YES                VALUE 'Y'.
026400*        SET BY 3100-FIND-USER WHEN THE CUSTOMER-ID RESOLVES
026500     05  WS-USER-FOUND-SW     PIC X(1)    VALUE 'N'.
026600         88  WS-USER-FOUND                VALUE 'Y'.
026700*        SET BY 3210-SCAN-PREF-TABLE WHEN AN OVERRIDE ROW EXISTS
026800     05  WS-PREF-FOUND-SW     PIC X(1)    VALUE 'N'.
026900         88  WS-PREF-FOUND                VALUE 'Y'.
027000*
027100*    COUNTERS AND SUBSCRIPTS - ALL COMP PER SHOP STANDARD, NONE
027200*    OF THESE ARE EVER WRITTEN TO A FILE OR DISPLAYED AS TEXT
027300*    EXCEPT THE THREE RUN-STATISTIC COUNTERS IN 8000-CLOSE-PARA
027400 01  WS-COUNTERS COMP.
027500*        TRANSACTIONS READ FROM TRANS-ENR THIS RUN
027600     05  WS-REC-COUNT         PIC 9(7)    VALUE ZERO.
027700*        TRANSACTIONS WITH AT LEAST ONE QUALIFYING REWARD
027800     05  WS-MATCH-COUNT       PIC 9(7)    VALUE ZERO.
027900*        TRANSACTIONS WHERE THE REWARD WAS ACTUALLY APPLIED
028000     05  WS-APPLY-COUNT       PIC 9(7)    VALUE ZERO.
028100*        ROWS LOADED INTO WS-RWD-TABLE, CAPPED AT 100
028200     05  WS-RWD-CT            PIC 9(3)    VALUE ZERO.
028300*        ROWS LOADED INTO WS-USR-TABLE, CAPPED AT 50
028400     05  WS-USR-CT            PIC 9(2)    VALUE ZERO.
028500*        ROWS LOADED INTO WS-PREF-TABLE, CAPPED AT 50
028600     05  WS-PREF-CT           PIC 9(2)    VALUE ZERO.
028700     05  WS-RWD-IDX           PIC 9(3)    VALUE ZERO.
028800     05  WS-USR-IDX           PIC 9(2)    VALUE ZERO.
028900     05  WS-PREF-IDX          PIC 9(2)    VALUE ZERO.
029000*        SET BY 3310-CHECK-ONE-REWARD, READ BY 3400-SELECT-REWARD
029100     05  WS-FIRST-AUTO-IDX    PIC 9(3)    VALUE ZERO.
029200     05  WS-FIRST-ANY-IDX     PIC 9(3)    VALUE ZERO.
029300*        SUBSCRIPT OF THE OFFER 3400-SELECT-REWARD PICKED
029400     05  WS-SEL-IDX           PIC 9(3)    VALUE ZERO.
029500*        RESULT OF 9500-COMPUTE-TRIM-LEN, 0-20
029600     05  WS-TRIM-LEN          PIC 9(2)    VALUE ZERO.
029700*        SCRATCH TALLY FOR THE TWO INSPECT...TALLYING VERBS IN
029800*        3320-CHECK-MERCH-OR-CAT AND 3330-CHECK-GEO-FILTER
029900     05  WS-HIT-CT            PIC 9(3)    VALUE ZERO.
030000*
030100*    REWARD CATALOG TABLE - UP TO 100 OFFERS PER SPEC.  LOADED
030200*    ONCE BY 2100-LOAD-REWARDS IN FILE ORDER AND NEVER SORTED -
030300*    FILE ORDER IS THE TIE-BREAK WHEN MORE THAN ONE OFFER
030400*    QUALIFIES, SEE 3400-SELECT-REWARD BELOW.
030500 01  WS-RWD-TABLE.
030600     05  WS-RWD-ENTRY OCCURS 100 TIMES
030700                      INDEXED BY WS-RWD-X.
030800*            PRIMARY KEY, CARRIED TO TE-MATCHED-REWARD-ID ON A HIT
030900         10  WS-RWD-ID          PIC 9(5).
031000*            SUBSTRING-MATCHED AGAINST TE-MERCHANT-NORM
031100         10  WS-RWD-MERCHANT    PIC X(20).
031200*            percentage_cashback / fixed_amount / experience
031300         10  WS-RWD-TYPE        PIC X(20).
031400*            DISPLAY LABEL ONLY, NOT USED IN ANY COMPARISON
031500         10  WS-RWD-LABEL       PIC X(40).
031600*            EXACT-MATCHED AGAINST TE-CATEGORY
031700         10  WS-RWD-CATEGORY    PIC X(15).
031800*            OFFER WINDOW OPEN DATE
031900         10  WS-RWD-START-DT    PIC 9(8).
032000*            OFFER WINDOW CLOSE DATE, ZERO = OPEN-ENDED
032100         10  WS-RWD-END-DT      PIC 9(8).
032200*            CASHBACK RATE, E.G. 1250 = 12.50 PERCENT
032300         10  WS-RWD-PCT         PIC S9(3)V99.
032400*            FIXED-AMOUNT OR EXPERIENCE DOLLAR VALUE
032500         10  WS-RWD-FIXED       PIC S9(5)V99.
032600*            CAP ON PERCENTAGE SAVINGS, ZERO = UNCAPPED
032700         10  WS-RWD-MAX-SAV     PIC S9(5)V99.
032800*            'global' OR A CITY/COUNTRY-SCOPED OFFER
032900         10  WS-RWD-GEO-SCOPE   PIC X(10).
033000         10  WS-RWD-GEO-CITY    PIC X(20).
033100         10  WS-RWD-GEO-CTRY    PIC X(20).
033200*            Y = CAN BE APPLIED WITHOUT CUSTOMER ACTION
033300         10  WS-RWD-AUTO-APPL   PIC X(1).
033400*            Y = EVEN AN AUTO-APPLICABLE OFFER NEEDS OPT-IN
033500         10  WS-RWD-OPT-IN      PIC X(1).
033600*
033700*    CUSTOMER MASTER TABLE - UP TO 50 USERS PER SPEC.  LOADED
033800*    ONCE BY 2200-LOAD-USERS, SEARCHED LINEARLY BY CUSTOMER-ID
033900*    IN 3100-FIND-USER - SMALL ENOUGH NOT TO NEED AN INDEX.
034000 01  WS-USR-TABLE.
034100     05  WS-USR-ENTRY OCCURS 50 TIMES
034200                      INDEXED BY WS-USR-X.
034300         10  WS-USR-ID          PIC 9(5).
034400*            SEARCH KEY FOR 3100-FIND-USER
034500         10  WS-USR-CUST-ID     PIC 9(7).
034600         10  WS-USR-NAME        PIC X(30).
034700         10  WS-USR-EMAIL       PIC X(40).
034800*            DEFAULT GEO WHEN NO PREFERENCE OVERRIDE EXISTS
034900         10  WS-USR-GEO         PIC X(20).
035000*
035100*    PREFERENCE OVERRIDE TABLE - UP TO 50, OPTIONAL PER USER.
035200*    LOADED ONCE BY 2300-LOAD-USERPREF.  A USER WITH NO ROW
035300*    HERE GETS WS-DFLT-FLAGS BELOW INSTEAD - NOT ZEROS.
035400 01  WS-PREF-TABLE.
035500     05  WS-PREF-ENTRY OCCURS 50 TIMES
035600                      INDEXED BY WS-PREF-X.
035700*            SEARCH KEY, MATCHED AGAINST WS-USR-ID(WS-USR-IDX)
035800         10  WS-PREF-USER-ID    PIC 9(5).
035900*            Y/N - GENERAL NOTIFICATIONS OVERRIDE
036000         10  WS-PREF-NOTIFS-EN  PIC X(1).
036100*            BLANK MEANS "NO OVERRIDE", NOT "NO GEO"
036200         10  WS-PREF-GEO        PIC X(20).
036300*            Y/N - PRICELESS EXPERIENCE NOTIFICATIONS OVERRIDE
036400         10  WS-PREF-PRICE-NT   PIC X(1).
036500*            Y/N - AUTO-APPLY PERMISSION OVERRIDE
036600         10  WS-PREF-AUTO-APPL  PIC X(1).
036700*
036800*    DEFAULT PREFERENCE FLAG TEMPLATE - LOADED VIA REDEFINES
036900*    OF A LITERAL BLOCK, SAME HOUSE STYLE AS THE KEYWORD
037000*    TABLES IN RWD110-ENRICH.  APPLIED WHEN NO OVERRIDE ROW
037100*    EXISTS FOR A USER.  (REDEFINES 1 OF 3 REQUIRED HERE.)
037200 01  WS-DFLT-FLAGS-INIT.
037300     05  FILLER PIC X(3) VALUE 'YYY'.
037400 01  WS-DFLT-FLAGS REDEFINES WS-DFLT-FLAGS-INIT.
037500     05  WS-DFLT-NOTIFS-EN     PIC X(1).
037600     05  WS-DFLT-PRICELESS-NT  PIC X(1).
037700     05  WS-DFLT-AUTO-APPL-EN  PIC X(1).
037800*
037900*    RESOLVED PREFERENCE WORK AREA FOR THE CURRENT TRANSACTION -
038000*    SET FRESH BY 3200-RESOLVE-PREFS ON EVERY TRANSACTION, NEVER
038100*    CARRIED OVER FROM THE PRIOR ONE
038200*        NOT ACTUALLY TESTED BY THIS PROGRAM - CARRIED FORWARD
038300*        FOR SYMMETRY WITH RWD410-DASHBOARD'S SAME RESOLUTION
038400 01  WS-EFF-NOTIFS-EN         PIC X(1).
038500 01  WS-EFF-PRICELESS-NT      PIC X(1).
038600*        GATES AUTO-APPLY IN 3400-SELECT-REWARD/3600-SET-POST-
038700*        FLAGS - 'N' MEANS EVEN AN AUTO-ELIGIBLE OFFER ONLY
038800*        EVER POSTS AS A MISSED REWARD FOR THIS CUSTOMER
038900 01  WS-EFF-AUTO-APPL-EN      PIC X(1).
039000*        FEEDS THE GEO FILTER IN 3330-CHECK-GEO-FILTER
039100 01  WS-EFF-GEO               PIC X(20).
039200*
039300*    TRANS-DATE BROKEN OUT BY YEAR/MONTH/DAY - DEFENSIVE EDIT
039400*    (REDEFINES 2 OF 3 REQUIRED HERE.)
039500 01  WS-TD-NUMERIC                PIC 9(8).
039600 01  WS-TD-PARTS REDEFINES WS-TD-NUMERIC.
039700     05  WS-TD-YYYY               PIC 9(4).
039800     05  WS-TD-MM                 PIC 9(2).
039900     05  WS-TD-DD                 PIC 9(2).
040000*
040100*    SELECTED SAVINGS AMOUNT - SPLIT FOR THE END-OF-RUN DOLLAR
040200*    AND CENTS SUMMARY DISPLAY LINE.
040300*    (REDEFINES 3 OF 3 REQUIRED HERE.)
040400 01  WS-SEL-SAV-DISPLAY        PIC 9(7)V99.
040500 01  WS-SEL-SAV-PARTS REDEFINES WS-SEL-SAV-DISPLAY.
040600     05  WS-SEL-SAV-DOLLARS     PIC 9(7).
040700     05  WS-SEL-SAV-CENTS       PIC 99.
040800*
040900*    GENERIC SCAN/MATCH WORK FIELDS
041000*        WORKING SAVINGS FIGURE - SAME WIDTH AS TE-SAVINGS-AMOUNT
041100*        SO THE ROUNDED PHRASE IN 3500-CALC-SAVINGS ROUNDS HALF-
041200*        UP DIRECTLY TO 2 DECIMALS IN ONE STEP - SEE CR-01-0084.
041300*        A WIDER INTERMEDIATE (V999) WOULD ROUND TO 3 DECIMALS
041400*        AND THEN TRUNCATE, NOT ROUND, THE THIRD DIGIT ON THE
041500*        SUBSEQUENT MOVE - THE WRONG ANSWER ON BORDERLINE CENTS.
041600 01  WS-ABS-AMOUNT              PIC S9(7)V99.
041700 01  WS-CALC-SAVINGS            PIC S9(5)V99.
041800 01  WS-TRIM-SRC                PIC X(20).
041900*    UPPERCASED HAYSTACK FOR THE CASE-INSENSITIVE MERCHANT AND
042000*    GEO SUBSTRING CHECKS BELOW - SAME FOLD AS RWD110-ENRICH.
042100 01  WS-HAYSTACK-UC             PIC X(20).
042200 01  WS-TOTAL-SAVINGS           PIC S9(9)V99 COMP.
042300*
042400*    MESSAGE WORK AREA FOR DEFENSIVE DATE EDIT DISPLAY
042500 01  WS-EDIT-MSG.
042600     05  FILLER                 PIC X(17) VALUE
042700             'BAD TRANS-DATE: '.
042800     05  WS-EDIT-MSG-DATE       PIC 9(8).
042900*****************************************************************
043000 PROCEDURE DIVISION.
043100*    TOP-LEVEL DRIVER - LOAD THE THREE REFERENCE FILES WHOLE,
043200*    THEN PROCESS THE ENRICHED TRANSACTION FILE ONE RECORD AT A
043300*    TIME.  THE THREE LOAD LOOPS ALSO STOP AT THE TABLE CAPACITY
043400*    GUARD (100/50/50) SO A CATALOG THAT GREW PAST THE OCCURS
043500*    LIMIT DOES NOT ABEND THE RUN - IT JUST STOPS LOADING.
043600*
043700 0000-MAIN-PROCEDURE.
043800     PERFORM 1000-INIT-PARA THRU 1000-EXIT.
043900     PERFORM 2000-OPEN-PARA THRU 2000-EXIT.
044000     PERFORM 2100-LOAD-REWARDS THRU 2100-EXIT
044100         UNTIL WS-RW-EOF-YES OR WS-RWD-CT = 100.
044200     PERFORM 2200-LOAD-USERS THRU 2200-EXIT
044300         UNTIL WS-US-EOF-YES OR WS-USR-CT = 50.
044400     PERFORM 2300-LOAD-USERPREF THRU 2300-EXIT
044500         UNTIL WS-UP-EOF-YES OR WS-PREF-CT = 50.
044600     PERFORM 3000-PROCESS-PARA THRU 3000-EXIT
044700         UNTIL WS-EOF-YES.
044800     PERFORM 8000-CLOSE-PARA THRU 8000-EXIT.
044900     PERFORM 9999-FIN-PGM THRU 9999-EXIT.
045000*
045100*    RESET COUNTERS AND SWITCHES - ONE SHOT PER RUN
045200 1000-INIT-PARA.
045300     MOVE 'N' TO WS-EOF-SW.
045400     MOVE ZERO TO WS-REC-COUNT WS-MATCH-COUNT WS-APPLY-COUNT.
045500     MOVE ZERO TO WS-TOTAL-SAVINGS.
045600*        RUNPARM RERUN SWITCH IS READ BY THE DRIVER SCRIPT, NOT
045700*        BY THIS PROGRAM - WE JUST LOG IT SO IT SHOWS ON THE JOB
045800*        LISTING IF SOMEBODY RERUNS THE STEP BY HAND
045900     IF RERUN-REQUESTED
046000         DISPLAY 'RWD210-MATCH - RERUN SWITCH IS ON'
046100     END-IF.
046200*        NO TABLE OR SWITCH STATE SURVIVES FROM A PRIOR RUN -
046300*        EVERY INVOCATION OF THIS STEP STARTS FROM SCRATCH
046400 1000-EXIT.
046500     EXIT.
046600*
046700*    OPEN ALL FIVE FILES FOR THE STEP - THREE REFERENCE FILES
046800*    INPUT-ONLY, THE ENRICHED TRANSACTIONS INPUT, THE POSTED
046900*    TRANSACTIONS OUTPUT
047000 2000-OPEN-PARA.
047100     OPEN INPUT  TRANS-ENR.
047200     OPEN INPUT  REWARDS.
047300     OPEN INPUT  USERS.
047400     OPEN INPUT  USERPREF.
047500     OPEN OUTPUT TRANS-OUT.
047600     DISPLAY 'RWD210-MATCH STARTING'.
047700 2000-EXIT.
047800     EXIT.
047900*
048000*    LOAD THE OFFER CATALOG - ID ASCENDING PER SPEC, CATALOG
048100*    ORDER GOVERNS FIRST-HIT SELECTION LATER ON.  ONE RECORD
048200*    READ PER INVOCATION, CALLED IN A PERFORM...UNTIL LOOP ABOVE.
048300 2100-LOAD-REWARDS.
048400     READ REWARDS
048500         AT END
048600             MOVE 'Y' TO WS-RW-EOF-SW
048700     END-READ.
048800*        FIELD-BY-FIELD MOVE INTO THE NEXT TABLE SLOT - NO GROUP
048900*        MOVE BECAUSE THE FD RECORD AND THE TABLE ENTRY ARE NOT
049000*        IN THE SAME FIELD ORDER OR SUBORDINATE TO THE SAME 01
049100     IF NOT WS-RW-EOF-YES
049200         ADD 1 TO WS-RWD-CT
049300         MOVE RW-REWARD-ID       TO WS-RWD-ID(WS-RWD-CT)
049400         MOVE RW-MERCHANT-NAME   TO WS-RWD-MERCHANT(WS-RWD-CT)
049500         MOVE RW-REWARD-TYPE     TO WS-RWD-TYPE(WS-RWD-CT)
049600         MOVE RW-REWARD-LABEL    TO WS-RWD-LABEL(WS-RWD-CT)
049700         MOVE RW-CATEGORY        TO WS-RWD-CATEGORY(WS-RWD-CT)
049800         MOVE RW-START-DATE      TO WS-RWD-START-DT(WS-RWD-CT)
049900         MOVE RW-END-DATE        TO WS-RWD-END-DT(WS-RWD-CT)
050000         MOVE RW-PCT-VALUE       TO WS-RWD-PCT(WS-RWD-CT)
050100         MOVE RW-FIXED-VALUE     TO WS-RWD-FIXED(WS-RWD-CT)
050200         MOVE RW-MAX-SAVINGS     TO WS-RWD-MAX-SAV(WS-RWD-CT)
050300         MOVE RW-GEO-SCOPE       TO WS-RWD-GEO-SCOPE(WS-RWD-CT)
050400         MOVE RW-GEO-CITY        TO WS-RWD-GEO-CITY(WS-RWD-CT)
050500         MOVE RW-GEO-COUNTRY     TO WS-RWD-GEO-CTRY(WS-RWD-CT)
050600         MOVE RW-AUTO-APPLICABLE TO WS-RWD-AUTO-APPL(WS-RWD-CT)
050700         MOVE RW-REQUIRES-OPT-IN TO WS-RWD-OPT-IN(WS-RWD-CT)
050800     END-IF.
050900 2100-EXIT.
051000     EXIT.
051100*
051200*    LOAD THE CUSTOMER MASTER - SAME ONE-READ-PER-CALL SHAPE
051300*    AS 2100-LOAD-REWARDS ABOVE
051400 2200-LOAD-USERS.
051500     READ USERS
051600         AT END
051700             MOVE 'Y' TO WS-US-EOF-SW
051800     END-READ.
051900     IF NOT WS-US-EOF-YES
052000         ADD 1 TO WS-USR-CT
052100         MOVE US-USER-ID         TO WS-USR-ID(WS-USR-CT)
052200         MOVE US-CUSTOMER-ID     TO WS-USR-CUST-ID(WS-USR-CT)
052300         MOVE US-USER-NAME       TO WS-USR-NAME(WS-USR-CT)
052400         MOVE US-EMAIL           TO WS-USR-EMAIL(WS-USR-CT)
052500         MOVE US-PRIMARY-GEO     TO WS-USR-GEO(WS-USR-CT)
052600     END-IF.
052700 2200-EXIT.
052800     EXIT.
052900*
053000*    LOAD THE PREFERENCE OVERRIDE FILE - NOT EVERY USER HAS A
053100*    ROW, SO WS-PREF-CT WILL TYPICALLY BE SMALLER THAN WS-USR-CT
053200 2300-LOAD-USERPREF.
053300     READ USERPREF
053400         AT END
053500             MOVE 'Y' TO WS-UP-EOF-SW
053600     END-READ.
053700     IF NOT WS-UP-EOF-YES
053800         ADD 1 TO WS-PREF-CT
053900         MOVE UP-USER-ID         TO WS-PREF-USER-ID(WS-PREF-CT)
054000         MOVE UP-NOTIFS-ENABLED  TO WS-PREF-NOTIFS-EN(WS-PREF-CT)
054100         MOVE UP-PRICELESS-GEO   TO WS-PREF-GEO(WS-PREF-CT)
054200         MOVE UP-PRICELESS-NOTIFS
054300                                 TO WS-PREF-PRICE-NT(WS-PREF-CT)
054400         MOVE UP-AUTO-APPLY-ENAB TO WS-PREF-AUTO-APPL(WS-PREF-CT)
054500     END-IF.
054600 2300-EXIT.
054700     EXIT.
054800*
054900*    MAIN TRANSACTION LOOP - ONE PASS PER ENRICHED TRANSACTION,
055000*    THE SIX PERFORMS BELOW ARE THE WHOLE MATCH/CALCULATE/FLAG
055100*    DECISION IN ORDER; TE-TRANS-REC IS MOVED AS-IS TO TO-TRANS-
055200*    REC SO ONLY THE LAST FOUR FIELDS EVER CHANGE ON THE WAY OUT
055300 3000-PROCESS-PARA.
055400     READ TRANS-ENR
055500         AT END
055600             MOVE 'Y' TO WS-EOF-SW
055700     END-READ.
055800     IF NOT WS-EOF-YES
055900         ADD 1 TO WS-REC-COUNT
056000         MOVE TE-TRANS-DATE TO WS-TD-NUMERIC
056100         PERFORM 3050-EDIT-TRANS-DATE THRU 3050-EXIT
056200         PERFORM 3100-FIND-USER THRU 3100-EXIT
056300         PERFORM 3200-RESOLVE-PREFS THRU 3200-EXIT
056400         PERFORM 3300-FIND-REWARDS THRU 3300-EXIT
056500         PERFORM 3400-SELECT-REWARD THRU 3400-EXIT
056600         PERFORM 3600-SET-POST-FLAGS THRU 3600-EXIT
056700         MOVE TE-TRANS-REC TO TO-TRANS-REC
056800         WRITE TO-TRANS-REC
056900     END-IF.
057000 3000-EXIT.
057100     EXIT.
057200*
057300*    DEFENSIVE EDIT - LOG AND CONTINUE, DO NOT ABEND THE RUN.
057400*    SEE CR-01-0078 ABOVE - A BAD INBOUND DATE USED TO BRING
057500*    DOWN THE WHOLE NIGHTLY JOB.
057600 3050-EDIT-TRANS-DATE.
057700     IF WS-TD-MM < 1 OR WS-TD-MM > 12
057800         OR WS-TD-DD < 1 OR WS-TD-DD > 31
057900         MOVE TE-TRANS-DATE TO WS-EDIT-MSG-DATE
058000         DISPLAY WS-EDIT-MSG
058100     END-IF.
058200 3050-EXIT.
058300     EXIT.
058400*
058500*    LOCATE THE OWNING USER BY CUSTOMER-ID - LINEAR SEARCH, THE
058600*    TABLE IS SMALL ENOUGH THAT AN INDEXED SEARCH GAINS NOTHING.
058700 3100-FIND-USER.
058800     MOVE 'N' TO WS-USER-FOUND-SW.
058900     SET WS-USR-X TO 1.
059000*        WALK THE TABLE ONE ENTRY AT A TIME UNTIL A MATCH OR THE
059100*        END OF THE LOADED ROWS, WHICHEVER COMES FIRST
059200 3100-LOOP.
059300     IF WS-USR-X > WS-USR-CT
059400         GO TO 3100-EXIT
059500     END-IF.
059600     IF WS-USR-CUST-ID(WS-USR-X) = TE-CUSTOMER-ID
059700         MOVE 'Y' TO WS-USER-FOUND-SW
059800         SET WS-USR-IDX TO WS-USR-X
059900         GO TO 3100-EXIT
060000     END-IF.
060100     SET WS-USR-X UP BY 1.
060200     GO TO 3100-LOOP.
060300 3100-EXIT.
060400     EXIT.
060500*
060600*    RESOLVE EFFECTIVE PREFERENCE FLAGS AND GEO.  DEFAULTS PER
060700*    SPEC WHEN NO OVERRIDE ROW EXISTS: ALL FLAGS 'Y', GEO TAKEN
060800*    FROM THE USER'S PRIMARY-GEO.  WHEN THE CUSTOMER-ID DID NOT
060900*    MATCH ANY ROW IN WS-USR-TABLE AT ALL, THE DEFAULTS STAND
061000*    AND WS-EFF-GEO IS LEFT BLANK - A BLANK GEO NEVER FAILS THE
061100*    GEO FILTER IN 3330-CHECK-GEO-FILTER BELOW.
061200 3200-RESOLVE-PREFS.
061300     MOVE 'N' TO WS-PREF-FOUND-SW.
061400     MOVE SPACES TO WS-EFF-GEO.
061500     MOVE WS-DFLT-NOTIFS-EN    TO WS-EFF-NOTIFS-EN.
061600     MOVE WS-DFLT-PRICELESS-NT TO WS-EFF-PRICELESS-NT.
061700     MOVE WS-DFLT-AUTO-APPL-EN TO WS-EFF-AUTO-APPL-EN.
061800     IF WS-USER-FOUND
061900         MOVE WS-USR-GEO(WS-USR-IDX) TO WS-EFF-GEO
062000         SET WS-PREF-X TO 1
062100         PERFORM 3210-SCAN-PREF-TABLE THRU 3210-EXIT
062200             UNTIL WS-PREF-X > WS-PREF-CT OR WS-PREF-FOUND
062300     END-IF.
062400 3200-EXIT.
062500     EXIT.
062600*
062700*    ONE PASS OF THE PREFERENCE-TABLE SCAN - CALLED REPEATEDLY
062800*    BY THE PERFORM...UNTIL ABOVE, NOT A SELF-CONTAINED LOOP
062900 3210-SCAN-PREF-TABLE.
063000     IF WS-PREF-USER-ID(WS-PREF-X) = WS-USR-ID(WS-USR-IDX)
063100         MOVE 'Y' TO WS-PREF-FOUND-SW
063200         MOVE WS-PREF-NOTIFS-EN(WS-PREF-X)  TO WS-EFF-NOTIFS-EN
063300         MOVE WS-PREF-PRICE-NT(WS-PREF-X)   TO WS-EFF-PRICELESS-NT
063400         MOVE WS-PREF-AUTO-APPL(WS-PREF-X)  TO WS-EFF-AUTO-APPL-EN
063500*            A BLANK OVERRIDE GEO MEANS "NO OVERRIDE", NOT
063600*            "CLEAR THE GEO" - FALL BACK STAYS IN EFFECT
063700         IF WS-PREF-GEO(WS-PREF-X) NOT = SPACES
063800             MOVE WS-PREF-GEO(WS-PREF-X) TO WS-EFF-GEO
063900         END-IF
064000     END-IF.
064100     SET WS-PREF-X UP BY 1.
064200 3210-EXIT.
064300     EXIT.
064400*
064500*    BUSINESS RULE - REWARD MATCHING.  SINGLE PASS OVER THE
064600*    CATALOG IN ORDER, CAPTURING THE FIRST AUTO-ELIGIBLE HIT
064700*    AND THE FIRST HIT OF ANY KIND.  A TRANSACTION WITH NO
064800*    MERCHANT AND NO CATEGORY CANNOT MATCH ANYTHING, SO THE
064900*    SCAN IS SKIPPED ENTIRELY RATHER THAN WASTED.
065000 3300-FIND-REWARDS.
065100     MOVE ZERO TO WS-FIRST-AUTO-IDX WS-FIRST-ANY-IDX.
065200     IF TE-MERCHANT-NORM = SPACES AND TE-CATEGORY = SPACES
065300         GO TO 3300-EXIT
065400     END-IF.
065500     SET WS-RWD-X TO 1.
065600*        FULL CATALOG SCAN - NO EARLY EXIT ON FIRST HIT BECAUSE
065700*        WE STILL NEED TO KEEP LOOKING FOR AN AUTO-ELIGIBLE ONE
065800 3300-LOOP.
065900     IF WS-RWD-X > WS-RWD-CT
066000         GO TO 3300-EXIT
066100     END-IF.
066200     PERFORM 3310-CHECK-ONE-REWARD THRU 3310-EXIT.
066300     SET WS-RWD-X UP BY 1.
066400     GO TO 3300-LOOP.
066500 3300-EXIT.
066600     EXIT.
066700*
066800*    DATE/MERCHANT-OR-CATEGORY/GEO GATES FOR ONE CATALOG ROW -
066900*    A REWARD QUALIFIES ONLY IF IT CLEARS ALL THREE
067000 3310-CHECK-ONE-REWARD.
067100*        OFFER HAS NOT STARTED YET AS OF THE TRANSACTION DATE
067200     IF WS-RWD-START-DT(WS-RWD-X) > TE-TRANS-DATE
067300         GO TO 3310-EXIT
067400     END-IF.
067500*        OFFER HAS EXPIRED - ZERO END-DATE MEANS OPEN-ENDED
067600     IF WS-RWD-END-DT(WS-RWD-X) NOT = ZERO
067700         AND WS-RWD-END-DT(WS-RWD-X) < TE-TRANS-DATE
067800         GO TO 3310-EXIT
067900     END-IF.
068000     PERFORM 3320-CHECK-MERCH-OR-CAT THRU 3320-EXIT.
068100     IF NOT WS-HIT-CT > ZERO
068200         GO TO 3310-EXIT
068300     END-IF.
068400     PERFORM 3330-CHECK-GEO-FILTER THRU 3330-EXIT.
068500     IF NOT WS-HIT-CT > ZERO
068600         GO TO 3310-EXIT
068700     END-IF.
068800*        QUALIFIES - REMEMBER IT AS THE FIRST MATCH OF ANY KIND
068900*        IF WE HAVE NOT ALREADY SEEN ONE THIS TRANSACTION
069000     IF WS-FIRST-ANY-IDX = ZERO
069100         SET WS-FIRST-ANY-IDX TO WS-RWD-X
069200     END-IF.
069300*        ALSO REMEMBER IT AS THE FIRST AUTO-ELIGIBLE MATCH WHEN
069400*        THE OFFER ITSELF ALLOWS AUTO-APPLY AND DOES NOT ITSELF
069500*        DEMAND AN OPT-IN STEP
069600     IF WS-FIRST-AUTO-IDX = ZERO
069700         AND WS-RWD-AUTO-APPL(WS-RWD-X) = 'Y'
069800         AND WS-RWD-OPT-IN(WS-RWD-X) = 'N'
069900         SET WS-FIRST-AUTO-IDX TO WS-RWD-X
070000     END-IF.
070100 3310-EXIT.
070200     EXIT.
070300*
070400*    MERCHANT IS A CASE-INSENSITIVE SUBSTRING OF THE OFFER
070500*    MERCHANT NAME, OR THE CATEGORY CODES MATCH EXACTLY.
070600*    RESULT LEFT IN WS-HIT-CT.
070700 3320-CHECK-MERCH-OR-CAT.
070800     MOVE ZERO TO WS-HIT-CT.
070900*        MERCHANT CHECK FIRST - ONLY TRIED WHEN RWD110-ENRICH
071000*        MANAGED TO NORMALIZE A MERCHANT NAME ON THIS TRANSACTION
071100     IF TE-MERCHANT-NORM NOT = SPACES
071200         MOVE TE-MERCHANT-NORM TO WS-TRIM-SRC
071300*            FOLD THE TRANSACTION'S MERCHANT TO UPPERCASE
071400         INSPECT WS-TRIM-SRC
071500             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
071600                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
071700         PERFORM 9500-COMPUTE-TRIM-LEN THRU 9500-EXIT
071800         MOVE WS-RWD-MERCHANT(WS-RWD-X) TO WS-HAYSTACK-UC
071900*            FOLD THE CATALOG'S MERCHANT NAME TO UPPERCASE TOO -
072000*            NEITHER SIDE IS TRUSTED TO ALREADY BE UPPERCASE
072100         INSPECT WS-HAYSTACK-UC
072200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
072300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
072400*            SUBSTRING TEST - NON-ZERO TALLY MEANS A HIT
072500         IF WS-TRIM-LEN > ZERO
072600             INSPECT WS-HAYSTACK-UC TALLYING WS-HIT-CT
072700                 FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN)
072800         END-IF
072900     END-IF.
073000*        FALL BACK TO THE CATEGORY CHECK ONLY IF THE MERCHANT
073100*        CHECK ABOVE DID NOT ALREADY PRODUCE A HIT
073200     IF WS-HIT-CT = ZERO AND TE-CATEGORY NOT = SPACES
073300         IF TE-CATEGORY = WS-RWD-CATEGORY(WS-RWD-X)
073400             MOVE 1 TO WS-HIT-CT
073500         END-IF
073600     END-IF.
073700 3320-EXIT.
073800     EXIT.
073900*
074000*    GEO FILTER - ONLY APPLIED WHEN THE EFFECTIVE USER GEO IS
074100*    NON-BLANK.  CASE-INSENSITIVE BOTH WAYS.  RESULT LEFT IN
074200*    WS-HIT-CT (NON-ZERO = PASSES).
074300 3330-CHECK-GEO-FILTER.
074400     MOVE 1 TO WS-HIT-CT.
074500*        NO EFFECTIVE GEO ON FILE FOR THIS CUSTOMER - THE FILTER
074600*        CANNOT FAIL A TRANSACTION IT HAS NOTHING TO COMPARE
074700     IF WS-EFF-GEO = SPACES
074800         GO TO 3330-EXIT
074900     END-IF.
075000*        GLOBAL OFFERS SKIP THE GEO CHECK ENTIRELY
075100     IF WS-RWD-GEO-SCOPE(WS-RWD-X) = 'global'
075200         GO TO 3330-EXIT
075300     END-IF.
075400     MOVE ZERO TO WS-HIT-CT.
075500     MOVE WS-EFF-GEO TO WS-TRIM-SRC.
075600     INSPECT WS-TRIM-SRC
075700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
075800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
075900     PERFORM 9500-COMPUTE-TRIM-LEN THRU 9500-EXIT.
076000*        TRY THE CITY FIRST, THEN THE COUNTRY IF THE CITY MISSED
076100     IF WS-TRIM-LEN > ZERO
076200         MOVE WS-RWD-GEO-CITY(WS-RWD-X) TO WS-HAYSTACK-UC
076300         INSPECT WS-HAYSTACK-UC
076400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
076500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
076600         INSPECT WS-HAYSTACK-UC TALLYING WS-HIT-CT
076700             FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN)
076800         IF WS-HIT-CT = ZERO
076900             MOVE WS-RWD-GEO-CTRY(WS-RWD-X) TO WS-HAYSTACK-UC
077000             INSPECT WS-HAYSTACK-UC
077100                 CONVERTING 'abcdefghijklmnopqrstuvwxyz'
077200                         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
077300             INSPECT WS-HAYSTACK-UC
077400                 TALLYING WS-HIT-CT
077500                 FOR ALL WS-TRIM-SRC(1:WS-TRIM-LEN)
077600         END-IF
077700     END-IF.
077800 3330-EXIT.
077900     EXIT.
078000*
078100*    SELECTION LOGIC - PREFER THE FIRST AUTO-ELIGIBLE OFFER WHEN
078200*    THE USER ALLOWS AUTO-APPLY, ELSE THE FIRST MATCH OF ANY
078300*    KIND (A CANDIDATE "MISSED" REWARD).  NO MATCH AT ALL LEAVES
078400*    BOTH OUTPUT FIELDS AT ZERO - THAT IS HOW DOWNSTREAM STEPS
078500*    TELL "NO REWARD THIS TRANSACTION" FROM "REWARD, ZERO SAVED".
078600 3400-SELECT-REWARD.
078700     MOVE ZERO TO WS-SEL-IDX.
078800     IF WS-EFF-AUTO-APPL-EN = 'Y' AND WS-FIRST-AUTO-IDX > ZERO
078900         SET WS-SEL-IDX TO WS-FIRST-AUTO-IDX
079000     ELSE
079100         IF WS-FIRST-ANY-IDX > ZERO
079200             SET WS-SEL-IDX TO WS-FIRST-ANY-IDX
079300         END-IF
079400     END-IF.
079500     IF WS-SEL-IDX > ZERO
079600         ADD 1 TO WS-MATCH-COUNT
079700         MOVE WS-RWD-ID(WS-SEL-IDX) TO TE-MATCHED-REWARD-ID
079800         PERFORM 3500-CALC-SAVINGS THRU 3500-EXIT
079900     ELSE
080000         MOVE ZERO TO TE-MATCHED-REWARD-ID
080100         MOVE ZERO TO TE-SAVINGS-AMOUNT
080200     END-IF.
080300 3400-EXIT.
080400     EXIT.
080500*
080600*    BUSINESS RULE - SAVINGS CALCULATION.  ROUNDING HALF-UP IS
080700*    APPLIED ONLY AT THE PERCENTAGE MULTIPLICATION STEP, AND
080800*    DIRECTLY TO TWO DECIMALS - SEE CR-01-0084 ABOVE AND THE
080900*    WS-CALC-SAVINGS PIC CLAUSE IN WORKING-STORAGE.
081000 3500-CALC-SAVINGS.
081100*        REFUNDS POST AS NEGATIVE AMOUNTS BUT STILL EARN THE
081200*        SAME REWARD AS A PURCHASE OF THE SAME SIZE
081300     MOVE TE-VALUE-AMOUNT TO WS-ABS-AMOUNT.
081400     IF WS-ABS-AMOUNT < ZERO
081500         MULTIPLY WS-ABS-AMOUNT BY -1 GIVING WS-ABS-AMOUNT
081600     END-IF.
081700*        THREE REWARD TYPES PER SPEC - PERCENTAGE, FIXED-AMOUNT,
081800*        AND EXPERIENCE (TREATED AS A FIXED DOLLAR VALUE HERE)
081900     EVALUATE TRUE
082000         WHEN WS-RWD-TYPE(WS-SEL-IDX) = 'percentage_cashback'
082100             AND WS-RWD-PCT(WS-SEL-IDX) > ZERO
082200*                ROUNDED HALF-UP DIRECTLY INTO TWO DECIMALS -
082300*                NO INTERMEDIATE THIRD-DECIMAL TRUNCATION
082400             COMPUTE WS-CALC-SAVINGS ROUNDED =
082500                 WS-ABS-AMOUNT * WS-RWD-PCT(WS-SEL-IDX) / 100
082600             MOVE WS-CALC-SAVINGS TO TE-SAVINGS-AMOUNT
082700*                CAP - ZERO MAX MEANS UNCAPPED, PR-93-0013
082800             IF WS-RWD-MAX-SAV(WS-SEL-IDX) > ZERO
082900                 AND TE-SAVINGS-AMOUNT >
083000                         WS-RWD-MAX-SAV(WS-SEL-IDX)
083100                 MOVE WS-RWD-MAX-SAV(WS-SEL-IDX) TO
083200                         TE-SAVINGS-AMOUNT
083300             END-IF
083400         WHEN WS-RWD-TYPE(WS-SEL-IDX) = 'fixed_amount'
083500             AND WS-RWD-FIXED(WS-SEL-IDX) > ZERO
083600             MOVE WS-RWD-FIXED(WS-SEL-IDX) TO TE-SAVINGS-AMOUNT
083700         WHEN WS-RWD-TYPE(WS-SEL-IDX) = 'experience'
083800             AND WS-RWD-FIXED(WS-SEL-IDX) > ZERO
083900             MOVE WS-RWD-FIXED(WS-SEL-IDX) TO TE-SAVINGS-AMOUNT
084000         WHEN OTHER
084100             MOVE ZERO TO TE-SAVINGS-AMOUNT
084200     END-EVALUATE.
084300*        DISPLAY COPY FOR CONSOLE TRACE WORK - NOT WRITTEN OUT
084400     MOVE TE-SAVINGS-AMOUNT TO WS-SEL-SAV-DISPLAY.
084500     ADD TE-SAVINGS-AMOUNT TO WS-TOTAL-SAVINGS.
084600 3500-EXIT.
084700     EXIT.
084800*
084900*    BUSINESS RULE - APPLIED VS MISSED.  A PRE-SET INBOUND
085000*    NOTIF-TRIGGERED FLAG MEANS THE CUSTOMER ALREADY ACTED ON A
085100*    PUSHED NOTIFICATION AHEAD OF THIS RUN - HONOR IT.
085200 3600-SET-POST-FLAGS.
085300*        AUTO-APPLY CASE - THE SELECTED OFFER IS THE SAME ONE
085400*        3400 FOUND AUTO-ELIGIBLE AND THE USER ALLOWS AUTO-APPLY
085500     IF WS-SEL-IDX > ZERO AND WS-SEL-IDX = WS-FIRST-AUTO-IDX
085600         AND WS-EFF-AUTO-APPL-EN = 'Y'
085700         MOVE 'Y' TO TE-REWARD-APPLIED
085800         MOVE 'N' TO TE-NOTIF-TRIGGERED
085900         ADD 1 TO WS-APPLY-COUNT
086000     ELSE
086100*            NOT AUTO-APPLIED, BUT A MATCH EXISTS - APPLIED ONLY
086200*            IF THE CUSTOMER ALREADY ACTED ON A NOTIFICATION
086300         IF WS-SEL-IDX > ZERO
086400             IF TE-NOTIF-TRIGGERED = 'Y'
086500                 MOVE 'Y' TO TE-REWARD-APPLIED
086600                 ADD 1 TO WS-APPLY-COUNT
086700             ELSE
086800                 MOVE 'N' TO TE-REWARD-APPLIED
086900             END-IF
087000         ELSE
087100*                NO MATCH AT ALL - NOTHING APPLIED, NOTHING
087200*                TRIGGERED, REGARDLESS OF WHAT CAME IN INBOUND
087300             MOVE 'N' TO TE-REWARD-APPLIED
087400             MOVE 'N' TO TE-NOTIF-TRIGGERED
087500         END-IF
087600     END-IF.
087700 3600-EXIT.
087800     EXIT.
087900*
088000*    TRIM TRAILING BLANKS FROM WS-TRIM-SRC - RETURN LENGTH IN
088100*    WS-TRIM-LEN.  SAME ROUTINE AS RWD110-ENRICH - KEPT LOCAL
088200*    RATHER THAN A CALLED SUBPROGRAM, SHOP HABIT FOR SOMETHING
088300*    THIS SMALL.
088400 9500-COMPUTE-TRIM-LEN.
088500     MOVE 20 TO WS-TRIM-LEN.
088600*        WALK BACKWARD FROM THE END UNTIL A NON-BLANK CHARACTER
088700 9500-LOOP.
088800     IF WS-TRIM-LEN = ZERO
088900         GO TO 9500-EXIT
089000     END-IF.
089100     IF WS-TRIM-SRC(WS-TRIM-LEN:1) = SPACE
089200         SUBTRACT 1 FROM WS-TRIM-LEN
089300         GO TO 9500-LOOP
089400     END-IF.
089500 9500-EXIT.
089600     EXIT.
089700*
089800*    CLOSE ALL FIVE FILES AND DISPLAY THE RUN'S OPERATOR
089900*    STATISTICS LINE FOR THE JOB LOG
090000 8000-CLOSE-PARA.
090100     CLOSE TRANS-ENR REWARDS USERS USERPREF TRANS-OUT.
090200     DISPLAY 'RWD210-MATCH - RECORDS READ:    ' WS-REC-COUNT.
090300     DISPLAY 'RWD210-MATCH - REWARDS MATCHED: ' WS-MATCH-COUNT.
090400     DISPLAY 'RWD210-MATCH - REWARDS APPLIED: ' WS-APPLY-COUNT.
090500     DISPLAY 'RWD210-MATCH - TOTAL SAVINGS:   ' WS-TOTAL-SAVINGS.
090600 8000-EXIT.
090700     EXIT.
090800*
090900 9999-FIN-PGM.
091000     STOP RUN.
091100 9999-EXIT.
091200     EXIT.
